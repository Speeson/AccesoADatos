000010******************************************************************
000020* PROGRAM-ID..: SINP0400
000030* PURPOSE.....: SUB-ROTINA DE LOTE QUE DISPARA, EM SEQUENCIA, OS
000040*               QUATRO RELATORIOS GERENCIAIS DO CONTROLE DE
000050*               ESTOQUE (SINP0410/0420/0430/0440) DENTRO DO FLUXO
000060*               DO BATCH PRINCIPAL.
000070******************************************************************
000080*-----------------------------------------------------------------
000090 IDENTIFICATION DIVISION.
000100*-----------------------------------------------------------------
000110 PROGRAM-ID.    SINP0400.
000120 AUTHOR.        P TAVARES VIEIRA.
000130 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000140 DATE-WRITTEN.  MAIO 2003.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000170*-----------------------------------------------------------------
000180* HISTORICO DE ALTERACOES
000190*-----------------------------------------------------------------
000200* 2003-05-07 PTV CHG-0199 PROGRAMA ORIGINAL - MENU DE GERACAO DOS
000210*                         ARQUIVOS CSV DE SAIDA (ROTINAS
000220*                         INTERATIVAS DE TELA).
000230* 2003-06-02 PTV CHG-0201 INCLUIDA CHAMADA DO RELATORIO DE GIRO
000240*                         DE ESTOQUE POR CATEGORIA (SINP0440 DA
000250*                         EPOCA) NO MENU.
000260* 2007-03-05 PTV CHG-0231 TELA DE MENU SUBSTITUIDA POR ROTINA DE
000270*                         LOTE, SEM INTERACAO COM O OPERADOR - OS
000280*                         QUATRO RELATORIOS PASSAM A SER
000290*                         DISPARADOS EM SEQUENCIA PELO BATCH
000300*                         NOTURNO, SEM PASSAR PELO MENU.
000310* 2007-03-05 PTV CHG-0231 PARAMETRO "N" DO RELATORIO DE PRODUTOS
000320*                         MAIS VENDIDOS (SINP0430) PASSA A SER
000330*                         FIXADO NESTE PROGRAMA (WS-QTD-TOPN),
000340*                         NO LUGAR DA TELA DE ENTRADA QUE O
000350*                         CADASTRO ORIGINAL USAVA.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000420*-----------------------------------------------------------------
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*-----------------------------------------------------------------
000460 DATA DIVISION.
000470*-----------------------------------------------------------------
000480 FILE SECTION.
000490*-----------------------------------------------------------------
000500 WORKING-STORAGE SECTION.
000510*
000520 01  WS-COM-AREA.
000530     05  WS-MENSAGEM                  PIC X(20).
000540*
000550 01  WS-COM-AREA-DUMP REDEFINES WS-COM-AREA PIC X(20).
000560*
000570 01  WS-PARM-TOPN.
000580     05  WS-QTD-TOPN                  PIC 9(05) VALUE 10.
000590     05  FILLER                       PIC X(01).
000600*
000610 01  WS-PARM-TOPN-DUMP REDEFINES WS-PARM-TOPN PIC X(06).
000620*
000630 01  WS-DATA-EXECUCAO-GRP.
000640     05  WS-DATA-EXECUCAO             PIC 9(08).
000650     05  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
000660         10  WS-AAAA-EXEC             PIC 9(04).
000670         10  WS-MM-EXEC               PIC 9(02).
000680         10  WS-DD-EXEC                PIC 9(02).
000690     05  FILLER                       PIC X(01).
000700*
000710 77  WS-CONT-RELATORIOS              PIC 9(02) COMP.
000720*-----------------------------------------------------------------
000730 PROCEDURE DIVISION.
000740*-----------------------------------------------------------------
000750 MAIN-PROCEDURE.
000760
000770     MOVE SPACES                     TO WS-MENSAGEM.
000780     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
000790
000800     DISPLAY "SINP0400 - INICIO DOS RELATORIOS GERENCIAIS - "
000810             WS-DD-EXEC "/" WS-MM-EXEC "/" WS-AAAA-EXEC.
000820
000830     MOVE ZERO                       TO WS-CONT-RELATORIOS.
000840
000850     PERFORM P100-CHAMA-ROLUP-CATEGORIA  THRU P100-FIM.
000860     ADD 1                           TO WS-CONT-RELATORIOS.
000870     PERFORM P200-CHAMA-VALOR-STOCK      THRU P200-FIM.
000880     ADD 1                           TO WS-CONT-RELATORIOS.
000890     PERFORM P300-CHAMA-TOP-VENDIDOS     THRU P300-FIM.
000900     ADD 1                           TO WS-CONT-RELATORIOS.
000910     PERFORM P400-CHAMA-GIRO-ESTOQUE     THRU P400-FIM.
000920     ADD 1                           TO WS-CONT-RELATORIOS.
000930
000940     DISPLAY "SINP0400 - FIM DOS RELATORIOS GERENCIAIS - "
000950             "TOTAL EMITIDO: " WS-CONT-RELATORIOS.
000960
000970     GOBACK.
000980
000990 P100-CHAMA-ROLUP-CATEGORIA.
001000*
001010     CALL "SINP0410".
001020*
001030 P100-FIM.
001040*
001050 P200-CHAMA-VALOR-STOCK.
001060*
001070     CALL "SINP0420".
001080*
001090 P200-FIM.
001100*
001110 P300-CHAMA-TOP-VENDIDOS.
001120*
001130     CALL "SINP0430" USING WS-PARM-TOPN.
001140*
001150 P300-FIM.
001160*
001170 P400-CHAMA-GIRO-ESTOQUE.
001180*
001190     CALL "SINP0440".
001200*
001210 P400-FIM.
001220*
001230 END PROGRAM SINP0400.
