000010******************************************************************
000020* COPYBOOK....: MOVSTK.CPY
000030* DESCRICAO...: LAYOUT DO DIARIO DE MOVIMENTOS DE ESTOQUE
000040*               (ENTRADA/SAIDA) DO SISTEMA DE CONTROLE DE
000050*               ESTOQUE.
000060* ARQUIVO.....: MOVSTK.DAT  (SEQUENCIAL, SOMENTE GRAVACAO)
000070******************************************************************
000080* HISTORICO DE ALTERACOES DO LAYOUT
000090*-----------------------------------------------------------------
000100* DATA       RESP   CHAMADO    DESCRICAO
000110* ---------- ------ ---------- ------------------------------
000120* 1995-02-06 MCN    CHG-0126   LAYOUT ORIGINAL DO DIARIO DE
000130*                              MOVIMENTOS, CRIADO JUNTO COM A
000140*                              ROTINA DE BAIXA DE ESTOQUE POR
000150*                              LOTE (SCMP0300 DA EPOCA).
000160* 1998-08-11 MCN    CHG-0142   VIRADA DO ANO 2000 - DATA DO
000170*                              MOVIMENTO PASSADA DE DDMMAA PARA
000180*                              AAAAMMDD.
000190* 2000-03-02 PTV    CHG-0159   INCLUIDO CAMPO USUARIO/OPERADOR
000200*                              RESPONSAVEL PELO LANCAMENTO.
000210* 2004-09-28 PTV    CHG-0199   INCLUIDO ESTOQUE ANTERIOR E
000220*                              ESTOQUE NOVO NO PROPRIO REGISTRO
000230*                              DO MOVIMENTO, PARA TRILHA DE
000240*                              AUDITORIA SEM RELER O MESTRE.
000250******************************************************************
000260 01  REG-MOVIMENTO.
000270*--------------------------------------------------------------*
000280*    IDENTIFICACAO DO MOVIMENTO                                *
000290*--------------------------------------------------------------*
000300     05  COD-MOVIMENTO             PIC 9(06).
000310     05  FK-COD-PRODUTO            PIC 9(06).
000320*--------------------------------------------------------------*
000330*    DADOS DO MOVIMENTO                                        *
000340*--------------------------------------------------------------*
000350     05  TIPO-MOVIMENTO            PIC X(07).
000360         88  MOVIMENTO-ENTRADA       VALUE "ENTRADA".
000370         88  MOVIMENTO-SAIDA         VALUE "SALIDA ".
000380     05  QUANTIDADE-MOVIMENTO      PIC 9(07).
000390     05  ESTOQUE-ANTERIOR-MOV      PIC 9(07).
000400     05  ESTOQUE-NOVO-MOV          PIC 9(07).
000410     05  MOTIVO-MOVIMENTO          PIC X(40).
000420*--------------------------------------------------------------*
000430*    DATA DO MOVIMENTO (FORMATO AAAAMMDD)                       *
000440*--------------------------------------------------------------*
000450     05  DATA-MOVIMENTO            PIC 9(08).
000460     05  DATA-MOVIMENTO-R REDEFINES DATA-MOVIMENTO.
000470         10  AAAA-MOVIMENTO        PIC 9(04).
000480         10  MM-MOVIMENTO          PIC 9(02).
000490         10  DD-MOVIMENTO          PIC 9(02).
000500*--------------------------------------------------------------*
000510*    OPERADOR RESPONSAVEL                                       *
000520*--------------------------------------------------------------*
000530     05  USUARIO-MOVIMENTO         PIC X(20).
000540*--------------------------------------------------------------*
000550*    AREA RESERVADA PARA EXPANSAO FUTURA DO LAYOUT              *
000560*    (NAO UTILIZAR SEM ABRIR CHAMADO DE ALTERACAO DE LAYOUT)    *
000570*--------------------------------------------------------------*
000580     05  FILLER                    PIC X(09).
000590*
