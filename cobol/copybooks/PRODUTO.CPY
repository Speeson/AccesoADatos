000010******************************************************************
000020* COPYBOOK....: PRODUTO.CPY
000030* DESCRICAO...: LAYOUT DO CADASTRO MESTRE DE PRODUTOS DO
000040*               SISTEMA DE CONTROLE DE ESTOQUE.
000050* ARQUIVO.....: PRODUTO.DAT  (INDEXADO, CHAVE COD-PRODUTO)
000060******************************************************************
000070* HISTORICO DE ALTERACOES DO LAYOUT
000080*-----------------------------------------------------------------
000090* DATA       RESP   CHAMADO    DESCRICAO
000100* ---------- ------ ---------- ------------------------------
000110* 1988-09-12 JRS    CHG-0032   LAYOUT ORIGINAL DO CADASTRO DE
000120*                              PRODUTOS, HERDADO DO ANTIGO
000130*                              CADASTRO DE MERCADORIAS.
000140* 1991-07-30 JRS    CHG-0071   CAMPO CATEGORIA PASSOU DE CODIGO
000150*                              NUMERICO PARA NOME (X(15)) A
000160*                              PEDIDO DO SETOR DE COMPRAS, QUE
000170*                              NAO QUERIA MEMORIZAR CODIGOS.
000180* 1994-05-09 MCN    CHG-0119   PRECO AMPLIADO DE 9(05)V99 PARA
000190*                              9(07)V99 - PRODUTOS IMPORTADOS
000200*                              ESTOURAVAM O CAMPO ANTIGO.
000210* 1998-07-22 MCN    CHG-0141   VIRADA DO ANO 2000 - DATAS DE
000220*                              CRIACAO E DE ULTIMA ALTERACAO
000230*                              PASSADAS PARA AAAAMMDD (8 POS),
000240*                              ANTES ERAM DDMMAA (6 POS).
000250* 2002-01-14 PTV    CHG-0184   INCLUIDO CAMPO DE ESTOQUE MINIMO
000260*                              PARA FUTURA ROTINA DE REPOSICAO
000270*                              (NAO UTILIZADO NOS BATCHES ATUAIS).
000280* 2006-03-21 PTV    CHG-0225   AREA RESERVADA REALOCADA, INCLUIDO
000290*                              REDEFINES DAS DATAS POR AAAA/MM/DD
000300*                              PARA USO DOS RELATORIOS DE GIRO.
000310******************************************************************
000320 01  REG-PRODUTO.
000330*--------------------------------------------------------------*
000340*    CHAVE PRIMARIA DO CADASTRO                                *
000350*--------------------------------------------------------------*
000360     05  COD-PRODUTO               PIC 9(06).
000370*--------------------------------------------------------------*
000380*    DESCRITIVOS DO PRODUTO                                    *
000390*--------------------------------------------------------------*
000400     05  NOME-PRODUTO              PIC X(30).
000410     05  CATEGORIA-PRODUTO         PIC X(15).
000420*--------------------------------------------------------------*
000430*    VALORES E QUANTIDADES                                     *
000440*--------------------------------------------------------------*
000450     05  PRECO-PRODUTO             PIC 9(07)V99.
000460     05  STOCK-PRODUTO             PIC 9(07).
000470     05  ESTOQUE-MINIMO-PRODUTO    PIC 9(07) VALUE ZEROS.
000480*--------------------------------------------------------------*
000490*    DATAS DE CONTROLE (FORMATO AAAAMMDD)                      *
000500*--------------------------------------------------------------*
000510     05  DATA-CRIACAO-PRODUTO      PIC 9(08).
000520     05  DATA-CRIACAO-R REDEFINES DATA-CRIACAO-PRODUTO.
000530         10  AAAA-CRIACAO-PRODUTO  PIC 9(04).
000540         10  MM-CRIACAO-PRODUTO    PIC 9(02).
000550         10  DD-CRIACAO-PRODUTO    PIC 9(02).
000560*
000570     05  DATA-MODIF-PRODUTO        PIC 9(08).
000580     05  DATA-MODIF-R REDEFINES DATA-MODIF-PRODUTO.
000590         10  AAAA-MODIF-PRODUTO    PIC 9(04).
000600         10  MM-MODIF-PRODUTO      PIC 9(02).
000610         10  DD-MODIF-PRODUTO      PIC 9(02).
000620*--------------------------------------------------------------*
000630*    INDICADORES DO PRODUTO                                    *
000640*--------------------------------------------------------------*
000650     05  PRODUTO-INDICADORES.
000660         10  IND-SITUACAO-PRODUTO       PIC X(01).
000670             88  PRODUTO-ATIVO            VALUE "A".
000680             88  PRODUTO-INATIVO          VALUE "I".
000690         10  IND-ESTOQUE-PRODUTO         PIC X(01).
000700             88  PRODUTO-ESTOQUE-ZERADO    VALUE "Z".
000710             88  PRODUTO-ESTOQUE-NORMAL    VALUE "N".
000720         10  FILLER                       PIC X(01).
000730*--------------------------------------------------------------*
000740*    AREA RESERVADA PARA EXPANSAO FUTURA DO LAYOUT              *
000750*    (NAO UTILIZAR SEM ABRIR CHAMADO DE ALTERACAO DE LAYOUT)    *
000760*--------------------------------------------------------------*
000770     05  FILLER                         PIC X(12).
000780*
