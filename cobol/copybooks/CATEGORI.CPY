000010******************************************************************
000020* COPYBOOK....: CATEGORI.CPY
000030* DESCRICAO...: LAYOUT DO CADASTRO MESTRE DE CATEGORIAS DE
000040*               PRODUTOS DO SISTEMA DE CONTROLE DE ESTOQUE.
000050* ARQUIVO.....: CATEGORI.DAT  (INDEXADO, CHAVE COD-CATEGORIA)
000060******************************************************************
000070* HISTORICO DE ALTERACOES DO LAYOUT
000080*-----------------------------------------------------------------
000090* DATA       RESP   CHAMADO    DESCRICAO
000100* ---------- ------ ---------- ------------------------------
000110* 1988-09-12 JRS    CHG-0031   LAYOUT ORIGINAL DO CADASTRO DE
000120*                              CATEGORIAS, SUBSTITUI O ANTIGO
000130*                              GRUPO-MERCADORIA DE 12 POSICOES.
000140* 1990-02-20 JRS    CHG-0058   INCLUIDO DESCRICAO LONGA DA
000150*                              CATEGORIA (60 POSICOES).
000160* 1993-11-03 MCN    CHG-0102   INCLUIDO INDICADOR DE SITUACAO
000170*                              DA CATEGORIA (ATIVA/INATIVA).
000180* 1998-06-08 MCN    CHG-0140   REVISAO PARA VIRADA DO ANO 2000 -
000190*                              CAMPOS DE DATA JA NASCEM COM
000200*                              SECULO (AAAAMMDD), NADA A ALTERAR
000210*                              NESTE LAYOUT.
000220* 2001-04-17 PTV    CHG-0177   INCLUIDO CONTADOR DE PRODUTOS
000230*                              VINCULADOS PARA APOIO A EXCLUSAO.
000240* 2005-10-05 PTV    CHG-0213   AREA RESERVADA REDUZIDA, CAMPOS
000250*                              DE AUDITORIA DE CARGA INCLUIDOS.
000260******************************************************************
000270 01  REG-CATEGORIA.
000280*--------------------------------------------------------------*
000290*    CHAVE PRIMARIA DO CADASTRO                                *
000300*--------------------------------------------------------------*
000310     05  COD-CATEGORIA             PIC 9(06).
000320*--------------------------------------------------------------*
000330*    DESCRITIVOS DA CATEGORIA                                  *
000340*--------------------------------------------------------------*
000350     05  NOME-CATEGORIA            PIC X(20).
000360     05  DESCRICAO-CATEGORIA       PIC X(60).
000370*--------------------------------------------------------------*
000380*    INDICADORES DE SITUACAO DA CATEGORIA                      *
000390*--------------------------------------------------------------*
000400     05  CATEGORIA-INDICADORES.
000410         10  IND-SITUACAO-CATEGORIA    PIC X(01).
000420             88  CATEGORIA-ATIVA        VALUE "A".
000430             88  CATEGORIA-INATIVA      VALUE "I".
000440         10  IND-ORIGEM-CATEGORIA       PIC X(01).
000450             88  CATEGORIA-CRIADA-MANUAL     VALUE "M".
000460             88  CATEGORIA-CRIADA-AUTOMATICA VALUE "C".
000470         10  FILLER                     PIC X(01).
000480*--------------------------------------------------------------*
000490*    AREA DE AUDITORIA DA CARGA / MANUTENCAO                   *
000500*--------------------------------------------------------------*
000510     05  CATEGORIA-AUDITORIA.
000520         10  DATA-INCLUSAO-CATEGORIA.
000530             15  AAAA-INCL-CATEGORIA    PIC 9(04).
000540             15  MM-INCL-CATEGORIA      PIC 9(02).
000550             15  DD-INCL-CATEGORIA      PIC 9(02).
000560         10  QTDE-PRODUTOS-VINCULADOS   PIC 9(05) COMP.
000570*--------------------------------------------------------------*
000580*    AREA RESERVADA PARA EXPANSAO FUTURA DO LAYOUT              *
000590*    (NAO UTILIZAR SEM ABRIR CHAMADO DE ALTERACAO DE LAYOUT)    *
000600*--------------------------------------------------------------*
000610     05  FILLER                         PIC X(10).
000620*
