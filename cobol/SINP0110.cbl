000010******************************************************************
000020* PROGRAM-ID..: SINP0110
000030* PURPOSE.....: CARGA INICIAL DO CADASTRO DE CATEGORIAS A PARTIR
000040*               DO ARQUIVO CATEGOR.CSV (LAYOUT ";" DELIMITADO,
000050*               COM LINHA DE CABECALHO). CHAMADO PELO DRIVER DE
000060*               CARGA SINP0100 SOMENTE QUANDO O MESTRE DE
000070*               PRODUTOS ESTIVER VAZIO.
000080******************************************************************
000090*-----------------------------------------------------------------
000100 IDENTIFICATION DIVISION.
000110*-----------------------------------------------------------------
000120 PROGRAM-ID.    SINP0110.
000130 AUTHOR.        J R SANTANA.
000140 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000150 DATE-WRITTEN.  SETEMBRO 1988.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000180*-----------------------------------------------------------------
000190* HISTORICO DE ALTERACOES
000200*-----------------------------------------------------------------
000210* 1988-09-20 JRS CHG-0034 PROGRAMA ORIGINAL - CARGA DO CADASTRO
000220*                         DE CATEGORIAS A PARTIR DE ARQUIVO
000230*                         SEQUENCIAL DE LARGURA FIXA.
000240* 1993-11-10 MCN CHG-0103 CONVERTIDO O ARQUIVO DE ENTRADA PARA O
000250*                         FORMATO CSV (PONTO-E-VIRGULA), COM
000260*                         LINHA DE CABECALHO OBRIGATORIA.
000270* 1998-06-09 MCN CHG-0140 PROJETO ANO 2000 - AREA DE AUDITORIA DO
000280*                         CADASTRO PASSOU A GRAVAR DATA COM
000290*                         SECULO (AAAAMMDD). NADA A ALTERAR NA
000300*                         CARGA PROPRIAMENTE DITA.
000310* 2001-04-18 PTV CHG-0177 INCLUIDA ROTINA DE DEDUPLICACAO POR
000320*                         NOME - CATEGORIA SO E CRIADA SE AINDA
000330*                         NAO EXISTIR NO MESTRE (EVITA CATEGORIAS
000340*                         DUPLICADAS QUANDO O ARQUIVO DE CARGA E
000350*                         REPROCESSADO).
000360* 2009-03-03 PTV CHG-0241 INCLUIDA NORMALIZACAO DE ACENTUACAO DO
000370*                         NOME DA CATEGORIA NA LEITURA DO CSV
000380*                         (ELECTRONICA/INFORMATICA/ALIMENTACION)
000390*                         A PEDIDO DO CADASTRO CENTRAL DE
000400*                         MERCADORIAS.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000460*
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490*
000500     SELECT CATEGOR-CSV  ASSIGN TO "CATEGOR.CSV"
000510          ORGANIZATION   IS LINE SEQUENTIAL
000520          ACCESS         IS SEQUENTIAL
000530          FILE STATUS    IS WS-FS-CATEGOR-CSV.
000540*
000550     SELECT CATEGORI     ASSIGN TO "CATEGORI.DAT"
000560          ORGANIZATION   IS INDEXED
000570          ACCESS         IS DYNAMIC
000580          RECORD KEY     IS COD-CATEGORIA
000590          FILE STATUS    IS WS-FS-CATEGORI.
000600*
000610     SELECT SINO0110     ASSIGN TO "SINO0110.TXT"
000620          ORGANIZATION   IS LINE SEQUENTIAL
000630          ACCESS         IS SEQUENTIAL
000640          FILE STATUS    IS WS-FS-SINO0110.
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690 FD  CATEGOR-CSV
000700     RECORD IS VARYING IN SIZE FROM 01 TO 200 CHARACTERS.
000710 01  FD-LINHA-CATEGOR-CSV             PIC X(200).
000720*
000730 FD  CATEGORI.
000740     COPY "CATEGORI.CPY".
000750*
000760 FD  SINO0110.
000770 01  FD-REG-REPORT                    PIC X(080).
000780*-----------------------------------------------------------------
000790 WORKING-STORAGE SECTION.
000800*-----------------------------------------------------------------
000810 01  WS-LINHA-CSV                     PIC X(200).
000820*
000830 01  WS-CAMPOS-CSV.
000840     05  WS-CSV-ID-CATEGORIA          PIC X(006).
000850     05  WS-CSV-NOME-CATEGORIA        PIC X(020).
000860     05  WS-CSV-DESCRICAO-CATEGORIA   PIC X(060).
000870     05  FILLER                       PIC X(001).
000880*
000890 01  WS-CAMPOS-CSV-DUMP REDEFINES WS-CAMPOS-CSV PIC X(087).
000900*
000910 01  WS-TABELA-CATEGORIAS.
000920     05  TAB-CATEGORIA     OCCURS 500 TIMES
000930                           INDEXED BY IX-TAB-CATEGORIA.
000940         10  TAB-COD-CATEGORIA        PIC 9(006).
000950         10  TAB-NOME-CATEGORIA       PIC X(020).
000960         10  FILLER                   PIC X(001).
000970*
000980 01  WS-TABELA-CATEGORIAS-R REDEFINES WS-TABELA-CATEGORIAS.
000990     05  FILLER                       PIC X(13500).
001000*
001010 01  WS-CONTADORES.
001020     05  WS-QTD-LIDAS                 PIC 9(05) COMP.
001030     05  WS-QTD-CRIADAS               PIC 9(05) COMP.
001040     05  WS-QTD-ERRO                  PIC 9(05) COMP.
001050     05  WS-QTD-TAB                   PIC 9(05) COMP.
001060     05  WS-MAIOR-COD-CATEGORIA       PIC 9(006) COMP.
001070     05  FILLER                       PIC X(01).
001080*
001090 01  WS-DATA-HOJE.
001100     05  WS-HOJE-AAAAMMDD             PIC 9(008).
001110     05  WS-HOJE-R REDEFINES WS-HOJE-AAAAMMDD.
001120         10  WS-HOJE-AAAA             PIC 9(004).
001130         10  WS-HOJE-MM               PIC 9(002).
001140         10  WS-HOJE-DD               PIC 9(002).
001150     05  FILLER                       PIC X(001).
001160*
001170 77  WS-FS-CATEGOR-CSV                PIC X(02).
001180     88  WS-FS-CATEGOR-CSV-OK         VALUE "00".
001190*
001200 77  WS-FS-CATEGORI                   PIC X(02).
001210     88  WS-FS-CATEGORI-OK            VALUE "00".
001220     88  WS-FS-CATEGORI-NAO-EXISTE    VALUE "35".
001230*
001240 77  WS-FS-SINO0110                   PIC X(02).
001250     88  WS-FS-SINO0110-OK            VALUE "00".
001260*
001270 77  WS-FIM-DE-ARQUIVO                PIC X(01).
001280     88  FLAG-EOF                     VALUE "S".
001290*
001300 77  WS-CABECALHO-OK                  PIC X(01).
001310     88  FLAG-CABECALHO-OK            VALUE "S".
001320*
001330 77  WS-REGISTRO-OK                   PIC X(01).
001340     88  FLAG-REGISTRO-OK             VALUE "S".
001350*
001360 77  WS-CATEGORIA-ENCONTRADA          PIC X(01).
001370     88  FLAG-CATEGORIA-ENCONTRADA    VALUE "S".
001380*
001390 77  WS-QTD-CAMPOS-CAB                PIC 9(02) COMP.
001400*
001410 77  WS-QTD-ACHA-NOME                 PIC 9(02) COMP.
001420*
001430 77  WS-QTD-ACHA-DESCR                PIC 9(02) COMP.
001440*
001450 77  WS-CAB-TEM-ID                    PIC X(01).
001460     88  FLAG-CAB-TEM-ID              VALUE "S".
001470*
001480 01  WS-REPORT-CARGA.
001490     03  WS-LST-CAB-LINHA.
001500         05  FILLER   PIC X(80) VALUE ALL "=".
001510*
001520     03  WS-LST-CAB-1.
001530         05  FILLER   PIC X(02) VALUE SPACES.
001540         05  FILLER   PIC X(70) VALUE
001550                  "SINO0110 - CARGA DO CADASTRO DE CATEGORIAS".
001560*
001570     03  WS-LST-CAB-2.
001580         05  FILLER   PIC X(02) VALUE SPACES.
001590         05  FILLER   PIC X(08) VALUE "CODIGO".
001600         05  FILLER   PIC X(03) VALUE SPACES.
001610         05  FILLER   PIC X(22) VALUE "NOME DA CATEGORIA".
001620         05  FILLER   PIC X(45) VALUE "SITUACAO".
001630*
001640     03  WS-LST-DET-OK.
001650         05  FILLER                   PIC X(02) VALUE SPACES.
001660         05  WS-DET-COD-CATEGORIA     PIC ZZZZZ9.
001670         05  FILLER                   PIC X(03) VALUE SPACES.
001680         05  WS-DET-NOME-CATEGORIA    PIC X(022) VALUE SPACES.
001690         05  FILLER                   PIC X(15) VALUE
001700                                 "CRIADA COM SUCESSO.".
001710*
001720     03  WS-LST-DET-DUP.
001730         05  FILLER                   PIC X(02) VALUE SPACES.
001740         05  FILLER                   PIC X(09) VALUE SPACES.
001750         05  WS-DET-NOME-DUP          PIC X(022) VALUE SPACES.
001760         05  FILLER                   PIC X(15) VALUE
001770                                 "JA EXISTENTE - IGNORADA.".
001780*
001790     03  WS-LST-DET-ERRO.
001800         05  FILLER                   PIC X(02) VALUE SPACES.
001810         05  FILLER                   PIC X(06) VALUE "ERRO: ".
001820         05  WS-LST-ERRO-MSG          PIC X(072) VALUE SPACES.
001830*
001840     03  WS-LST-FINAL-0.
001850         05  FILLER                   PIC X(02) VALUE SPACES.
001860         05  FILLER                   PIC X(50) VALUE
001870                                "NENHUMA LINHA DE CATEGORIA LIDA".
001880*
001890     03  WS-LST-FINAL-LIDAS.
001900         05  FILLER               PIC X(02) VALUE SPACES.
001910         05  FILLER               PIC X(24) VALUE
001920                                 "LINHAS LIDAS.........: ".
001930         05  WS-LISTA-QTD-LIDAS   PIC ZZZZ9.
001940*
001950     03  WS-LST-FINAL-CRIADAS.
001960         05  FILLER               PIC X(02) VALUE SPACES.
001970         05  FILLER               PIC X(24) VALUE
001980                                 "CATEGORIAS CRIADAS...: ".
001990         05  WS-LISTA-QTD-CRIADAS PIC ZZZZ9.
002000*
002010     03  WS-LST-FINAL-ERRO.
002020         05  FILLER               PIC X(02) VALUE SPACES.
002030         05  FILLER               PIC X(24) VALUE
002040                                 "LINHAS COM ERRO......: ".
002050         05  WS-LISTA-QTD-ERRO    PIC ZZZZ9.
002060*-----------------------------------------------------------------
002070 PROCEDURE DIVISION.
002080*-----------------------------------------------------------------
002090 MAIN-PROCEDURE.
002100
002110     PERFORM P100-INICIALIZA       THRU P100-FIM.
002120
002130     PERFORM P200-VALIDA-CABECALHO THRU P200-FIM.
002140
002150     IF FLAG-CABECALHO-OK
002160         PERFORM P300-PROCESSA-CARGA THRU P300-FIM
002170                                     UNTIL FLAG-EOF
002180     END-IF.
002190
002200     PERFORM P800-FINALIZA-RELATORIO THRU P800-FIM.
002210
002220     PERFORM P900-FIM.
002230*
002240 P100-INICIALIZA.
002250*
002260     SET WS-FS-CATEGORI-OK  TO TRUE.
002270     MOVE ZEROS              TO WS-QTD-LIDAS WS-QTD-CRIADAS
002280                                 WS-QTD-ERRO  WS-QTD-TAB
002290                                 WS-MAIOR-COD-CATEGORIA.
002300     MOVE SPACES              TO WS-CABECALHO-OK
002310                           WS-FIM-DE-ARQUIVO.
002320     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
002330*
002340     OPEN INPUT  CATEGOR-CSV.
002350     IF NOT WS-FS-CATEGOR-CSV-OK
002360         DISPLAY "SINP0110 - ERRO NA ABERTURA DO CATEGOR.CSV. "
002370                 "FS: " WS-FS-CATEGOR-CSV
002380         PERFORM P900-FIM
002390     END-IF.
002400*
002410     OPEN I-O CATEGORI.
002420     IF WS-FS-CATEGORI-NAO-EXISTE
002430         OPEN OUTPUT CATEGORI
002440         CLOSE CATEGORI
002450         OPEN I-O CATEGORI
002460     END-IF.
002470     IF NOT WS-FS-CATEGORI-OK
002480         DISPLAY "SINP0110 - ERRO NA ABERTURA DO CATEGORI.DAT. "
002490                 "FS: " WS-FS-CATEGORI
002500         PERFORM P900-FIM
002510     END-IF.
002520*
002530     OPEN OUTPUT SINO0110.
002540*
002550     PERFORM P110-CARREGA-TABELA THRU P110-FIM.
002560*
002570     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
002580     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
002590     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
002600     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
002610*
002620 P100-FIM.
002630*
002640 P110-CARREGA-TABELA.
002650*
002660*    CARREGA NA TABELA INTERNA AS CATEGORIAS JA EXISTENTES NO
002670*    MESTRE, PARA APOIAR A DEDUPLICACAO POR NOME E O CALCULO DO
002680*    PROXIMO CODIGO SEQUENCIAL DISPONIVEL.
002690*
002700     MOVE LOW-VALUES TO COD-CATEGORIA.
002710     START CATEGORI KEY IS GREATER THAN COD-CATEGORIA
002720         INVALID KEY
002730             CONTINUE
002740     END-START.
002750*
002760     PERFORM P115-LE-TABELA THRU P115-FIM
002770             UNTIL WS-FS-CATEGORI-NAO-EXISTE.
002780*
002790     SET WS-FS-CATEGORI-OK TO TRUE.
002800*
002810 P110-FIM.
002820*
002830 P115-LE-TABELA.
002840*
002850     READ CATEGORI NEXT RECORD
002860         AT END
002870             SET WS-FS-CATEGORI-NAO-EXISTE TO TRUE
002880         NOT AT END
002890             ADD 1 TO WS-QTD-TAB
002900             SET IX-TAB-CATEGORIA TO WS-QTD-TAB
002910             MOVE COD-CATEGORIA  TO
002920                          TAB-COD-CATEGORIA(IX-TAB-CATEGORIA)
002930             MOVE NOME-CATEGORIA TO
002940                          TAB-NOME-CATEGORIA(IX-TAB-CATEGORIA)
002950             IF COD-CATEGORIA > WS-MAIOR-COD-CATEGORIA
002960                 MOVE COD-CATEGORIA TO WS-MAIOR-COD-CATEGORIA
002970             END-IF
002980     END-READ.
002990*
003000 P115-FIM.
003010*
003020 P200-VALIDA-CABECALHO.
003030*
003040*    CHG-0145 2007-02-19 RPM - CABECALHO E VALIDADO PELO NOME
003050*    DAS COLUNAS, NAO PELA POSICAO, POIS ID_CATEGORIA E
003060*    OPCIONAL E PODE OU NAO VIR NO ARQUIVO.
003070     READ CATEGOR-CSV INTO WS-LINHA-CSV
003080         AT END
003090             SET FLAG-EOF TO TRUE
003100         NOT AT END
003110             CONTINUE
003120     END-READ.
003130*
003140     MOVE ZERO TO WS-QTD-CAMPOS-CAB.
003150     INSPECT WS-LINHA-CSV TALLYING WS-QTD-CAMPOS-CAB
003160         FOR ALL ";".
003170     ADD 1 TO WS-QTD-CAMPOS-CAB.
003180*
003190     MOVE "N" TO WS-CAB-TEM-ID.
003200     IF WS-QTD-CAMPOS-CAB > 2
003210         SET FLAG-CAB-TEM-ID TO TRUE
003220     END-IF.
003230*
003240     MOVE ZERO TO WS-QTD-ACHA-NOME.
003250     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-NOME
003260         FOR ALL "nombre" ALL "NOMBRE".
003270*
003280     MOVE ZERO TO WS-QTD-ACHA-DESCR.
003290     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-DESCR
003300         FOR ALL "descripcion" ALL "DESCRIPCION".
003310*
003320     IF WS-QTD-ACHA-NOME > ZERO AND WS-QTD-ACHA-DESCR > ZERO
003330         SET FLAG-CABECALHO-OK TO TRUE
003340     ELSE
003350         DISPLAY "SINP0110 - CABECALHO DO CATEGOR.CSV SEM A "
003360                 "COLUNA NOMBRE OU DESCRIPCION - CARGA ABORTA."
003370     END-IF.
003380*
003390 P200-FIM.
003400*
003410 P300-PROCESSA-CARGA.
003420*
003430     READ CATEGOR-CSV INTO WS-LINHA-CSV
003440         AT END
003450             SET FLAG-EOF TO TRUE
003460         NOT AT END
003470             ADD 1 TO WS-QTD-LIDAS
003480             PERFORM P310-SEPARA-CAMPOS    THRU P310-FIM
003490             PERFORM P320-NORMALIZA-NOME   THRU P320-FIM
003500             PERFORM P330-VALIDA-CAMPOS    THRU P330-FIM
003510             IF FLAG-REGISTRO-OK
003520                 PERFORM P340-LOCALIZA-CATEGORIA THRU P340-FIM
003530                 IF FLAG-CATEGORIA-ENCONTRADA
003540                     MOVE WS-CSV-NOME-CATEGORIA
003550                                         TO WS-DET-NOME-DUP
003560                     WRITE FD-REG-REPORT FROM WS-LST-DET-DUP
003570                 ELSE
003580                     PERFORM P350-GRAVA-CATEGORIA THRU P350-FIM
003590                 END-IF
003600             END-IF
003610     END-READ.
003620*
003630 P300-FIM.
003640*
003650 P310-SEPARA-CAMPOS.
003660*
003670     MOVE SPACES TO WS-CAMPOS-CSV.
003680     IF FLAG-CAB-TEM-ID
003690         UNSTRING WS-LINHA-CSV DELIMITED BY ";"
003700             INTO WS-CSV-ID-CATEGORIA
003710                  WS-CSV-NOME-CATEGORIA
003720                  WS-CSV-DESCRICAO-CATEGORIA
003730         END-UNSTRING
003740     ELSE
003750         UNSTRING WS-LINHA-CSV DELIMITED BY ";"
003760             INTO WS-CSV-NOME-CATEGORIA
003770                  WS-CSV-DESCRICAO-CATEGORIA
003780         END-UNSTRING
003790     END-IF.
003800*
003810 P310-FIM.
003820*
003830 P320-NORMALIZA-NOME.
003840*
003850     INSPECT WS-CSV-NOME-CATEGORIA
003860         REPLACING ALL "Electrónica"   BY "Electronica "
003870                   ALL "Informática"   BY "Informatica "
003880                   ALL "Alimentación"  BY "Alimentacion ".
003890*
003900 P320-FIM.
003910*
003920 P330-VALIDA-CAMPOS.
003930*
003940     SET FLAG-REGISTRO-OK TO TRUE.
003950     IF WS-CSV-NOME-CATEGORIA = SPACES
003960         MOVE "NOME DA CATEGORIA EM BRANCO." TO WS-LST-ERRO-MSG
003970         MOVE SPACES                         TO WS-REGISTRO-OK
003980         ADD 1                               TO WS-QTD-ERRO
003990         WRITE FD-REG-REPORT FROM WS-LST-DET-ERRO
004000     END-IF.
004010*
004020 P330-FIM.
004030*
004040 P340-LOCALIZA-CATEGORIA.
004050*
004060     MOVE SPACES TO WS-CATEGORIA-ENCONTRADA.
004070     SET IX-TAB-CATEGORIA TO 1.
004080     PERFORM P345-COMPARA-TABELA THRU P345-FIM
004090             WS-QTD-TAB TIMES.
004100*
004110 P340-FIM.
004120*
004130 P345-COMPARA-TABELA.
004140*
004150     IF TAB-NOME-CATEGORIA(IX-TAB-CATEGORIA) =
004160                                 WS-CSV-NOME-CATEGORIA
004170         SET FLAG-CATEGORIA-ENCONTRADA TO TRUE
004180     END-IF.
004190     SET IX-TAB-CATEGORIA UP BY 1.
004200*
004210 P345-FIM.
004220*
004230 P350-GRAVA-CATEGORIA.
004240*
004250     ADD 1 TO WS-MAIOR-COD-CATEGORIA.
004260     MOVE WS-MAIOR-COD-CATEGORIA     TO COD-CATEGORIA.
004270     MOVE WS-CSV-NOME-CATEGORIA      TO NOME-CATEGORIA.
004280     MOVE WS-CSV-DESCRICAO-CATEGORIA TO DESCRICAO-CATEGORIA.
004290     SET  CATEGORIA-ATIVA            TO TRUE.
004300     SET  CATEGORIA-CRIADA-MANUAL    TO TRUE.
004310     MOVE WS-HOJE-AAAA                TO AAAA-INCL-CATEGORIA.
004320     MOVE WS-HOJE-MM                  TO MM-INCL-CATEGORIA.
004330     MOVE WS-HOJE-DD                  TO DD-INCL-CATEGORIA.
004340     MOVE ZERO                        TO QTDE-PRODUTOS-VINCULADOS.
004350*
004360     WRITE REG-CATEGORIA.
004370     IF NOT WS-FS-CATEGORI-OK
004380         MOVE "ERRO NA GRAVACAO DA CATEGORIA."
004390                                     TO WS-LST-ERRO-MSG
004400         ADD 1 TO WS-QTD-ERRO
004410         WRITE FD-REG-REPORT FROM WS-LST-DET-ERRO
004420     ELSE
004430         ADD 1 TO WS-QTD-CRIADAS
004440         ADD 1 TO WS-QTD-TAB
004450         SET IX-TAB-CATEGORIA TO WS-QTD-TAB
004460        MOVE COD-CATEGORIA  TO TAB-COD-CATEGORIA(IX-TAB-CATEGORIA)
004470       MOVE NOME-CATEGORIA TO TAB-NOME-CATEGORIA(IX-TAB-CATEGORIA)
004480         MOVE COD-CATEGORIA  TO WS-DET-COD-CATEGORIA
004490         MOVE NOME-CATEGORIA TO WS-DET-NOME-CATEGORIA
004500         WRITE FD-REG-REPORT FROM WS-LST-DET-OK
004510     END-IF.
004520*
004530 P350-FIM.
004540*
004550 P800-FINALIZA-RELATORIO.
004560*
004570     IF WS-QTD-LIDAS = ZERO
004580         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
004590     ELSE
004600         MOVE WS-QTD-LIDAS   TO WS-LISTA-QTD-LIDAS
004610         MOVE WS-QTD-CRIADAS TO WS-LISTA-QTD-CRIADAS
004620         MOVE WS-QTD-ERRO    TO WS-LISTA-QTD-ERRO
004630         WRITE FD-REG-REPORT FROM WS-LST-FINAL-LIDAS
004640         WRITE FD-REG-REPORT FROM WS-LST-FINAL-CRIADAS
004650         WRITE FD-REG-REPORT FROM WS-LST-FINAL-ERRO
004660     END-IF.
004670*
004680 P800-FIM.
004690*
004700 P900-FIM.
004710*
004720     CLOSE CATEGOR-CSV CATEGORI SINO0110.
004730     GOBACK.
004740*
004750 END PROGRAM SINP0110.
