000010******************************************************************
000020* PROGRAM-ID..: SINP0210
000030* PURPOSE.....: CARGA INICIAL DO CADASTRO DE PRODUTOS A PARTIR
000040*               DO ARQUIVO PRODUTO.CSV (LAYOUT ";" DELIMITADO,
000050*               COM LINHA DE CABECALHO). CRIA AUTOMATICAMENTE
000060*               QUALQUER CATEGORIA AINDA NAO CADASTRADA ANTES DE
000070*               GRAVAR O PRODUTO. CHAMADO PELO DRIVER DE CARGA
000080*               SINP0200 SOMENTE QUANDO O MESTRE DE PRODUTOS
000090*               ESTIVER VAZIO.
000100******************************************************************
000110*-----------------------------------------------------------------
000120 IDENTIFICATION DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.    SINP0210.
000150 AUTHOR.        J R SANTANA.
000160 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000170 DATE-WRITTEN.  SETEMBRO 1988.
000180 DATE-COMPILED.
000190 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000200*-----------------------------------------------------------------
000210* HISTORICO DE ALTERACOES
000220*-----------------------------------------------------------------
000230* 1988-09-26 JRS CHG-0035 PROGRAMA ORIGINAL - LISTAGEM DE
000240*                         PRODUTOS EM TELA A PARTIR DO MESTRE.
000250* 1991-07-31 JRS CHG-0071 ADAPTADO PARA CARGA DE PRODUTOS, COM
000260*                         VINCULO A CATEGORIA PELO NOME (ANTES
000270*                         O VINCULO ERA SO POR CODIGO DE TIPO).
000280* 1994-05-10 MCN CHG-0119 PRECO AMPLIADO PARA 9(07)V99.
000290* 1998-07-23 MCN CHG-0141 PROJETO ANO 2000 - DATA DE CRIACAO E
000300*                         DE ALTERACAO DO PRODUTO GRAVADAS COM
000310*                         SECULO (AAAAMMDD).
000320* 2002-08-14 PTV CHG-0190 INCLUIDA CRIACAO AUTOMATICA DE
000330*                         CATEGORIA QUANDO O NOME INFORMADO NO
000340*                         ARQUIVO DE CARGA AINDA NAO EXISTIR NO
000350*                         CADASTRO - EVITA REJEITAR O PRODUTO
000360*                         INTEIRO POR FALTA DA CATEGORIA.
000370* 2009-03-04 PTV CHG-0241 INCLUIDA NORMALIZACAO DE ACENTUACAO DO
000380*                         NOME DA CATEGORIA, MESMA REGRA DA
000390*                         CARGA DE CATEGORIAS (SINP0110).
000400* 2011-05-30 PTV CHG-0255 INCLUIDO TRAVAMENTO DE ESTOQUE NEGATIVO
000410*                         (ESTOQUE INFORMADO < 0 PASSA A ZERO).
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000470*
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500*
000510     SELECT PRODUTO-CSV  ASSIGN TO "PRODUTO.CSV"
000520          ORGANIZATION   IS LINE SEQUENTIAL
000530          ACCESS         IS SEQUENTIAL
000540          FILE STATUS    IS WS-FS-PRODUTO-CSV.
000550*
000560     SELECT PRODUTO      ASSIGN TO "PRODUTO.DAT"
000570          ORGANIZATION   IS INDEXED
000580          ACCESS         IS RANDOM
000590          RECORD KEY     IS COD-PRODUTO
000600          FILE STATUS    IS WS-FS-PRODUTO.
000610*
000620     SELECT CATEGORI     ASSIGN TO "CATEGORI.DAT"
000630          ORGANIZATION   IS INDEXED
000640          ACCESS         IS DYNAMIC
000650          RECORD KEY     IS COD-CATEGORIA
000660          FILE STATUS    IS WS-FS-CATEGORI.
000670*
000680     SELECT SINO0210     ASSIGN TO "SINO0210.TXT"
000690          ORGANIZATION   IS LINE SEQUENTIAL
000700          ACCESS         IS SEQUENTIAL
000710          FILE STATUS    IS WS-FS-SINO0210.
000720*-----------------------------------------------------------------
000730 DATA DIVISION.
000740 FILE SECTION.
000750*
000760 FD  PRODUTO-CSV
000770     RECORD IS VARYING IN SIZE FROM 01 TO 200 CHARACTERS.
000780 01  FD-LINHA-PRODUTO-CSV              PIC X(200).
000790*
000800 FD  PRODUTO.
000810     COPY "PRODUTO.CPY".
000820*
000830 FD  CATEGORI.
000840     COPY "CATEGORI.CPY".
000850*
000860 FD  SINO0210.
000870 01  FD-REG-REPORT                     PIC X(080).
000880*-----------------------------------------------------------------
000890 WORKING-STORAGE SECTION.
000900*-----------------------------------------------------------------
000910 01  WS-LINHA-CSV                      PIC X(200).
000920*
000930 01  WS-CAMPOS-CSV.
000940     05  WS-CSV-ID-PRODUTO             PIC X(006).
000950     05  WS-CSV-NOME-PRODUTO           PIC X(030).
000960     05  WS-CSV-CATEGORIA-PRODUTO      PIC X(015).
000970     05  WS-CSV-PRECO-PRODUTO          PIC X(010).
000980     05  WS-CSV-STOCK-PRODUTO          PIC X(007).
000990     05  FILLER                        PIC X(001).
001000*
001010 01  WS-CAMPOS-CSV-DUMP REDEFINES WS-CAMPOS-CSV PIC X(069).
001020*
001030 01  WS-CAMPOS-NUMERICOS.
001040     05  WS-PRECO-NUMERICO             PIC S9(07)V99.
001050     05  WS-STOCK-NUMERICO             PIC S9(07).
001060*
001070 01  WS-TABELA-CATEGORIAS.
001080     05  TAB-CATEGORIA      OCCURS 500 TIMES
001090                            INDEXED BY IX-TAB-CATEGORIA.
001100         10  TAB-COD-CATEGORIA         PIC 9(006).
001110         10  TAB-NOME-CATEGORIA        PIC X(020).
001120         10  FILLER                    PIC X(001).
001130*
001140 01  WS-TABELA-CATEGORIAS-R REDEFINES WS-TABELA-CATEGORIAS.
001150     05  FILLER                        PIC X(13500).
001160*
001170 01  WS-CONTADORES.
001180     05  WS-QTD-LIDAS                  PIC 9(05) COMP.
001190     05  WS-QTD-CRIADOS                PIC 9(05) COMP.
001200     05  WS-QTD-ERRO                   PIC 9(05) COMP.
001210     05  WS-QTD-TAB-CAT                PIC 9(05) COMP.
001220     05  WS-MAIOR-COD-PRODUTO          PIC 9(006) COMP.
001230     05  WS-MAIOR-COD-CATEGORIA        PIC 9(006) COMP.
001240     05  FILLER                        PIC X(001).
001250*
001260 01  WS-DATA-HOJE.
001270     05  WS-HOJE-AAAAMMDD              PIC 9(008).
001280     05  WS-HOJE-R REDEFINES WS-HOJE-AAAAMMDD.
001290         10  WS-HOJE-AAAA              PIC 9(004).
001300         10  WS-HOJE-MM                PIC 9(002).
001310         10  WS-HOJE-DD                PIC 9(002).
001320     05  FILLER                        PIC X(001).
001330*
001340 77  WS-FS-PRODUTO-CSV                 PIC X(02).
001350     88  WS-FS-PRODUTO-CSV-OK          VALUE "00".
001360*
001370 77  WS-FS-PRODUTO                     PIC X(02).
001380     88  WS-FS-PRODUTO-OK              VALUE "00".
001390     88  WS-FS-PRODUTO-NAO-EXISTE      VALUE "35".
001400*
001410 77  WS-FS-CATEGORI                    PIC X(02).
001420     88  WS-FS-CATEGORI-OK             VALUE "00".
001430     88  WS-FS-CATEGORI-NAO-EXISTE     VALUE "35".
001440*
001450 77  WS-FS-SINO0210                    PIC X(02).
001460     88  WS-FS-SINO0210-OK             VALUE "00".
001470*
001480 77  WS-FIM-DE-ARQUIVO                 PIC X(01).
001490     88  FLAG-EOF                      VALUE "S".
001500*
001510 77  WS-CABECALHO-OK                   PIC X(01).
001520     88  FLAG-CABECALHO-OK             VALUE "S".
001530*
001540 77  WS-REGISTRO-OK                    PIC X(01).
001550     88  FLAG-REGISTRO-OK              VALUE "S".
001560*
001570 77  WS-CATEGORIA-ENCONTRADA           PIC X(01).
001580     88  FLAG-CATEGORIA-ENCONTRADA     VALUE "S".
001590*
001600 77  WS-QTD-CAMPOS-CAB                  PIC 9(02) COMP.
001610*
001620 77  WS-QTD-ACHA-NOME                   PIC 9(02) COMP.
001630*
001640 77  WS-QTD-ACHA-CATEG                  PIC 9(02) COMP.
001650*
001660 77  WS-QTD-ACHA-PRECO                  PIC 9(02) COMP.
001670*
001680 77  WS-QTD-ACHA-STOCK                  PIC 9(02) COMP.
001690*
001700 77  WS-CAB-TEM-ID                      PIC X(01).
001710     88  FLAG-CAB-TEM-ID                VALUE "S".
001720*
001730 01  WS-REPORT-CARGA.
001740     03  WS-LST-CAB-LINHA.
001750         05  FILLER   PIC X(80) VALUE ALL "=".
001760*
001770     03  WS-LST-CAB-1.
001780         05  FILLER   PIC X(02) VALUE SPACES.
001790         05  FILLER   PIC X(70) VALUE
001800                  "SINO0210 - CARGA DO CADASTRO DE PRODUTOS".
001810*
001820     03  WS-LST-CAB-2.
001830         05  FILLER   PIC X(02) VALUE SPACES.
001840         05  FILLER   PIC X(08) VALUE "CODIGO".
001850         05  FILLER   PIC X(03) VALUE SPACES.
001860         05  FILLER   PIC X(32) VALUE "NOME DO PRODUTO".
001870         05  FILLER   PIC X(35) VALUE "SITUACAO".
001880*
001890     03  WS-LST-DET-OK.
001900         05  FILLER                    PIC X(02) VALUE SPACES.
001910         05  WS-DET-COD-PRODUTO        PIC ZZZZZ9.
001920         05  FILLER                    PIC X(03) VALUE SPACES.
001930         05  WS-DET-NOME-PRODUTO       PIC X(032) VALUE SPACES.
001940         05  FILLER                    PIC X(15) VALUE
001950                                  "GRAVADO COM SUCESSO.".
001960*
001970     03  WS-LST-DET-ERRO.
001980         05  FILLER                    PIC X(02) VALUE SPACES.
001990         05  FILLER                    PIC X(06) VALUE "ERRO: ".
002000         05  WS-LST-ERRO-MSG           PIC X(072) VALUE SPACES.
002010*
002020     03  WS-LST-FINAL-0.
002030         05  FILLER                    PIC X(02) VALUE SPACES.
002040         05  FILLER                    PIC X(50) VALUE
002050                                 "NENHUMA LINHA DE PRODUTO LIDA".
002060*
002070     03  WS-LST-FINAL-LIDAS.
002080         05  FILLER               PIC X(02) VALUE SPACES.
002090         05  FILLER               PIC X(24) VALUE
002100                                 "LINHAS LIDAS.........: ".
002110         05  WS-LISTA-QTD-LIDAS   PIC ZZZZ9.
002120*
002130     03  WS-LST-FINAL-CRIADOS.
002140         05  FILLER               PIC X(02) VALUE SPACES.
002150         05  FILLER               PIC X(24) VALUE
002160                                 "PRODUTOS GRAVADOS....: ".
002170         05  WS-LISTA-QTD-CRIADOS PIC ZZZZ9.
002180*
002190     03  WS-LST-FINAL-ERRO.
002200         05  FILLER               PIC X(02) VALUE SPACES.
002210         05  FILLER               PIC X(24) VALUE
002220                                 "LINHAS COM ERRO......: ".
002230         05  WS-LISTA-QTD-ERRO    PIC ZZZZ9.
002240*-----------------------------------------------------------------
002250 PROCEDURE DIVISION.
002260*-----------------------------------------------------------------
002270 MAIN-PROCEDURE.
002280
002290     PERFORM P100-INICIALIZA       THRU P100-FIM.
002300
002310     PERFORM P200-VALIDA-CABECALHO THRU P200-FIM.
002320
002330     IF FLAG-CABECALHO-OK
002340         PERFORM P300-PROCESSA-CARGA THRU P300-FIM
002350                                     UNTIL FLAG-EOF
002360     END-IF.
002370
002380     PERFORM P800-FINALIZA-RELATORIO THRU P800-FIM.
002390
002400     PERFORM P900-FIM.
002410*
002420 P100-INICIALIZA.
002430*
002440     SET WS-FS-PRODUTO-OK  TO TRUE.
002450     SET WS-FS-CATEGORI-OK TO TRUE.
002460     MOVE ZEROS     TO WS-QTD-LIDAS WS-QTD-CRIADOS WS-QTD-ERRO
002470                       WS-QTD-TAB-CAT WS-MAIOR-COD-PRODUTO
002480                       WS-MAIOR-COD-CATEGORIA.
002490     MOVE SPACES    TO WS-CABECALHO-OK WS-FIM-DE-ARQUIVO.
002500     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
002510*
002520     OPEN INPUT PRODUTO-CSV.
002530     IF NOT WS-FS-PRODUTO-CSV-OK
002540         DISPLAY "SINP0210 - ERRO NA ABERTURA DO PRODUTO.CSV. "
002550                 "FS: " WS-FS-PRODUTO-CSV
002560         PERFORM P900-FIM
002570     END-IF.
002580*
002590     OPEN I-O PRODUTO.
002600     IF WS-FS-PRODUTO-NAO-EXISTE
002610         OPEN OUTPUT PRODUTO
002620         CLOSE PRODUTO
002630         OPEN I-O PRODUTO
002640     END-IF.
002650     IF NOT WS-FS-PRODUTO-OK
002660         DISPLAY "SINP0210 - ERRO NA ABERTURA DO PRODUTO.DAT. "
002670                 "FS: " WS-FS-PRODUTO
002680         PERFORM P900-FIM
002690     END-IF.
002700*
002710     OPEN I-O CATEGORI.
002720     IF WS-FS-CATEGORI-NAO-EXISTE
002730         OPEN OUTPUT CATEGORI
002740         CLOSE CATEGORI
002750         OPEN I-O CATEGORI
002760     END-IF.
002770     IF NOT WS-FS-CATEGORI-OK
002780         DISPLAY "SINP0210 - ERRO NA ABERTURA DO CATEGORI.DAT. "
002790                 "FS: " WS-FS-CATEGORI
002800         PERFORM P900-FIM
002810     END-IF.
002820*
002830     OPEN OUTPUT SINO0210.
002840*
002850     PERFORM P110-CARREGA-TAB-CATEGORIA THRU P110-FIM.
002860     PERFORM P120-CARREGA-MAIOR-PRODUTO THRU P120-FIM.
002870*
002880     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
002890     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
002900     WRITE FD-REG-REPORT FROM WS-LST-CAB-LINHA.
002910     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
002920*
002930 P100-FIM.
002940*
002950 P110-CARREGA-TAB-CATEGORIA.
002960*
002970     MOVE LOW-VALUES TO COD-CATEGORIA.
002980     START CATEGORI KEY IS GREATER THAN COD-CATEGORIA
002990         INVALID KEY
003000             CONTINUE
003010     END-START.
003020*
003030     PERFORM P115-LE-TAB-CATEGORIA THRU P115-FIM
003040             UNTIL WS-FS-CATEGORI-NAO-EXISTE.
003050*
003060     SET WS-FS-CATEGORI-OK TO TRUE.
003070*
003080 P110-FIM.
003090*
003100 P115-LE-TAB-CATEGORIA.
003110*
003120     READ CATEGORI NEXT RECORD
003130         AT END
003140             SET WS-FS-CATEGORI-NAO-EXISTE TO TRUE
003150         NOT AT END
003160             ADD 1 TO WS-QTD-TAB-CAT
003170             SET IX-TAB-CATEGORIA TO WS-QTD-TAB-CAT
003180             MOVE COD-CATEGORIA  TO
003190                       TAB-COD-CATEGORIA(IX-TAB-CATEGORIA)
003200             MOVE NOME-CATEGORIA TO
003210                       TAB-NOME-CATEGORIA(IX-TAB-CATEGORIA)
003220             IF COD-CATEGORIA > WS-MAIOR-COD-CATEGORIA
003230                 MOVE COD-CATEGORIA TO WS-MAIOR-COD-CATEGORIA
003240             END-IF
003250     END-READ.
003260*
003270 P115-FIM.
003280*
003290 P120-CARREGA-MAIOR-PRODUTO.
003300*
003310     MOVE LOW-VALUES TO COD-PRODUTO.
003320     START PRODUTO KEY IS GREATER THAN COD-PRODUTO
003330         INVALID KEY
003340             CONTINUE
003350     END-START.
003360*
003370     PERFORM P125-LE-MAIOR-PRODUTO THRU P125-FIM
003380             UNTIL WS-FS-PRODUTO-NAO-EXISTE.
003390*
003400     SET WS-FS-PRODUTO-OK TO TRUE.
003410*
003420 P120-FIM.
003430*
003440 P125-LE-MAIOR-PRODUTO.
003450*
003460     READ PRODUTO NEXT RECORD
003470         AT END
003480             SET WS-FS-PRODUTO-NAO-EXISTE TO TRUE
003490         NOT AT END
003500             IF COD-PRODUTO > WS-MAIOR-COD-PRODUTO
003510                 MOVE COD-PRODUTO TO WS-MAIOR-COD-PRODUTO
003520             END-IF
003530     END-READ.
003540*
003550 P125-FIM.
003560*
003570 P200-VALIDA-CABECALHO.
003580*
003590*    CHG-0148 2007-02-19 RPM - CABECALHO E VALIDADO PELO NOME
003600*    DAS COLUNAS, NAO PELA POSICAO, POIS ID_PRODUTO E
003610*    OPCIONAL E PODE OU NAO VIR NO ARQUIVO.
003620     READ PRODUTO-CSV INTO WS-LINHA-CSV
003630         AT END
003640             SET FLAG-EOF TO TRUE
003650         NOT AT END
003660             CONTINUE
003670     END-READ.
003680*
003690     MOVE ZERO TO WS-QTD-CAMPOS-CAB.
003700     INSPECT WS-LINHA-CSV TALLYING WS-QTD-CAMPOS-CAB
003710         FOR ALL ";".
003720     ADD 1 TO WS-QTD-CAMPOS-CAB.
003730*
003740     MOVE "N" TO WS-CAB-TEM-ID.
003750     IF WS-QTD-CAMPOS-CAB > 4
003760         SET FLAG-CAB-TEM-ID TO TRUE
003770     END-IF.
003780*
003790     MOVE ZERO TO WS-QTD-ACHA-NOME.
003800     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-NOME
003810         FOR ALL "nombre" ALL "NOMBRE".
003820*
003830     MOVE ZERO TO WS-QTD-ACHA-CATEG.
003840     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-CATEG
003850         FOR ALL "categoria" ALL "CATEGORIA".
003860*
003870     MOVE ZERO TO WS-QTD-ACHA-PRECO.
003880     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-PRECO
003890         FOR ALL "precio" ALL "PRECIO".
003900*
003910     MOVE ZERO TO WS-QTD-ACHA-STOCK.
003920     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-STOCK
003930         FOR ALL "stock" ALL "STOCK".
003940*
003950     IF WS-QTD-ACHA-NOME  > ZERO AND WS-QTD-ACHA-CATEG > ZERO
003960        AND WS-QTD-ACHA-PRECO > ZERO
003970        AND WS-QTD-ACHA-STOCK > ZERO
003980         SET FLAG-CABECALHO-OK TO TRUE
003990     ELSE
004000         DISPLAY "SINP0210 - CABECALHO DO PRODUTO.CSV SEM A "
004010                 "COLUNA NOMBRE/CATEGORIA/PRECIO/STOCK."
004020     END-IF.
004030*
004040 P200-FIM.
004050*
004060 P300-PROCESSA-CARGA.
004070*
004080     READ PRODUTO-CSV INTO WS-LINHA-CSV
004090         AT END
004100             SET FLAG-EOF TO TRUE
004110         NOT AT END
004120             ADD 1 TO WS-QTD-LIDAS
004130             PERFORM P310-SEPARA-CAMPOS      THRU P310-FIM
004140             PERFORM P320-NORMALIZA-CATEGORIA THRU P320-FIM
004150             PERFORM P330-VALIDA-CAMPOS       THRU P330-FIM
004160             IF FLAG-REGISTRO-OK
004170                 PERFORM P340-LOCALIZA-OU-CRIA-CATEGORIA
004180                                              THRU P340-FIM
004190                 PERFORM P350-GRAVA-PRODUTO   THRU P350-FIM
004200             END-IF
004210     END-READ.
004220*
004230 P300-FIM.
004240*
004250 P310-SEPARA-CAMPOS.
004260*
004270     MOVE SPACES TO WS-CAMPOS-CSV.
004280     IF FLAG-CAB-TEM-ID
004290         UNSTRING WS-LINHA-CSV DELIMITED BY ";"
004300             INTO WS-CSV-ID-PRODUTO
004310                  WS-CSV-NOME-PRODUTO
004320                  WS-CSV-CATEGORIA-PRODUTO
004330                  WS-CSV-PRECO-PRODUTO
004340                  WS-CSV-STOCK-PRODUTO
004350         END-UNSTRING
004360     ELSE
004370         UNSTRING WS-LINHA-CSV DELIMITED BY ";"
004380             INTO WS-CSV-NOME-PRODUTO
004390                  WS-CSV-CATEGORIA-PRODUTO
004400                  WS-CSV-PRECO-PRODUTO
004410                  WS-CSV-STOCK-PRODUTO
004420         END-UNSTRING
004430     END-IF.
004440*
004450 P310-FIM.
004460*
004470 P320-NORMALIZA-CATEGORIA.
004480*
004490     INSPECT WS-CSV-CATEGORIA-PRODUTO
004500         REPLACING ALL "Electrónica"   BY "Electronica "
004510                   ALL "Informática"   BY "Informatica "
004520                   ALL "Alimentación"  BY "Alimentacion ".
004530*
004540 P320-FIM.
004550*
004560 P330-VALIDA-CAMPOS.
004570*
004580     SET FLAG-REGISTRO-OK TO TRUE.
004590*
004600     IF WS-CSV-NOME-PRODUTO = SPACES
004610         MOVE "NOME DO PRODUTO EM BRANCO." TO WS-LST-ERRO-MSG
004620         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004630     ELSE
004640     IF WS-CSV-CATEGORIA-PRODUTO = SPACES
004650         MOVE "CATEGORIA DO PRODUTO EM BRANCO." TO WS-LST-ERRO-MSG
004660         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004670     ELSE
004680     IF WS-CSV-PRECO-PRODUTO NOT NUMERIC
004690         MOVE "PRECO DO PRODUTO NAO NUMERICO." TO WS-LST-ERRO-MSG
004700         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004710     ELSE
004720     IF WS-CSV-STOCK-PRODUTO NOT NUMERIC
004730         MOVE "STOCK DO PRODUTO NAO NUMERICO." TO WS-LST-ERRO-MSG
004740         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004750     END-IF END-IF END-IF END-IF.
004760*
004770     IF FLAG-REGISTRO-OK
004780         MOVE WS-CSV-PRECO-PRODUTO TO WS-PRECO-NUMERICO
004790         MOVE WS-CSV-STOCK-PRODUTO TO WS-STOCK-NUMERICO
004800         IF WS-PRECO-NUMERICO < 0
004810             MOVE "PRECO DO PRODUTO NEGATIVO." TO WS-LST-ERRO-MSG
004820             PERFORM P335-REJEITA-LINHA THRU P335-FIM
004830         END-IF
004840     END-IF.
004850*
004860     IF FLAG-REGISTRO-OK
004870         IF WS-STOCK-NUMERICO < 0
004880*          *=====<< TRAVAMENTO DE ESTOQUE NEGATIVO - CHG-0255 >>=*
004890             MOVE ZERO TO WS-STOCK-NUMERICO
004900*         *======================================================*
004910         END-IF
004920     END-IF.
004930*
004940 P330-FIM.
004950*
004960 P335-REJEITA-LINHA.
004970*
004980     MOVE SPACES TO WS-REGISTRO-OK.
004990     ADD 1       TO WS-QTD-ERRO.
005000     WRITE FD-REG-REPORT FROM WS-LST-DET-ERRO.
005010*
005020 P335-FIM.
005030*
005040 P340-LOCALIZA-OU-CRIA-CATEGORIA.
005050*
005060     MOVE SPACES TO WS-CATEGORIA-ENCONTRADA.
005070     SET IX-TAB-CATEGORIA TO 1.
005080     PERFORM P342-COMPARA-TABELA THRU P342-FIM
005090             WS-QTD-TAB-CAT TIMES.
005100*
005110     IF NOT FLAG-CATEGORIA-ENCONTRADA
005120         ADD 1 TO WS-MAIOR-COD-CATEGORIA
005130         MOVE WS-MAIOR-COD-CATEGORIA    TO COD-CATEGORIA
005140         MOVE WS-CSV-CATEGORIA-PRODUTO  TO NOME-CATEGORIA
005150         MOVE "Categoria creada automaticamente"
005160                                         TO DESCRICAO-CATEGORIA
005170         SET  CATEGORIA-ATIVA            TO TRUE
005180         SET  CATEGORIA-CRIADA-AUTOMATICA TO TRUE
005190         MOVE WS-HOJE-AAAA                TO AAAA-INCL-CATEGORIA
005200         MOVE WS-HOJE-MM                  TO MM-INCL-CATEGORIA
005210         MOVE WS-HOJE-DD                  TO DD-INCL-CATEGORIA
005220         MOVE ZERO                    TO QTDE-PRODUTOS-VINCULADOS
005230*
005240         WRITE REG-CATEGORIA
005250*
005260         ADD 1 TO WS-QTD-TAB-CAT
005270         SET IX-TAB-CATEGORIA TO WS-QTD-TAB-CAT
005280        MOVE COD-CATEGORIA  TO TAB-COD-CATEGORIA(IX-TAB-CATEGORIA)
005290       MOVE NOME-CATEGORIA TO TAB-NOME-CATEGORIA(IX-TAB-CATEGORIA)
005300     END-IF.
005310*
005320 P340-FIM.
005330*
005340 P342-COMPARA-TABELA.
005350*
005360     IF TAB-NOME-CATEGORIA(IX-TAB-CATEGORIA) =
005370                            WS-CSV-CATEGORIA-PRODUTO
005380         SET FLAG-CATEGORIA-ENCONTRADA TO TRUE
005390     END-IF.
005400     SET IX-TAB-CATEGORIA UP BY 1.
005410*
005420 P342-FIM.
005430*
005440 P350-GRAVA-PRODUTO.
005450*
005460     ADD 1 TO WS-MAIOR-COD-PRODUTO.
005470     MOVE WS-MAIOR-COD-PRODUTO       TO COD-PRODUTO.
005480     MOVE WS-CSV-NOME-PRODUTO        TO NOME-PRODUTO.
005490     MOVE WS-CSV-CATEGORIA-PRODUTO   TO CATEGORIA-PRODUTO.
005500     MOVE WS-PRECO-NUMERICO          TO PRECO-PRODUTO.
005510     MOVE WS-STOCK-NUMERICO          TO STOCK-PRODUTO.
005520     MOVE ZERO                       TO ESTOQUE-MINIMO-PRODUTO.
005530     MOVE WS-HOJE-AAAAMMDD           TO DATA-CRIACAO-PRODUTO.
005540     MOVE WS-HOJE-AAAAMMDD           TO DATA-MODIF-PRODUTO.
005550     SET  PRODUTO-ATIVO              TO TRUE.
005560     IF STOCK-PRODUTO = ZERO
005570         SET PRODUTO-ESTOQUE-ZERADO  TO TRUE
005580     ELSE
005590         SET PRODUTO-ESTOQUE-NORMAL  TO TRUE
005600     END-IF.
005610*
005620     WRITE REG-PRODUTO.
005630     IF NOT WS-FS-PRODUTO-OK
005640         MOVE "ERRO NA GRAVACAO DO PRODUTO." TO WS-LST-ERRO-MSG
005650         ADD 1 TO WS-QTD-ERRO
005660         WRITE FD-REG-REPORT FROM WS-LST-DET-ERRO
005670     ELSE
005680         ADD 1 TO WS-QTD-CRIADOS
005690         MOVE COD-PRODUTO  TO WS-DET-COD-PRODUTO
005700         MOVE NOME-PRODUTO TO WS-DET-NOME-PRODUTO
005710         WRITE FD-REG-REPORT FROM WS-LST-DET-OK
005720     END-IF.
005730*
005740 P350-FIM.
005750*
005760 P800-FINALIZA-RELATORIO.
005770*
005780     IF WS-QTD-LIDAS = ZERO
005790         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
005800     ELSE
005810         MOVE WS-QTD-LIDAS    TO WS-LISTA-QTD-LIDAS
005820         MOVE WS-QTD-CRIADOS  TO WS-LISTA-QTD-CRIADOS
005830         MOVE WS-QTD-ERRO     TO WS-LISTA-QTD-ERRO
005840         WRITE FD-REG-REPORT FROM WS-LST-FINAL-LIDAS
005850         WRITE FD-REG-REPORT FROM WS-LST-FINAL-CRIADOS
005860         WRITE FD-REG-REPORT FROM WS-LST-FINAL-ERRO
005870     END-IF.
005880*
005890 P800-FIM.
005900*
005910 P900-FIM.
005920*
005930     CLOSE PRODUTO-CSV PRODUTO CATEGORI SINO0210.
005940     GOBACK.
005950*
005960 END PROGRAM SINP0210.
