000010******************************************************************
000020* PROGRAM-ID..: SINP0410
000030* PURPOSE.....: RELATORIO DE FECHAMENTO DE ESTOQUE POR CATEGORIA -
000040*               PARA CADA CATEGORIA CADASTRADA, TOTALIZA
000050*               QUANTIDADE DE PRODUTOS, SOMA DE STOCK, PRECO MEDIO
000060*               E VALOR TOTAL EM STOCK (PRECO X STOCK), EMITINDO
000070*               AS LINHAS EM ORDEM DECRESCENTE DE VALOR TOTAL,
000080*               SEGUIDAS DE UMA LINHA DE TOTAL GERAL DO ESTOQUE.
000090******************************************************************
000100*-----------------------------------------------------------------
000110 IDENTIFICATION DIVISION.
000120*-----------------------------------------------------------------
000130 PROGRAM-ID.    SINP0410.
000140 AUTHOR.        J R SANTANA.
000150 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000160 DATE-WRITTEN.  OUTUBRO 1990.
000170 DATE-COMPILED.
000180 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000190*-----------------------------------------------------------------
000200* HISTORICO DE ALTERACOES
000210*-----------------------------------------------------------------
000220* 1990-10-08 JRS CHG-0068 PROGRAMA ORIGINAL - LISTAGEM DE PRECOS
000230*                         POR TIPO DE PRODUTO, BASE PARA O FUTURO
000240*                         FECHAMENTO DE ESTOQUE DA DIRETORIA.
000250* 1993-02-17 MCN CHG-0098 INCLUIDA COLUNA DE VALOR TOTAL EM STOCK
000260*                         (PRECO X QUANTIDADE) POR SOLICITACAO DA
000270*                         CONTABILIDADE.
000280* 1998-08-20 MCN CHG-0143 PROJETO ANO 2000 - SEM IMPACTO DIRETO NO
000290*                         LAYOUT DESTE RELATORIO (DATAS NAO SAO
000300*                         IMPRESSAS), REVISADA A ROTINA DE DATA
000310*                         DO SISTEMA PARA AAAAMMDD DE 4 DIGITOS.
000320* 2003-04-02 PTV CHG-0197 REESCRITO PARA O NOVO SISTEMA DE
000330*                         CONTROLE DE ESTOQUE - SUBSTITUI O ANTIGO
000340*                         CADASTRO DE PRECOS POR PRODUTO PELO
000350*                         CADASTRO UNICO DE PRODUTOS
000360*                         (PRODUTO.DAT), E O CAMPO TIPO DE PRODUTO
000370*                         PELA CATEGORIA DO PRODUTO.
000380* 2005-11-09 PTV CHG-0219 INCLUIDA ORDENACAO DAS CATEGORIAS POR
000390*                         VALOR TOTAL DECRESCENTE, A PEDIDO DA
000400*                         GERENCIA DE COMPRAS (ANTES SAIA EM ORDEM
000410*                         ALFABETICA DE CATEGORIA).
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000480*-----------------------------------------------------------------
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520     SELECT PRODUTO         ASSIGN TO "PRODUTO"
000530         ORGANIZATION       IS INDEXED
000540         ACCESS             IS DYNAMIC
000550         RECORD KEY         IS COD-PRODUTO
000560         FILE STATUS        IS WS-FS-PRODUTO.
000570*
000580     SELECT SINO0410        ASSIGN TO "SINO0410"
000590         ORGANIZATION       IS LINE SEQUENTIAL
000600         ACCESS             IS SEQUENTIAL.
000610*
000620     SELECT SORT-CATEGORIA  ASSIGN TO "SORTWK1"
000630         ORGANIZATION       IS LINE SEQUENTIAL
000640         ACCESS             IS SEQUENTIAL.
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 FILE SECTION.
000690*
000700 FD  PRODUTO.
000710     COPY "PRODUTO.CPY".
000720*
000730 FD  SINO0410.
000740 01  FD-REG-REPORT                  PIC X(132).
000750*
000760 SD  SORT-CATEGORIA.
000770 01  SD-REG-CATEGORIA.
000780     05  SD-CATEGORIA                PIC X(15).
000790     05  SD-PRECO                     PIC 9(07)V99.
000800     05  SD-STOCK                     PIC 9(07).
000810     05  FILLER                       PIC X(01).
000820*-----------------------------------------------------------------
000830 WORKING-STORAGE SECTION.
000840*-----------------------------------------------------------------
000850 01  WS-REG-CATEGORIA.
000860     05  WS-SD-CATEGORIA              PIC X(15).
000870     05  WS-SD-PRECO                  PIC 9(07)V99.
000880     05  WS-SD-STOCK                  PIC 9(07).
000890     05  FILLER                       PIC X(01).
000900*
000910 01  WS-TAB-CATEGORIA-AREA.
000920     05  WS-TAB-CATEGORIA OCCURS 500 TIMES
000930                           INDEXED BY IX-CAT.
000940         10  TAB-CAT-NOME            PIC X(15).
000950         10  TAB-CAT-QTD             PIC 9(05) COMP.
000960         10  TAB-CAT-STOCK           PIC 9(09) COMP.
000970         10  TAB-CAT-SOMA-PRECO      PIC 9(11)V99.
000980         10  TAB-CAT-VALOR           PIC 9(13)V99.
000990         10  FILLER                  PIC X(04).
001000     05  FILLER                      PIC X(01).
001010*
001020 01  WS-TAB-CATEGORIA-R REDEFINES WS-TAB-CATEGORIA-AREA
001030                           PIC X(28000).
001040*
001050 01  WS-TAB-SWAP.
001060     05  SWP-CAT-NOME                PIC X(15).
001070     05  SWP-CAT-QTD                 PIC 9(05) COMP.
001080     05  SWP-CAT-STOCK                PIC 9(09) COMP.
001090     05  SWP-CAT-SOMA-PRECO           PIC 9(11)V99.
001100     05  SWP-CAT-VALOR                PIC 9(13)V99.
001110     05  FILLER                       PIC X(04).
001120*
001130 77  WS-QTD-TAB-CAT                  PIC 9(05) COMP.
001140 77  IX-ORD1                         PIC 9(05) COMP.
001150 77  WS-LIMITE-ORD                   PIC 9(05) COMP.
001160*
001170 77  WS-ACC-QTD                      PIC 9(05) COMP.
001180 77  WS-ACC-STOCK                    PIC 9(09) COMP.
001190 77  WS-ACC-SOMA-PRECO               PIC 9(11)V99.
001200 77  WS-ACC-VALOR                    PIC 9(13)V99.
001210*
001220 77  WS-FS-PRODUTO                   PIC X(02).
001230     88  WS-FS-PRD-OK                 VALUE "00".
001240     88  WS-FS-PRD-NAO-EXISTE         VALUE "35".
001250*
001260 77  WS-FLAG-EOF-PRD                 PIC X(01).
001270     88  FLAG-EOF-PRD                 VALUE "S".
001280 77  WS-FLAG-EOF-SORT                PIC X(01).
001290     88  FLAG-EOF-SORT                VALUE "S".
001300 77  WS-FLAG-PRIMEIRA-CAT            PIC X(01).
001310     88  FLAG-PRIMEIRA-CAT            VALUE "S".
001320 77  WS-FLAG-TROCOU                  PIC X(01).
001330     88  HOUVE-TROCA                  VALUE "S".
001340     88  NAO-HOUVE-TROCA              VALUE "N".
001350*
001360 01  WS-CAT-ANTERIOR                 PIC X(15).
001370*
001380 01  WS-DATA-CORRENTE-GRP.
001390     05  WS-DATA-CORRENTE             PIC 9(08).
001400     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
001410         10  WS-AAAA-CORRENTE         PIC 9(04).
001420         10  WS-MM-CORRENTE           PIC 9(02).
001430         10  WS-DD-CORRENTE           PIC 9(02).
001440     05  FILLER                       PIC X(01).
001450*
001460*    AREA DE DESPEJO (DUMP) PARA DIAGNOSTICO EM ABEND.
001470*
001480 01  WS-AUXILIARES-DUMP REDEFINES WS-CAT-ANTERIOR PIC X(15).
001490*
001500 01  WS-RELATORIO.
001510     03  WS-LST-CAB-1.
001520         05  FILLER  PIC X(01) VALUE SPACES.
001530         05  FILLER  PIC X(83) VALUE ALL "=".
001540         05  FILLER  PIC X(01) VALUE SPACES.
001550*
001560     03  WS-LST-CAB-2.
001570         05  FILLER  PIC X(01) VALUE SPACES.
001580         05  FILLER  PIC X(11) VALUE "SINO0410 - ".
001590         05  FILLER  PIC X(37) VALUE
001600                 "FECHAMENTO DE ESTOQUE POR CATEGORIA".
001610         05  FILLER  PIC X(09) VALUE SPACES.
001620         05  FILLER  PIC X(09) VALUE "EMISSAO: ".
001630         05  WS-CAB-DT-SIS        PIC X(10) VALUE SPACES.
001640*
001650     03  WS-LST-CAB-3.
001660         05  FILLER  PIC X(01) VALUE SPACES.
001670         05  FILLER  PIC X(83) VALUE ALL "=".
001680         05  FILLER  PIC X(01) VALUE SPACES.
001690*
001700     03  WS-LST-CAB-4.
001710         05  FILLER  PIC X(01) VALUE SPACES.
001720         05  FILLER  PIC X(15) VALUE "CATEGORIA".
001730         05  FILLER  PIC X(01) VALUE SPACES.
001740         05  FILLER  PIC X(10) VALUE "PRODUTOS".
001750         05  FILLER  PIC X(01) VALUE SPACES.
001760         05  FILLER  PIC X(12) VALUE "STOCK TOTAL".
001770         05  FILLER  PIC X(01) VALUE SPACES.
001780         05  FILLER  PIC X(12) VALUE "PRECO MEDIO".
001790         05  FILLER  PIC X(01) VALUE SPACES.
001800         05  FILLER  PIC X(16) VALUE "VALOR TOTAL".
001810*
001820     03  WS-LST-CAB-5.
001830         05  FILLER  PIC X(01) VALUE SPACES.
001840         05  FILLER  PIC X(15) VALUE ALL "=".
001850         05  FILLER  PIC X(01) VALUE SPACES.
001860         05  FILLER  PIC X(10) VALUE ALL "=".
001870         05  FILLER  PIC X(01) VALUE SPACES.
001880         05  FILLER  PIC X(12) VALUE ALL "=".
001890         05  FILLER  PIC X(01) VALUE SPACES.
001900         05  FILLER  PIC X(12) VALUE ALL "=".
001910         05  FILLER  PIC X(01) VALUE SPACES.
001920         05  FILLER  PIC X(16) VALUE ALL "=".
001930*
001940     03  WS-LST-LINHA.
001950         05  FILLER  PIC X(01) VALUE SPACES.
001960         05  FILLER  PIC X(83) VALUE ALL "-".
001970         05  FILLER  PIC X(01) VALUE SPACES.
001980*
001990     03  WS-DET-REPORT.
002000         05  FILLER               PIC X(01) VALUE SPACES.
002010         05  WS-DET-CATEGORIA     PIC X(15) VALUE SPACES.
002020         05  FILLER               PIC X(01) VALUE SPACES.
002030         05  WS-DET-QTD           PIC ZZZZ9.
002040         05  FILLER               PIC X(06) VALUE SPACES.
002050         05  WS-DET-STOCK         PIC ZZZZZZZZ9.
002060         05  FILLER               PIC X(03) VALUE SPACES.
002070         05  WS-DET-PRECO-MEDIO   PIC ZZZZZZ9.99.
002080         05  FILLER               PIC X(03) VALUE SPACES.
002090         05  WS-DET-VALOR-TOTAL   PIC ZZZZZZZZZZ9.99.
002100*
002110     03  WS-LST-FINAL-0.
002120         05  FILLER               PIC X(05) VALUE SPACES.
002130         05  FILLER               PIC X(33) VALUE
002140                 "NENHUMA CATEGORIA COM PRODUTOS".
002150*
002160     03  WS-LST-FINAL-1.
002170         05  FILLER               PIC X(01) VALUE SPACES.
002180         05  FILLER               PIC X(30) VALUE
002190                 "VALOR TOTAL DO ESTOQUE......: ".
002200         05  WS-TOTAL-GERAL       PIC ZZZZZZZZZZ9.99.
002210*-----------------------------------------------------------------
002220 LINKAGE SECTION.
002230*-----------------------------------------------------------------
002240*-----------------------------------------------------------------
002250 PROCEDURE DIVISION.
002260*-----------------------------------------------------------------
002270 MAIN-PROCEDURE.
002280
002290     PERFORM P100-INICIALIZA        THRU P100-FIM.
002300
002310     PERFORM P300-LISTA             THRU P300-FIM.
002320
002330     PERFORM P700-ORDENA-TABELA     THRU P700-FIM.
002340
002350     PERFORM P800-GERA-RELATORIO    THRU P800-FIM.
002360
002370     PERFORM P900-FIM.
002380
002390 P100-INICIALIZA.
002400*
002410     SET  WS-FS-PRD-OK              TO TRUE.
002420     MOVE "N"                       TO WS-FLAG-EOF-PRD.
002430     MOVE "N"                       TO WS-FLAG-EOF-SORT.
002440     MOVE SPACES                    TO WS-CAT-ANTERIOR.
002450     MOVE ZERO                      TO WS-QTD-TAB-CAT.
002460*
002470     PERFORM P120-ABRE-PRODUTO      THRU P120-FIM.
002480     PERFORM P140-ABRE-RELATORIO    THRU P140-FIM.
002490*
002500 P100-FIM.
002510*
002520 P120-ABRE-PRODUTO.
002530*
002540     OPEN INPUT PRODUTO.
002550*
002560     IF NOT WS-FS-PRD-OK
002570         DISPLAY "SINP0410 - ERRO NA ABERTURA DO PRODUTO.DAT. "
002580                 "FS: " WS-FS-PRODUTO
002590         PERFORM P900-FIM
002600     END-IF.
002610*
002620 P120-FIM.
002630*
002640 P140-ABRE-RELATORIO.
002650*
002660     OPEN OUTPUT SINO0410.
002670*
002680     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
002690     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
002700            WS-AAAA-CORRENTE       INTO WS-CAB-DT-SIS.
002710*
002720 P140-FIM.
002730*
002740 P300-LISTA.
002750*
002760     SORT SORT-CATEGORIA
002770             ON ASCENDING   KEY SD-CATEGORIA
002780         INPUT  PROCEDURE IS P400-PROCESSA-ENTRADA THRU P400-FIM
002790         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA   THRU P500-FIM.
002800*
002810 P300-FIM.
002820*
002830 P400-PROCESSA-ENTRADA.
002840*
002850     PERFORM P410-LE-PRODUTO THRU P410-FIM
002860         UNTIL FLAG-EOF-PRD.
002870*
002880 P400-FIM.
002890*
002900 P410-LE-PRODUTO.
002910*
002920     READ PRODUTO NEXT RECORD
002930         AT END
002940             SET FLAG-EOF-PRD       TO TRUE
002950         NOT AT END
002960             PERFORM P420-GRAVA-SORT THRU P420-FIM
002970     END-READ.
002980*
002990 P410-FIM.
003000*
003010 P420-GRAVA-SORT.
003020*
003030     MOVE CATEGORIA-PRODUTO         TO SD-CATEGORIA.
003040     MOVE PRECO-PRODUTO             TO SD-PRECO.
003050     MOVE STOCK-PRODUTO             TO SD-STOCK.
003060*
003070     RELEASE SD-REG-CATEGORIA.
003080*
003090 P420-FIM.
003100*
003110 P500-PROCESSA-SAIDA.
003120*
003130     SET FLAG-PRIMEIRA-CAT          TO TRUE.
003140*
003150     PERFORM P510-LE-SORT THRU P510-FIM
003160         UNTIL FLAG-EOF-SORT.
003170*
003180     IF NOT FLAG-PRIMEIRA-CAT
003190         PERFORM P530-FECHA-QUEBRA  THRU P530-FIM
003200     END-IF.
003210*
003220 P500-FIM.
003230*
003240 P510-LE-SORT.
003250*
003260     RETURN SORT-CATEGORIA INTO WS-REG-CATEGORIA
003270         AT END
003280             SET FLAG-EOF-SORT      TO TRUE
003290         NOT AT END
003300             PERFORM P520-ACUMULA   THRU P520-FIM
003310     END-RETURN.
003320*
003330 P510-FIM.
003340*
003350 P520-ACUMULA.
003360*
003370     IF FLAG-PRIMEIRA-CAT
003380         MOVE "N"                   TO WS-FLAG-PRIMEIRA-CAT
003390         MOVE WS-SD-CATEGORIA       TO WS-CAT-ANTERIOR
003400         PERFORM P525-ZERA-ACUMULADORES THRU P525-FIM
003410     ELSE
003420         IF WS-SD-CATEGORIA NOT = WS-CAT-ANTERIOR
003430             PERFORM P530-FECHA-QUEBRA THRU P530-FIM
003440             MOVE WS-SD-CATEGORIA   TO WS-CAT-ANTERIOR
003450             PERFORM P525-ZERA-ACUMULADORES THRU P525-FIM
003460         END-IF
003470     END-IF.
003480*
003490     ADD 1                          TO WS-ACC-QTD.
003500     ADD WS-SD-STOCK                TO WS-ACC-STOCK.
003510     ADD WS-SD-PRECO                TO WS-ACC-SOMA-PRECO.
003520     COMPUTE WS-ACC-VALOR = WS-ACC-VALOR +
003530             (WS-SD-PRECO * WS-SD-STOCK).
003540*
003550 P520-FIM.
003560*
003570 P525-ZERA-ACUMULADORES.
003580*
003590     MOVE ZERO TO WS-ACC-QTD WS-ACC-STOCK
003600                  WS-ACC-SOMA-PRECO WS-ACC-VALOR.
003610*
003620 P525-FIM.
003630*
003640 P530-FECHA-QUEBRA.
003650*
003660     ADD 1 TO WS-QTD-TAB-CAT.
003670     MOVE WS-CAT-ANTERIOR         TO TAB-CAT-NOME(WS-QTD-TAB-CAT).
003680     MOVE WS-ACC-QTD              TO TAB-CAT-QTD(WS-QTD-TAB-CAT).
003690    MOVE WS-ACC-STOCK            TO TAB-CAT-STOCK(WS-QTD-TAB-CAT).
003700     MOVE WS-ACC-SOMA-PRECO       TO
003710                               TAB-CAT-SOMA-PRECO(WS-QTD-TAB-CAT).
003720    MOVE WS-ACC-VALOR            TO TAB-CAT-VALOR(WS-QTD-TAB-CAT).
003730*
003740 P530-FIM.
003750*
003760 P700-ORDENA-TABELA.
003770*
003780     MOVE WS-QTD-TAB-CAT             TO WS-LIMITE-ORD.
003790*
003800     PERFORM P710-PASSADA-ORDENACAO THRU P710-FIM
003810         UNTIL NAO-HOUVE-TROCA OR WS-LIMITE-ORD <= 1.
003820*
003830 P700-FIM.
003840*
003850 P710-PASSADA-ORDENACAO.
003860*
003870     SET NAO-HOUVE-TROCA             TO TRUE.
003880*
003890     PERFORM P720-COMPARA-PAR THRU P720-FIM
003900         VARYING IX-ORD1 FROM 1 BY 1
003910         UNTIL IX-ORD1 >= WS-LIMITE-ORD.
003920*
003930     SUBTRACT 1                      FROM WS-LIMITE-ORD.
003940*
003950 P710-FIM.
003960*
003970 P720-COMPARA-PAR.
003980*
003990     IF TAB-CAT-VALOR(IX-ORD1) < TAB-CAT-VALOR(IX-ORD1 + 1)
004000         MOVE TAB-CAT-NOME(IX-ORD1)       TO SWP-CAT-NOME
004010         MOVE TAB-CAT-QTD(IX-ORD1)        TO SWP-CAT-QTD
004020         MOVE TAB-CAT-STOCK(IX-ORD1)      TO SWP-CAT-STOCK
004030         MOVE TAB-CAT-SOMA-PRECO(IX-ORD1) TO SWP-CAT-SOMA-PRECO
004040         MOVE TAB-CAT-VALOR(IX-ORD1)      TO SWP-CAT-VALOR
004050*
004060         MOVE TAB-CAT-NOME(IX-ORD1 + 1)
004070                             TO TAB-CAT-NOME(IX-ORD1)
004080         MOVE TAB-CAT-QTD(IX-ORD1 + 1)
004090                             TO TAB-CAT-QTD(IX-ORD1)
004100         MOVE TAB-CAT-STOCK(IX-ORD1 + 1)
004110                             TO TAB-CAT-STOCK(IX-ORD1)
004120         MOVE TAB-CAT-SOMA-PRECO(IX-ORD1 + 1)
004130                             TO TAB-CAT-SOMA-PRECO(IX-ORD1)
004140         MOVE TAB-CAT-VALOR(IX-ORD1 + 1)
004150                             TO TAB-CAT-VALOR(IX-ORD1)
004160*
004170         MOVE SWP-CAT-NOME        TO TAB-CAT-NOME(IX-ORD1 + 1)
004180         MOVE SWP-CAT-QTD         TO TAB-CAT-QTD(IX-ORD1 + 1)
004190         MOVE SWP-CAT-STOCK       TO TAB-CAT-STOCK(IX-ORD1 + 1)
004200         MOVE SWP-CAT-SOMA-PRECO  TO
004210                             TAB-CAT-SOMA-PRECO(IX-ORD1 + 1)
004220         MOVE SWP-CAT-VALOR       TO TAB-CAT-VALOR(IX-ORD1 + 1)
004230*
004240         SET HOUVE-TROCA          TO TRUE
004250     END-IF.
004260*
004270 P720-FIM.
004280*
004290 P800-GERA-RELATORIO.
004300*
004310     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
004320     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
004330     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
004340     WRITE FD-REG-REPORT FROM WS-LST-CAB-4.
004350     WRITE FD-REG-REPORT FROM WS-LST-CAB-5.
004360*
004370     MOVE ZERO                    TO WS-TOTAL-GERAL.
004380*
004390     IF WS-QTD-TAB-CAT = ZERO
004400         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
004410     ELSE
004420         PERFORM P810-ESCREVE-LINHA THRU P810-FIM
004430             VARYING IX-CAT FROM 1 BY 1
004440             UNTIL IX-CAT > WS-QTD-TAB-CAT
004450*
004460         WRITE FD-REG-REPORT FROM WS-LST-LINHA
004470         WRITE FD-REG-REPORT FROM WS-LST-FINAL-1
004480     END-IF.
004490*
004500 P800-FIM.
004510*
004520 P810-ESCREVE-LINHA.
004530*
004540     MOVE TAB-CAT-NOME(IX-CAT)        TO WS-DET-CATEGORIA.
004550     MOVE TAB-CAT-QTD(IX-CAT)         TO WS-DET-QTD.
004560     MOVE TAB-CAT-STOCK(IX-CAT)       TO WS-DET-STOCK.
004570*
004580     IF TAB-CAT-QTD(IX-CAT) > ZERO
004590         COMPUTE WS-DET-PRECO-MEDIO ROUNDED =
004600                 TAB-CAT-SOMA-PRECO(IX-CAT) / TAB-CAT-QTD(IX-CAT)
004610     ELSE
004620         MOVE ZERO                    TO WS-DET-PRECO-MEDIO
004630     END-IF.
004640*
004650     MOVE TAB-CAT-VALOR(IX-CAT)       TO WS-DET-VALOR-TOTAL.
004660*
004670     WRITE FD-REG-REPORT FROM WS-DET-REPORT.
004680*
004690     ADD TAB-CAT-VALOR(IX-CAT)        TO WS-TOTAL-GERAL.
004700*
004710 P810-FIM.
004720*
004730 P900-FIM.
004740*
004750     CLOSE PRODUTO
004760           SINO0410.
004770     GOBACK.
004780*
004790 END PROGRAM SINP0410.
