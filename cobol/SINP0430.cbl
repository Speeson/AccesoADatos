000010******************************************************************
000020* PROGRAM-ID..: SINP0430
000030* PURPOSE.....: RELATORIO DOS PRODUTOS MAIS VENDIDOS - PERCORRE O
000040*               DIARIO DE MOVIMENTOS (MOVSTK.DAT), SOMA AS SAIDAS
000050*               POR PRODUTO, ORDENA DE FORMA DECRESCENTE PELA
000060*               QUANTIDADE VENDIDA E IMPRIME OS N PRIMEIROS
000070*               COLOCADOS, COM RECEITA GERADA AO PRECO ATUAL DE
000080*               CADASTRO. A QUANTIDADE N E RECEBIDA POR PARAMETRO
000090*               DO PROGRAMA CHAMADOR (SINP0400).
000100******************************************************************
000110*-----------------------------------------------------------------
000120 IDENTIFICATION DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.    SINP0430.
000150 AUTHOR.        P TAVARES VIEIRA.
000160 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000170 DATE-WRITTEN.  MAIO 2003.
000180 DATE-COMPILED.
000190 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000200*-----------------------------------------------------------------
000210* HISTORICO DE ALTERACOES
000220*-----------------------------------------------------------------
000230* 2003-05-14 PTV CHG-0200 PROGRAMA ORIGINAL - RANKING DOS PRODUTOS
000240*                         MAIS VENDIDOS, A PEDIDO DA GERENCIA DE
000250*                         COMPRAS PARA SUBSIDIAR A REPOSICAO DE
000260*                         ESTOQUE DOS ITENS DE MAIOR GIRO.
000270* 2004-10-05 PTV CHG-0200 INCLUIDA A QUANTIDADE N DE COLOCADOS A
000280*                         IMPRIMIR COMO PARAMETRO RECEBIDO DO
000290*                         PROGRAMA CHAMADOR, ANTES O RELATORIO
000300*                         SEMPRE SAIA COM TODOS OS PRODUTOS.
000310* 2007-03-01 PTV CHG-0230 RECEITA GERADA PASSOU A SER CALCULADA
000320*                         PELO PRECO ATUAL DO CADASTRO DE
000330*                         PRODUTOS, JA QUE O DIARIO DE MOVIMENTOS
000340*                         NAO GRAVA O PRECO PRATICADO NA DATA DA
000350*                         SAIDA.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000420*-----------------------------------------------------------------
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*
000460     SELECT PRODUTO         ASSIGN TO "PRODUTO"
000470         ORGANIZATION       IS INDEXED
000480         ACCESS             IS RANDOM
000490         RECORD KEY         IS COD-PRODUTO
000500         FILE STATUS        IS WS-FS-PRODUTO.
000510*
000520     SELECT MOVSTK          ASSIGN TO "MOVSTK"
000530         ORGANIZATION       IS INDEXED
000540         ACCESS             IS DYNAMIC
000550         RECORD KEY         IS COD-MOVIMENTO
000560         FILE STATUS        IS WS-FS-MOVSTK.
000570*
000580     SELECT SINO0430        ASSIGN TO "SINO0430"
000590         ORGANIZATION       IS LINE SEQUENTIAL
000600         ACCESS             IS SEQUENTIAL.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  PRODUTO.
000670     COPY "PRODUTO.CPY".
000680*
000690 FD  MOVSTK.
000700     COPY "MOVSTK.CPY".
000710*
000720 FD  SINO0430.
000730 01  FD-REG-REPORT                  PIC X(132).
000740*-----------------------------------------------------------------
000750 WORKING-STORAGE SECTION.
000760*-----------------------------------------------------------------
000770 01  WS-TAB-PRODUTO-AREA.
000780     05  WS-TAB-PRODUTO OCCURS 2000 TIMES
000790                          INDEXED BY IX-PRD.
000800         10  TAB-PRD-COD             PIC 9(06).
000810         10  TAB-PRD-QTD-VENDIDA     PIC 9(09) COMP.
000820         10  TAB-PRD-NUM-TRANS       PIC 9(07) COMP.
000830         10  FILLER                  PIC X(03).
000840     05  FILLER                      PIC X(01).
000850*
000860 01  WS-TAB-PRODUTO-R REDEFINES WS-TAB-PRODUTO-AREA
000870                           PIC X(40000).
000880*
000890 01  WS-TAB-SWAP.
000900     05  SWP-PRD-COD                 PIC 9(06).
000910     05  SWP-PRD-QTD-VENDIDA         PIC 9(09) COMP.
000920     05  SWP-PRD-NUM-TRANS           PIC 9(07) COMP.
000930     05  FILLER                      PIC X(03).
000940*
000950 77  WS-QTD-TAB-PRD                  PIC 9(05) COMP.
000960 77  IX-BUSCA                        PIC 9(05) COMP.
000970 77  IX-ORD1                         PIC 9(05) COMP.
000980 77  WS-LIMITE-ORD                   PIC 9(05) COMP.
000990 77  WS-LIMITE-IMPRESSAO             PIC 9(05) COMP.
001000*
001010 77  WS-FS-PRODUTO                   PIC X(02).
001020     88  WS-FS-PRD-OK                 VALUE "00".
001030     88  WS-FS-PRD-NAO-EXISTE         VALUE "35".
001040*
001050 77  WS-FS-MOVSTK                    PIC X(02).
001060     88  WS-FS-MOV-OK                 VALUE "00".
001070     88  WS-FS-MOV-NAO-EXISTE         VALUE "35".
001080*
001090 77  WS-FLAG-EOF-MOV                 PIC X(01).
001100     88  FLAG-EOF-MOV                 VALUE "S".
001110 77  WS-FLAG-ACHOU                   PIC X(01).
001120     88  FLAG-PRD-ACHOU               VALUE "S".
001130 77  WS-FLAG-TROCOU                  PIC X(01).
001140     88  HOUVE-TROCA                  VALUE "S".
001150     88  NAO-HOUVE-TROCA              VALUE "N".
001160*
001170 01  WS-DATA-CORRENTE-GRP.
001180     05  WS-DATA-CORRENTE             PIC 9(08).
001190     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
001200         10  WS-AAAA-CORRENTE         PIC 9(04).
001210         10  WS-MM-CORRENTE           PIC 9(02).
001220         10  WS-DD-CORRENTE           PIC 9(02).
001230     05  FILLER                       PIC X(01).
001240*
001250 01  WS-RECEITA-PRODUTO               PIC 9(13)V99.
001260*
001270*    AREA DE DESPEJO (DUMP) PARA DIAGNOSTICO EM ABEND.
001280*
001290 01  WS-AUXILIARES-DUMP REDEFINES WS-RECEITA-PRODUTO PIC X(15).
001300*
001310 01  WS-RELATORIO.
001320     03  WS-LST-CAB-1.
001330         05  FILLER  PIC X(01) VALUE SPACES.
001340         05  FILLER  PIC X(99) VALUE ALL "=".
001350         05  FILLER  PIC X(01) VALUE SPACES.
001360*
001370     03  WS-LST-CAB-2.
001380         05  FILLER  PIC X(01) VALUE SPACES.
001390         05  FILLER  PIC X(11) VALUE "SINO0430 - ".
001400         05  FILLER  PIC X(37) VALUE
001410                 "PRODUTOS MAIS VENDIDOS (TOP N)".
001420         05  FILLER  PIC X(20) VALUE SPACES.
001430         05  FILLER  PIC X(09) VALUE "EMISSAO: ".
001440         05  WS-CAB-DT-SIS        PIC X(10) VALUE SPACES.
001450*
001460     03  WS-LST-CAB-3.
001470         05  FILLER  PIC X(01) VALUE SPACES.
001480         05  FILLER  PIC X(99) VALUE ALL "=".
001490         05  FILLER  PIC X(01) VALUE SPACES.
001500*
001510     03  WS-LST-CAB-4.
001520         05  FILLER  PIC X(01) VALUE SPACES.
001530         05  FILLER  PIC X(08) VALUE "PRODUTO".
001540         05  FILLER  PIC X(01) VALUE SPACES.
001550         05  FILLER  PIC X(30) VALUE "NOME".
001560         05  FILLER  PIC X(01) VALUE SPACES.
001570         05  FILLER  PIC X(15) VALUE "CATEGORIA".
001580         05  FILLER  PIC X(01) VALUE SPACES.
001590         05  FILLER  PIC X(10) VALUE "PRECO".
001600         05  FILLER  PIC X(01) VALUE SPACES.
001610         05  FILLER  PIC X(09) VALUE "STOCK".
001620         05  FILLER  PIC X(01) VALUE SPACES.
001630         05  FILLER  PIC X(10) VALUE "QTD VEND.".
001640         05  FILLER  PIC X(01) VALUE SPACES.
001650         05  FILLER  PIC X(06) VALUE "TRANS.".
001660         05  FILLER  PIC X(01) VALUE SPACES.
001670         05  FILLER  PIC X(16) VALUE "RECEITA GERADA".
001680*
001690     03  WS-LST-CAB-5.
001700         05  FILLER  PIC X(01) VALUE SPACES.
001710         05  FILLER  PIC X(08) VALUE ALL "=".
001720         05  FILLER  PIC X(01) VALUE SPACES.
001730         05  FILLER  PIC X(30) VALUE ALL "=".
001740         05  FILLER  PIC X(01) VALUE SPACES.
001750         05  FILLER  PIC X(15) VALUE ALL "=".
001760         05  FILLER  PIC X(01) VALUE SPACES.
001770         05  FILLER  PIC X(10) VALUE ALL "=".
001780         05  FILLER  PIC X(01) VALUE SPACES.
001790         05  FILLER  PIC X(09) VALUE ALL "=".
001800         05  FILLER  PIC X(01) VALUE SPACES.
001810         05  FILLER  PIC X(10) VALUE ALL "=".
001820         05  FILLER  PIC X(01) VALUE SPACES.
001830         05  FILLER  PIC X(06) VALUE ALL "=".
001840         05  FILLER  PIC X(01) VALUE SPACES.
001850         05  FILLER  PIC X(16) VALUE ALL "=".
001860*
001870     03  WS-LST-LINHA.
001880         05  FILLER  PIC X(01) VALUE SPACES.
001890         05  FILLER  PIC X(99) VALUE ALL "-".
001900         05  FILLER  PIC X(01) VALUE SPACES.
001910*
001920     03  WS-DET-REPORT.
001930         05  FILLER               PIC X(01) VALUE SPACES.
001940         05  WS-DET-COD-PRD       PIC ZZZZZ9.
001950         05  FILLER               PIC X(02) VALUE SPACES.
001960         05  WS-DET-NOME          PIC X(30) VALUE SPACES.
001970         05  FILLER               PIC X(01) VALUE SPACES.
001980         05  WS-DET-CATEGORIA     PIC X(15) VALUE SPACES.
001990         05  FILLER               PIC X(01) VALUE SPACES.
002000         05  WS-DET-PRECO         PIC ZZZZZZ9.99.
002010         05  FILLER               PIC X(01) VALUE SPACES.
002020         05  WS-DET-STOCK         PIC ZZZZZZZ9.
002030         05  FILLER               PIC X(02) VALUE SPACES.
002040         05  WS-DET-QTD-VENDIDA   PIC ZZZZZZZZ9.
002050         05  FILLER               PIC X(01) VALUE SPACES.
002060         05  WS-DET-NUM-TRANS     PIC ZZZZZ9.
002070         05  FILLER               PIC X(01) VALUE SPACES.
002080         05  WS-DET-RECEITA       PIC ZZZZZZZZZZ9.99.
002090*
002100     03  WS-LST-FINAL-0.
002110         05  FILLER               PIC X(05) VALUE SPACES.
002120         05  FILLER               PIC X(33) VALUE
002130                 "NENHUMA SAIDA DE ESTOQUE REGISTRADA".
002140*-----------------------------------------------------------------
002150 LINKAGE SECTION.
002160*-----------------------------------------------------------------
002170 01  LKS-PARM-TOPN.
002180     05  LKS-QTD-TOPN                PIC 9(05).
002190     05  FILLER                      PIC X(01).
002200*-----------------------------------------------------------------
002210 PROCEDURE DIVISION USING LKS-PARM-TOPN.
002220*-----------------------------------------------------------------
002230 MAIN-PROCEDURE.
002240
002250     PERFORM P100-INICIALIZA        THRU P100-FIM.
002260
002270     PERFORM P300-APURA-VENDAS      THRU P300-FIM.
002280
002290     PERFORM P700-ORDENA-TABELA     THRU P700-FIM.
002300
002310     PERFORM P800-GERA-RELATORIO    THRU P800-FIM.
002320
002330     PERFORM P900-FIM.
002340
002350 P100-INICIALIZA.
002360*
002370     SET  WS-FS-PRD-OK              TO TRUE.
002380     SET  WS-FS-MOV-OK              TO TRUE.
002390     MOVE "N"                       TO WS-FLAG-EOF-MOV.
002400     MOVE ZERO                      TO WS-QTD-TAB-PRD.
002410*
002420     PERFORM P120-ABRE-ARQUIVOS     THRU P120-FIM.
002430*
002440 P100-FIM.
002450*
002460 P120-ABRE-ARQUIVOS.
002470*
002480     OPEN INPUT PRODUTO.
002490     IF NOT WS-FS-PRD-OK
002500         DISPLAY "SINP0430 - ERRO NA ABERTURA DO PRODUTO.DAT. "
002510                 "FS: " WS-FS-PRODUTO
002520         PERFORM P900-FIM
002530     END-IF.
002540*
002550     OPEN INPUT MOVSTK.
002560     IF NOT WS-FS-MOV-OK
002570         DISPLAY "SINP0430 - ERRO NA ABERTURA DO MOVSTK.DAT. "
002580                 "FS: " WS-FS-MOVSTK
002590         PERFORM P900-FIM
002600     END-IF.
002610*
002620     OPEN OUTPUT SINO0430.
002630     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
002640     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
002650            WS-AAAA-CORRENTE       INTO WS-CAB-DT-SIS.
002660*
002670 P120-FIM.
002680*
002690 P300-APURA-VENDAS.
002700*
002710     PERFORM P310-LE-MOVSTK THRU P310-FIM
002720         UNTIL FLAG-EOF-MOV.
002730*
002740 P300-FIM.
002750*
002760 P310-LE-MOVSTK.
002770*
002780     READ MOVSTK NEXT RECORD
002790         AT END
002800             SET FLAG-EOF-MOV       TO TRUE
002810         NOT AT END
002820             IF MOVIMENTO-SAIDA
002830                 PERFORM P320-ACUMULA-VENDA THRU P320-FIM
002840             END-IF
002850     END-READ.
002860*
002870 P310-FIM.
002880*
002890 P320-ACUMULA-VENDA.
002900*
002910     PERFORM P330-LOCALIZA-PRODUTO THRU P330-FIM.
002920*
002930     IF FLAG-PRD-ACHOU
002940         ADD QUANTIDADE-MOVIMENTO
002950                          TO TAB-PRD-QTD-VENDIDA(IX-BUSCA)
002960         ADD 1            TO TAB-PRD-NUM-TRANS(IX-BUSCA)
002970     ELSE
002980         ADD 1            TO WS-QTD-TAB-PRD
002990         MOVE FK-COD-PRODUTO
003000                          TO TAB-PRD-COD(WS-QTD-TAB-PRD)
003010         MOVE QUANTIDADE-MOVIMENTO
003020                          TO TAB-PRD-QTD-VENDIDA(WS-QTD-TAB-PRD)
003030         MOVE 1           TO TAB-PRD-NUM-TRANS(WS-QTD-TAB-PRD)
003040     END-IF.
003050*
003060 P320-FIM.
003070*
003080 P330-LOCALIZA-PRODUTO.
003090*
003100     MOVE "N"                       TO WS-FLAG-ACHOU.
003110*
003120     PERFORM P340-COMPARA-TABELA THRU P340-FIM
003130         VARYING IX-BUSCA FROM 1 BY 1
003140         UNTIL IX-BUSCA > WS-QTD-TAB-PRD OR FLAG-PRD-ACHOU.
003150*
003160     IF FLAG-PRD-ACHOU
003170         SUBTRACT 1                 FROM IX-BUSCA
003180     END-IF.
003190*
003200 P330-FIM.
003210*
003220 P340-COMPARA-TABELA.
003230*
003240     IF TAB-PRD-COD(IX-BUSCA) = FK-COD-PRODUTO
003250         SET FLAG-PRD-ACHOU          TO TRUE
003260     END-IF.
003270*
003280 P340-FIM.
003290*
003300 P700-ORDENA-TABELA.
003310*
003320     MOVE WS-QTD-TAB-PRD             TO WS-LIMITE-ORD.
003330*
003340     PERFORM P710-PASSADA-ORDENACAO THRU P710-FIM
003350         UNTIL NAO-HOUVE-TROCA OR WS-LIMITE-ORD <= 1.
003360*
003370 P700-FIM.
003380*
003390 P710-PASSADA-ORDENACAO.
003400*
003410     SET NAO-HOUVE-TROCA             TO TRUE.
003420*
003430     PERFORM P720-COMPARA-PAR THRU P720-FIM
003440         VARYING IX-ORD1 FROM 1 BY 1
003450         UNTIL IX-ORD1 >= WS-LIMITE-ORD.
003460*
003470     SUBTRACT 1                      FROM WS-LIMITE-ORD.
003480*
003490 P710-FIM.
003500*
003510 P720-COMPARA-PAR.
003520*
003530     IF TAB-PRD-QTD-VENDIDA(IX-ORD1) <
003540                          TAB-PRD-QTD-VENDIDA(IX-ORD1 + 1)
003550         MOVE TAB-PRD-COD(IX-ORD1)          TO SWP-PRD-COD
003560         MOVE TAB-PRD-QTD-VENDIDA(IX-ORD1)  TO
003570                                       SWP-PRD-QTD-VENDIDA
003580         MOVE TAB-PRD-NUM-TRANS(IX-ORD1)     TO SWP-PRD-NUM-TRANS
003590*
003600         MOVE TAB-PRD-COD(IX-ORD1 + 1)
003610                             TO TAB-PRD-COD(IX-ORD1)
003620         MOVE TAB-PRD-QTD-VENDIDA(IX-ORD1 + 1)
003630                             TO TAB-PRD-QTD-VENDIDA(IX-ORD1)
003640         MOVE TAB-PRD-NUM-TRANS(IX-ORD1 + 1)
003650                             TO TAB-PRD-NUM-TRANS(IX-ORD1)
003660*
003670         MOVE SWP-PRD-COD            TO TAB-PRD-COD(IX-ORD1 + 1)
003680         MOVE SWP-PRD-QTD-VENDIDA     TO
003690                             TAB-PRD-QTD-VENDIDA(IX-ORD1 + 1)
003700         MOVE SWP-PRD-NUM-TRANS       TO
003710                             TAB-PRD-NUM-TRANS(IX-ORD1 + 1)
003720*
003730         SET HOUVE-TROCA              TO TRUE
003740     END-IF.
003750*
003760 P720-FIM.
003770*
003780 P800-GERA-RELATORIO.
003790*
003800     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
003810     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
003820     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
003830     WRITE FD-REG-REPORT FROM WS-LST-CAB-4.
003840     WRITE FD-REG-REPORT FROM WS-LST-CAB-5.
003850*
003860     IF WS-QTD-TAB-PRD = ZERO
003870         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
003880     ELSE
003890         MOVE LKS-QTD-TOPN            TO WS-LIMITE-IMPRESSAO
003900         IF WS-LIMITE-IMPRESSAO = ZERO
003910            OR WS-LIMITE-IMPRESSAO > WS-QTD-TAB-PRD
003920             MOVE WS-QTD-TAB-PRD      TO WS-LIMITE-IMPRESSAO
003930         END-IF
003940*
003950         PERFORM P810-ESCREVE-LINHA THRU P810-FIM
003960             VARYING IX-PRD FROM 1 BY 1
003970             UNTIL IX-PRD > WS-LIMITE-IMPRESSAO
003980*
003990         WRITE FD-REG-REPORT FROM WS-LST-LINHA
004000     END-IF.
004010*
004020 P800-FIM.
004030*
004040 P810-ESCREVE-LINHA.
004050*
004060     MOVE TAB-PRD-COD(IX-PRD)         TO COD-PRODUTO.
004070*
004080     READ PRODUTO
004090         KEY IS COD-PRODUTO
004100         INVALID KEY
004110             MOVE "** PRODUTO NAO ENCONTRADO **" TO NOME-PRODUTO
004120             MOVE SPACES                  TO CATEGORIA-PRODUTO
004130             MOVE ZERO                    TO PRECO-PRODUTO
004140             MOVE ZERO                    TO STOCK-PRODUTO
004150     END-READ.
004160*
004170     MOVE TAB-PRD-COD(IX-PRD)         TO WS-DET-COD-PRD.
004180     MOVE NOME-PRODUTO                TO WS-DET-NOME.
004190     MOVE CATEGORIA-PRODUTO           TO WS-DET-CATEGORIA.
004200     MOVE PRECO-PRODUTO               TO WS-DET-PRECO.
004210     MOVE STOCK-PRODUTO               TO WS-DET-STOCK.
004220     MOVE TAB-PRD-QTD-VENDIDA(IX-PRD)  TO WS-DET-QTD-VENDIDA.
004230     MOVE TAB-PRD-NUM-TRANS(IX-PRD)    TO WS-DET-NUM-TRANS.
004240*
004250     COMPUTE WS-RECEITA-PRODUTO =
004260             TAB-PRD-QTD-VENDIDA(IX-PRD) * PRECO-PRODUTO.
004270     MOVE WS-RECEITA-PRODUTO          TO WS-DET-RECEITA.
004280*
004290     WRITE FD-REG-REPORT FROM WS-DET-REPORT.
004300*
004310 P810-FIM.
004320*
004330 P900-FIM.
004340*
004350     CLOSE PRODUTO
004360           MOVSTK
004370           SINO0430.
004380     GOBACK.
004390*
004400 END PROGRAM SINP0430.
