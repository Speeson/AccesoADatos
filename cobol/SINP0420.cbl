000010******************************************************************
000020* PROGRAM-ID..: SINP0420
000030* PURPOSE.....: RELATORIO DE VALOR DE STOCK POR CATEGORIA - PARA
000040*               CADA CATEGORIA, TOTALIZA QUANTIDADE DE PRODUTOS,
000050*               UNIDADES EM STOCK, PRECO MINIMO, PRECO MAXIMO,
000060*               PRECO MEDIO E VALOR TOTAL EM STOCK, EM ORDEM
000070*               DECRESCENTE DE VALOR TOTAL. USADO PELA DIRETORIA
000080*               DE COMPRAS PARA ACOMPANHAR A CONCENTRACAO DE
000090*               CAPITAL IMOBILIZADO EM ESTOQUE POR CATEGORIA.
000100******************************************************************
000110*-----------------------------------------------------------------
000120 IDENTIFICATION DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.    SINP0420.
000150 AUTHOR.        M CARDOSO NEVES.
000160 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000170 DATE-WRITTEN.  FEVEREIRO 1993.
000180 DATE-COMPILED.
000190 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000200*-----------------------------------------------------------------
000210* HISTORICO DE ALTERACOES
000220*-----------------------------------------------------------------
000230* 1993-02-24 MCN CHG-0099 PROGRAMA ORIGINAL - DESDOBRAMENTO DO
000240*                         SINP0410, A PEDIDO DA DIRETORIA DE
000250*                         COMPRAS, PARA MOSTRAR FAIXA DE PRECO
000260*                         (MINIMO E MAXIMO) POR CATEGORIA.
000270* 1996-06-11 JRS CHG-0131 P520-ACUMULA PASSOU A INICIALIZAR
000280*                         WS-ACC-PRECO-MIN/MAX COM O PRECO DO
000290*                         PRIMEIRO PRODUTO DA CATEGORIA, EM VEZ DE
000300*                         UM VALOR FIXO, EVITANDO UM MINIMO FALSO
000310*                         QUANDO TODOS OS PRECOS DA CATEGORIA
000320*                         SUPERAVAM O VALOR INICIAL ANTIGO.
000330* 1998-08-25 MCN CHG-0143 PROJETO ANO 2000 - SEM IMPACTO DIRETO NO
000340*                         LAYOUT DESTE RELATORIO; REVISADA JUNTO
000350*                         COM O SINP0410 NA MESMA ONDA DE
000360*                         CHAMADOS.
000370* 2003-04-03 PTV CHG-0198 REESCRITO PARA O NOVO SISTEMA DE
000380*                         CONTROLE DE ESTOQUE - SUBSTITUI
000390*                         TP-PRODUTO.DAT POR PRODUTO.DAT E O CAMPO
000400*                         CATEGORIA DO NOVO CADASTRO UNICO DE
000410*                         PRODUTOS.
000420* 2006-01-30 PTV CHG-0222 INCLUIDA ORDENACAO POR VALOR TOTAL DE
000430*                         STOCK DECRESCENTE, MESMO PADRAO JA
000440*                         ADOTADO NO SINP0410.
000450*-----------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000510*-----------------------------------------------------------------
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*
000550     SELECT PRODUTO         ASSIGN TO "PRODUTO"
000560         ORGANIZATION       IS INDEXED
000570         ACCESS             IS DYNAMIC
000580         RECORD KEY         IS COD-PRODUTO
000590         FILE STATUS        IS WS-FS-PRODUTO.
000600*
000610     SELECT SINO0420        ASSIGN TO "SINO0420"
000620         ORGANIZATION       IS LINE SEQUENTIAL
000630         ACCESS             IS SEQUENTIAL.
000640*
000650     SELECT SORT-CATEGORIA  ASSIGN TO "SORTWK1"
000660         ORGANIZATION       IS LINE SEQUENTIAL
000670         ACCESS             IS SEQUENTIAL.
000680*-----------------------------------------------------------------
000690 DATA DIVISION.
000700*-----------------------------------------------------------------
000710 FILE SECTION.
000720*
000730 FD  PRODUTO.
000740     COPY "PRODUTO.CPY".
000750*
000760 FD  SINO0420.
000770 01  FD-REG-REPORT                  PIC X(132).
000780*
000790 SD  SORT-CATEGORIA.
000800 01  SD-REG-CATEGORIA.
000810     05  SD-CATEGORIA                PIC X(15).
000820     05  SD-PRECO                     PIC 9(07)V99.
000830     05  SD-STOCK                     PIC 9(07).
000840     05  FILLER                       PIC X(01).
000850*-----------------------------------------------------------------
000860 WORKING-STORAGE SECTION.
000870*-----------------------------------------------------------------
000880 01  WS-REG-CATEGORIA.
000890     05  WS-SD-CATEGORIA              PIC X(15).
000900     05  WS-SD-PRECO                  PIC 9(07)V99.
000910     05  WS-SD-STOCK                  PIC 9(07).
000920     05  FILLER                       PIC X(01).
000930*
000940 01  WS-TAB-CATEGORIA-AREA.
000950     05  WS-TAB-CATEGORIA OCCURS 500 TIMES
000960                           INDEXED BY IX-CAT.
000970         10  TAB-CAT-NOME            PIC X(15).
000980         10  TAB-CAT-QTD             PIC 9(05) COMP.
000990         10  TAB-CAT-STOCK           PIC 9(09) COMP.
001000         10  TAB-CAT-PRECO-MIN       PIC 9(07)V99.
001010         10  TAB-CAT-PRECO-MAX       PIC 9(07)V99.
001020         10  TAB-CAT-SOMA-PRECO      PIC 9(11)V99.
001030         10  TAB-CAT-VALOR           PIC 9(13)V99.
001040         10  FILLER                  PIC X(04).
001050     05  FILLER                      PIC X(01).
001060*
001070 01  WS-TAB-CATEGORIA-R REDEFINES WS-TAB-CATEGORIA-AREA
001080                           PIC X(33000).
001090*
001100 01  WS-TAB-SWAP.
001110     05  SWP-CAT-NOME                PIC X(15).
001120     05  SWP-CAT-QTD                 PIC 9(05) COMP.
001130     05  SWP-CAT-STOCK                PIC 9(09) COMP.
001140     05  SWP-CAT-PRECO-MIN            PIC 9(07)V99.
001150     05  SWP-CAT-PRECO-MAX            PIC 9(07)V99.
001160     05  SWP-CAT-SOMA-PRECO           PIC 9(11)V99.
001170     05  SWP-CAT-VALOR                PIC 9(13)V99.
001180     05  FILLER                       PIC X(04).
001190*
001200 77  WS-QTD-TAB-CAT                  PIC 9(05) COMP.
001210 77  IX-ORD1                         PIC 9(05) COMP.
001220 77  WS-LIMITE-ORD                   PIC 9(05) COMP.
001230*
001240 77  WS-ACC-QTD                      PIC 9(05) COMP.
001250 77  WS-ACC-STOCK                    PIC 9(09) COMP.
001260 77  WS-ACC-PRECO-MIN                PIC 9(07)V99.
001270 77  WS-ACC-PRECO-MAX                PIC 9(07)V99.
001280 77  WS-ACC-SOMA-PRECO               PIC 9(11)V99.
001290 77  WS-ACC-VALOR                    PIC 9(13)V99.
001300*
001310 77  WS-FS-PRODUTO                   PIC X(02).
001320     88  WS-FS-PRD-OK                 VALUE "00".
001330     88  WS-FS-PRD-NAO-EXISTE         VALUE "35".
001340*
001350 77  WS-FLAG-EOF-PRD                 PIC X(01).
001360     88  FLAG-EOF-PRD                 VALUE "S".
001370 77  WS-FLAG-EOF-SORT                PIC X(01).
001380     88  FLAG-EOF-SORT                VALUE "S".
001390 77  WS-FLAG-PRIMEIRA-CAT            PIC X(01).
001400     88  FLAG-PRIMEIRA-CAT            VALUE "S".
001410 77  WS-FLAG-TROCOU                  PIC X(01).
001420     88  HOUVE-TROCA                  VALUE "S".
001430     88  NAO-HOUVE-TROCA              VALUE "N".
001440*
001450 01  WS-CAT-ANTERIOR                 PIC X(15).
001460*
001470 01  WS-DATA-CORRENTE-GRP.
001480     05  WS-DATA-CORRENTE             PIC 9(08).
001490     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
001500         10  WS-AAAA-CORRENTE         PIC 9(04).
001510         10  WS-MM-CORRENTE           PIC 9(02).
001520         10  WS-DD-CORRENTE           PIC 9(02).
001530     05  FILLER                       PIC X(01).
001540*
001550*    AREA DE DESPEJO (DUMP) PARA DIAGNOSTICO EM ABEND.
001560*
001570 01  WS-AUXILIARES-DUMP REDEFINES WS-CAT-ANTERIOR PIC X(15).
001580*
001590 01  WS-RELATORIO.
001600     03  WS-LST-CAB-1.
001610         05  FILLER  PIC X(01) VALUE SPACES.
001620         05  FILLER  PIC X(94) VALUE ALL "=".
001630         05  FILLER  PIC X(01) VALUE SPACES.
001640*
001650     03  WS-LST-CAB-2.
001660         05  FILLER  PIC X(01) VALUE SPACES.
001670         05  FILLER  PIC X(11) VALUE "SINO0420 - ".
001680         05  FILLER  PIC X(37) VALUE
001690                 "VALOR DE STOCK POR CATEGORIA".
001700         05  FILLER  PIC X(17) VALUE SPACES.
001710         05  FILLER  PIC X(09) VALUE "EMISSAO: ".
001720         05  WS-CAB-DT-SIS        PIC X(10) VALUE SPACES.
001730*
001740     03  WS-LST-CAB-3.
001750         05  FILLER  PIC X(01) VALUE SPACES.
001760         05  FILLER  PIC X(94) VALUE ALL "=".
001770         05  FILLER  PIC X(01) VALUE SPACES.
001780*
001790     03  WS-LST-CAB-4.
001800         05  FILLER  PIC X(01) VALUE SPACES.
001810         05  FILLER  PIC X(15) VALUE "CATEGORIA".
001820         05  FILLER  PIC X(01) VALUE SPACES.
001830         05  FILLER  PIC X(09) VALUE "PRODUTOS".
001840         05  FILLER  PIC X(01) VALUE SPACES.
001850         05  FILLER  PIC X(10) VALUE "STOCK UNID".
001860         05  FILLER  PIC X(01) VALUE SPACES.
001870         05  FILLER  PIC X(11) VALUE "PRECO MIN.".
001880         05  FILLER  PIC X(01) VALUE SPACES.
001890         05  FILLER  PIC X(11) VALUE "PRECO MAX.".
001900         05  FILLER  PIC X(01) VALUE SPACES.
001910         05  FILLER  PIC X(11) VALUE "PRECO MED.".
001920         05  FILLER  PIC X(01) VALUE SPACES.
001930         05  FILLER  PIC X(16) VALUE "VALOR EM STOCK".
001940*
001950     03  WS-LST-CAB-5.
001960         05  FILLER  PIC X(01) VALUE SPACES.
001970         05  FILLER  PIC X(15) VALUE ALL "=".
001980         05  FILLER  PIC X(01) VALUE SPACES.
001990         05  FILLER  PIC X(09) VALUE ALL "=".
002000         05  FILLER  PIC X(01) VALUE SPACES.
002010         05  FILLER  PIC X(10) VALUE ALL "=".
002020         05  FILLER  PIC X(01) VALUE SPACES.
002030         05  FILLER  PIC X(11) VALUE ALL "=".
002040         05  FILLER  PIC X(01) VALUE SPACES.
002050         05  FILLER  PIC X(11) VALUE ALL "=".
002060         05  FILLER  PIC X(01) VALUE SPACES.
002070         05  FILLER  PIC X(11) VALUE ALL "=".
002080         05  FILLER  PIC X(01) VALUE SPACES.
002090         05  FILLER  PIC X(16) VALUE ALL "=".
002100*
002110     03  WS-LST-LINHA.
002120         05  FILLER  PIC X(01) VALUE SPACES.
002130         05  FILLER  PIC X(94) VALUE ALL "-".
002140         05  FILLER  PIC X(01) VALUE SPACES.
002150*
002160     03  WS-DET-REPORT.
002170         05  FILLER               PIC X(01) VALUE SPACES.
002180         05  WS-DET-CATEGORIA     PIC X(15) VALUE SPACES.
002190         05  FILLER               PIC X(01) VALUE SPACES.
002200         05  WS-DET-QTD           PIC ZZZZ9.
002210         05  FILLER               PIC X(05) VALUE SPACES.
002220         05  WS-DET-STOCK         PIC ZZZZZZZZ9.
002230         05  FILLER               PIC X(02) VALUE SPACES.
002240         05  WS-DET-PRECO-MIN     PIC ZZZZZ9.99.
002250         05  FILLER               PIC X(02) VALUE SPACES.
002260         05  WS-DET-PRECO-MAX     PIC ZZZZZ9.99.
002270         05  FILLER               PIC X(02) VALUE SPACES.
002280         05  WS-DET-PRECO-MEDIO   PIC ZZZZZ9.99.
002290         05  FILLER               PIC X(02) VALUE SPACES.
002300         05  WS-DET-VALOR-TOTAL   PIC ZZZZZZZZZZ9.99.
002310*
002320     03  WS-LST-FINAL-0.
002330         05  FILLER               PIC X(05) VALUE SPACES.
002340         05  FILLER               PIC X(33) VALUE
002350                 "NENHUMA CATEGORIA COM PRODUTOS".
002360*
002370     03  WS-LST-FINAL-1.
002380         05  FILLER               PIC X(01) VALUE SPACES.
002390         05  FILLER               PIC X(30) VALUE
002400                 "VALOR TOTAL DO ESTOQUE......: ".
002410         05  WS-TOTAL-GERAL       PIC ZZZZZZZZZZ9.99.
002420*-----------------------------------------------------------------
002430 LINKAGE SECTION.
002440*-----------------------------------------------------------------
002450*-----------------------------------------------------------------
002460 PROCEDURE DIVISION.
002470*-----------------------------------------------------------------
002480 MAIN-PROCEDURE.
002490
002500     PERFORM P100-INICIALIZA        THRU P100-FIM.
002510
002520     PERFORM P300-LISTA             THRU P300-FIM.
002530
002540     PERFORM P700-ORDENA-TABELA     THRU P700-FIM.
002550
002560     PERFORM P800-GERA-RELATORIO    THRU P800-FIM.
002570
002580     PERFORM P900-FIM.
002590
002600 P100-INICIALIZA.
002610*
002620     SET  WS-FS-PRD-OK              TO TRUE.
002630     MOVE "N"                       TO WS-FLAG-EOF-PRD.
002640     MOVE "N"                       TO WS-FLAG-EOF-SORT.
002650     MOVE SPACES                    TO WS-CAT-ANTERIOR.
002660     MOVE ZERO                      TO WS-QTD-TAB-CAT.
002670*
002680     PERFORM P120-ABRE-PRODUTO      THRU P120-FIM.
002690     PERFORM P140-ABRE-RELATORIO    THRU P140-FIM.
002700*
002710 P100-FIM.
002720*
002730 P120-ABRE-PRODUTO.
002740*
002750     OPEN INPUT PRODUTO.
002760*
002770     IF NOT WS-FS-PRD-OK
002780         DISPLAY "SINP0420 - ERRO NA ABERTURA DO PRODUTO.DAT. "
002790                 "FS: " WS-FS-PRODUTO
002800         PERFORM P900-FIM
002810     END-IF.
002820*
002830 P120-FIM.
002840*
002850 P140-ABRE-RELATORIO.
002860*
002870     OPEN OUTPUT SINO0420.
002880*
002890     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
002900     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
002910            WS-AAAA-CORRENTE       INTO WS-CAB-DT-SIS.
002920*
002930 P140-FIM.
002940*
002950 P300-LISTA.
002960*
002970     SORT SORT-CATEGORIA
002980             ON ASCENDING   KEY SD-CATEGORIA
002990         INPUT  PROCEDURE IS P400-PROCESSA-ENTRADA THRU P400-FIM
003000         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA   THRU P500-FIM.
003010*
003020 P300-FIM.
003030*
003040 P400-PROCESSA-ENTRADA.
003050*
003060     PERFORM P410-LE-PRODUTO THRU P410-FIM
003070         UNTIL FLAG-EOF-PRD.
003080*
003090 P400-FIM.
003100*
003110 P410-LE-PRODUTO.
003120*
003130     READ PRODUTO NEXT RECORD
003140         AT END
003150             SET FLAG-EOF-PRD       TO TRUE
003160         NOT AT END
003170             PERFORM P420-GRAVA-SORT THRU P420-FIM
003180     END-READ.
003190*
003200 P410-FIM.
003210*
003220 P420-GRAVA-SORT.
003230*
003240     MOVE CATEGORIA-PRODUTO         TO SD-CATEGORIA.
003250     MOVE PRECO-PRODUTO             TO SD-PRECO.
003260     MOVE STOCK-PRODUTO             TO SD-STOCK.
003270*
003280     RELEASE SD-REG-CATEGORIA.
003290*
003300 P420-FIM.
003310*
003320 P500-PROCESSA-SAIDA.
003330*
003340     SET FLAG-PRIMEIRA-CAT          TO TRUE.
003350*
003360     PERFORM P510-LE-SORT THRU P510-FIM
003370         UNTIL FLAG-EOF-SORT.
003380*
003390     IF NOT FLAG-PRIMEIRA-CAT
003400         PERFORM P530-FECHA-QUEBRA  THRU P530-FIM
003410     END-IF.
003420*
003430 P500-FIM.
003440*
003450 P510-LE-SORT.
003460*
003470     RETURN SORT-CATEGORIA INTO WS-REG-CATEGORIA
003480         AT END
003490             SET FLAG-EOF-SORT      TO TRUE
003500         NOT AT END
003510             PERFORM P520-ACUMULA   THRU P520-FIM
003520     END-RETURN.
003530*
003540 P510-FIM.
003550*
003560 P520-ACUMULA.
003570*
003580     IF FLAG-PRIMEIRA-CAT
003590         MOVE "N"                   TO WS-FLAG-PRIMEIRA-CAT
003600         MOVE WS-SD-CATEGORIA       TO WS-CAT-ANTERIOR
003610         PERFORM P525-ZERA-ACUMULADORES THRU P525-FIM
003620     ELSE
003630         IF WS-SD-CATEGORIA NOT = WS-CAT-ANTERIOR
003640             PERFORM P530-FECHA-QUEBRA THRU P530-FIM
003650             MOVE WS-SD-CATEGORIA   TO WS-CAT-ANTERIOR
003660             PERFORM P525-ZERA-ACUMULADORES THRU P525-FIM
003670         END-IF
003680     END-IF.
003690*
003700     ADD 1                          TO WS-ACC-QTD.
003710     ADD WS-SD-STOCK                TO WS-ACC-STOCK.
003720     ADD WS-SD-PRECO                TO WS-ACC-SOMA-PRECO.
003730     COMPUTE WS-ACC-VALOR = WS-ACC-VALOR +
003740             (WS-SD-PRECO * WS-SD-STOCK).
003750*
003760     IF WS-ACC-QTD = 1
003770         MOVE WS-SD-PRECO            TO WS-ACC-PRECO-MIN
003780         MOVE WS-SD-PRECO            TO WS-ACC-PRECO-MAX
003790     ELSE
003800         IF WS-SD-PRECO < WS-ACC-PRECO-MIN
003810             MOVE WS-SD-PRECO        TO WS-ACC-PRECO-MIN
003820         END-IF
003830         IF WS-SD-PRECO > WS-ACC-PRECO-MAX
003840             MOVE WS-SD-PRECO        TO WS-ACC-PRECO-MAX
003850         END-IF
003860     END-IF.
003870*
003880 P520-FIM.
003890*
003900 P525-ZERA-ACUMULADORES.
003910*
003920     MOVE ZERO TO WS-ACC-QTD WS-ACC-STOCK WS-ACC-PRECO-MIN
003930                  WS-ACC-PRECO-MAX WS-ACC-SOMA-PRECO
003940                  WS-ACC-VALOR.
003950*
003960 P525-FIM.
003970*
003980 P530-FECHA-QUEBRA.
003990*
004000     ADD 1 TO WS-QTD-TAB-CAT.
004010     MOVE WS-CAT-ANTERIOR         TO TAB-CAT-NOME(WS-QTD-TAB-CAT).
004020     MOVE WS-ACC-QTD              TO TAB-CAT-QTD(WS-QTD-TAB-CAT).
004030    MOVE WS-ACC-STOCK            TO TAB-CAT-STOCK(WS-QTD-TAB-CAT).
004040     MOVE WS-ACC-PRECO-MIN        TO
004050                               TAB-CAT-PRECO-MIN(WS-QTD-TAB-CAT).
004060     MOVE WS-ACC-PRECO-MAX        TO
004070                               TAB-CAT-PRECO-MAX(WS-QTD-TAB-CAT).
004080     MOVE WS-ACC-SOMA-PRECO       TO
004090                               TAB-CAT-SOMA-PRECO(WS-QTD-TAB-CAT).
004100    MOVE WS-ACC-VALOR            TO TAB-CAT-VALOR(WS-QTD-TAB-CAT).
004110*
004120 P530-FIM.
004130*
004140 P700-ORDENA-TABELA.
004150*
004160     MOVE WS-QTD-TAB-CAT             TO WS-LIMITE-ORD.
004170*
004180     PERFORM P710-PASSADA-ORDENACAO THRU P710-FIM
004190         UNTIL NAO-HOUVE-TROCA OR WS-LIMITE-ORD <= 1.
004200*
004210 P700-FIM.
004220*
004230 P710-PASSADA-ORDENACAO.
004240*
004250     SET NAO-HOUVE-TROCA             TO TRUE.
004260*
004270     PERFORM P720-COMPARA-PAR THRU P720-FIM
004280         VARYING IX-ORD1 FROM 1 BY 1
004290         UNTIL IX-ORD1 >= WS-LIMITE-ORD.
004300*
004310     SUBTRACT 1                      FROM WS-LIMITE-ORD.
004320*
004330 P710-FIM.
004340*
004350 P720-COMPARA-PAR.
004360*
004370     IF TAB-CAT-VALOR(IX-ORD1) < TAB-CAT-VALOR(IX-ORD1 + 1)
004380         MOVE TAB-CAT-NOME(IX-ORD1)       TO SWP-CAT-NOME
004390         MOVE TAB-CAT-QTD(IX-ORD1)        TO SWP-CAT-QTD
004400         MOVE TAB-CAT-STOCK(IX-ORD1)      TO SWP-CAT-STOCK
004410         MOVE TAB-CAT-PRECO-MIN(IX-ORD1)  TO SWP-CAT-PRECO-MIN
004420         MOVE TAB-CAT-PRECO-MAX(IX-ORD1)  TO SWP-CAT-PRECO-MAX
004430         MOVE TAB-CAT-SOMA-PRECO(IX-ORD1) TO SWP-CAT-SOMA-PRECO
004440         MOVE TAB-CAT-VALOR(IX-ORD1)      TO SWP-CAT-VALOR
004450*
004460         MOVE TAB-CAT-NOME(IX-ORD1 + 1)
004470                             TO TAB-CAT-NOME(IX-ORD1)
004480         MOVE TAB-CAT-QTD(IX-ORD1 + 1)
004490                             TO TAB-CAT-QTD(IX-ORD1)
004500         MOVE TAB-CAT-STOCK(IX-ORD1 + 1)
004510                             TO TAB-CAT-STOCK(IX-ORD1)
004520         MOVE TAB-CAT-PRECO-MIN(IX-ORD1 + 1)
004530                             TO TAB-CAT-PRECO-MIN(IX-ORD1)
004540         MOVE TAB-CAT-PRECO-MAX(IX-ORD1 + 1)
004550                             TO TAB-CAT-PRECO-MAX(IX-ORD1)
004560         MOVE TAB-CAT-SOMA-PRECO(IX-ORD1 + 1)
004570                             TO TAB-CAT-SOMA-PRECO(IX-ORD1)
004580         MOVE TAB-CAT-VALOR(IX-ORD1 + 1)
004590                             TO TAB-CAT-VALOR(IX-ORD1)
004600*
004610         MOVE SWP-CAT-NOME        TO TAB-CAT-NOME(IX-ORD1 + 1)
004620         MOVE SWP-CAT-QTD         TO TAB-CAT-QTD(IX-ORD1 + 1)
004630         MOVE SWP-CAT-STOCK       TO TAB-CAT-STOCK(IX-ORD1 + 1)
004640         MOVE SWP-CAT-PRECO-MIN   TO
004650                             TAB-CAT-PRECO-MIN(IX-ORD1 + 1)
004660         MOVE SWP-CAT-PRECO-MAX   TO
004670                             TAB-CAT-PRECO-MAX(IX-ORD1 + 1)
004680         MOVE SWP-CAT-SOMA-PRECO  TO
004690                             TAB-CAT-SOMA-PRECO(IX-ORD1 + 1)
004700         MOVE SWP-CAT-VALOR       TO TAB-CAT-VALOR(IX-ORD1 + 1)
004710*
004720         SET HOUVE-TROCA          TO TRUE
004730     END-IF.
004740*
004750 P720-FIM.
004760*
004770 P800-GERA-RELATORIO.
004780*
004790     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
004800     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
004810     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
004820     WRITE FD-REG-REPORT FROM WS-LST-CAB-4.
004830     WRITE FD-REG-REPORT FROM WS-LST-CAB-5.
004840*
004850     MOVE ZERO                    TO WS-TOTAL-GERAL.
004860*
004870     IF WS-QTD-TAB-CAT = ZERO
004880         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
004890     ELSE
004900         PERFORM P810-ESCREVE-LINHA THRU P810-FIM
004910             VARYING IX-CAT FROM 1 BY 1
004920             UNTIL IX-CAT > WS-QTD-TAB-CAT
004930*
004940         WRITE FD-REG-REPORT FROM WS-LST-LINHA
004950         WRITE FD-REG-REPORT FROM WS-LST-FINAL-1
004960     END-IF.
004970*
004980 P800-FIM.
004990*
005000 P810-ESCREVE-LINHA.
005010*
005020     MOVE TAB-CAT-NOME(IX-CAT)        TO WS-DET-CATEGORIA.
005030     MOVE TAB-CAT-QTD(IX-CAT)         TO WS-DET-QTD.
005040     MOVE TAB-CAT-STOCK(IX-CAT)       TO WS-DET-STOCK.
005050     MOVE TAB-CAT-PRECO-MIN(IX-CAT)   TO WS-DET-PRECO-MIN.
005060     MOVE TAB-CAT-PRECO-MAX(IX-CAT)   TO WS-DET-PRECO-MAX.
005070*
005080     IF TAB-CAT-QTD(IX-CAT) > ZERO
005090         COMPUTE WS-DET-PRECO-MEDIO ROUNDED =
005100                 TAB-CAT-SOMA-PRECO(IX-CAT) / TAB-CAT-QTD(IX-CAT)
005110     ELSE
005120         MOVE ZERO                    TO WS-DET-PRECO-MEDIO
005130     END-IF.
005140*
005150     MOVE TAB-CAT-VALOR(IX-CAT)       TO WS-DET-VALOR-TOTAL.
005160*
005170     WRITE FD-REG-REPORT FROM WS-DET-REPORT.
005180*
005190     ADD TAB-CAT-VALOR(IX-CAT)        TO WS-TOTAL-GERAL.
005200*
005210 P810-FIM.
005220*
005230 P900-FIM.
005240*
005250     CLOSE PRODUTO
005260           SINO0420.
005270     GOBACK.
005280*
005290 END PROGRAM SINP0420.
