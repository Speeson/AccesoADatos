000010******************************************************************
000020* PROGRAM-ID..: SINP0300
000030* PURPOSE.....: BATCH DE IMPORTACAO E LANCAMENTO DE MOVIMENTOS DE
000040*               ESTOQUE (ENTRADA/SAIDA) A PARTIR DO ARQUIVO
000050*               MOVSTK.CSV. OS MOVIMENTOS VALIDOS SAO AGRUPADOS
000060*               EM LOTES DE 100, E CADA LOTE E GRAVADO DE FORMA
000070*               TUDO-OU-NADA: SE QUALQUER MOVIMENTO DO LOTE FALHAR
000080*               (PRODUTO INEXISTENTE OU ESTOQUE INSUFICIENTE),
000090*               NENHUM MOVIMENTO DAQUELE LOTE E EFETIVADO.
000100******************************************************************
000110*-----------------------------------------------------------------
000120 IDENTIFICATION DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.    SINP0300.
000150 AUTHOR.        M CARDOSO NEVES.
000160 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000170 DATE-WRITTEN.  JANEIRO 1995.
000180 DATE-COMPILED.
000190 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000200*-----------------------------------------------------------------
000210* HISTORICO DE ALTERACOES
000220*-----------------------------------------------------------------
000230* 1995-01-23 MCN CHG-0125 PROGRAMA ORIGINAL - GRAVACAO EM LOTE DE
000240*                         ALTERACOES DE PRECO DE PRODUTO A PARTIR
000250*                         DE ARQUIVO SEQUENCIAL, SEM VALIDACAO DE
000260*                         ESTOQUE.
000270* 1995-02-06 MCN CHG-0126 ADAPTADO PARA LANCAMENTO DE MOVIMENTO DE
000280*                         ESTOQUE (ENTRADA/SAIDA), COM GRAVACAO NO
000290*                         NOVO DIARIO MOVSTK.DAT.
000300* 1998-08-11 MCN CHG-0142 PROJETO ANO 2000 - DATA DO MOVIMENTO
000310*                         PASSADA PARA AAAAMMDD; REVISADA A ROTINA
000320*                         DE OBTENCAO DA DATA CORRENTE.
000330* 2000-03-02 PTV CHG-0160 INCLUIDO USUARIO RESPONSAVEL, COM
000340*                         DEFAULT "sistema" QUANDO EM BRANCO NO
000350*                         ARQUIVO DE ENTRADA.
000360* 2004-09-29 PTV CHG-0200 REESCRITO O PROCESSAMENTO PARA TRABALHAR
000370*                        POR LOTES DE 100 MOVIMENTOS, TUDO-OU-NADA
000380*                         POR LOTE, EM VEZ DE GRAVACAO IMEDIATA
000390*                         LINHA A LINHA - EVITA DIARIO COM
000400*                         MOVIMENTOS PARCIAIS QUANDO UMA LINHA NO
000410*                         MEIO DO ARQUIVO FALHA.
000420* 2004-09-30 PTV CHG-0201 INCLUIDA TABELA DE SALDO EM MEMORIA POR
000430*                         PRODUTO (WS-TAB-SALDO) PARA ENCADEAR O
000440*                         ESTOQUE ANTERIOR/NOVO QUANDO O MESMO
000450*                         PRODUTO APARECE MAIS DE UMA VEZ DENTRO
000460*                         DO MESMO LOTE.
000470* 2009-03-05 PTV CHG-0242 INCLUIDO RESUMO FINAL COM TAXA DE
000480*                         SUCESSO E LISTA DE ERROS, NO PADRAO DO
000490*                         RELATORIO DE IMPORTACAO.
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*
000590     SELECT MOVSTK-CSV   ASSIGN TO "MOVSTK.CSV"
000600          ORGANIZATION   IS LINE SEQUENTIAL
000610          ACCESS         IS SEQUENTIAL
000620          FILE STATUS    IS WS-FS-MOVSTK-CSV.
000630*
000640     SELECT PRODUTO      ASSIGN TO "PRODUTO.DAT"
000650          ORGANIZATION   IS INDEXED
000660          ACCESS         IS RANDOM
000670          RECORD KEY     IS COD-PRODUTO
000680          FILE STATUS    IS WS-FS-PRODUTO.
000690*
000700     SELECT MOVSTK       ASSIGN TO "MOVSTK.DAT"
000710          ORGANIZATION   IS INDEXED
000720          ACCESS         IS RANDOM
000730          RECORD KEY     IS COD-MOVIMENTO
000740          FILE STATUS    IS WS-FS-MOVSTK.
000750*
000760     SELECT SINO0300     ASSIGN TO "SINO0300.TXT"
000770          ORGANIZATION   IS LINE SEQUENTIAL
000780          ACCESS         IS SEQUENTIAL
000790          FILE STATUS    IS WS-FS-SINO0300.
000800*-----------------------------------------------------------------
000810 DATA DIVISION.
000820 FILE SECTION.
000830*
000840 FD  MOVSTK-CSV
000850     RECORD IS VARYING IN SIZE FROM 01 TO 200 CHARACTERS.
000860 01  FD-LINHA-MOVSTK-CSV                PIC X(200).
000870*
000880 FD  PRODUTO.
000890     COPY "PRODUTO.CPY".
000900*
000910 FD  MOVSTK.
000920     COPY "MOVSTK.CPY".
000930*
000940 FD  SINO0300.
000950 01  FD-REG-REPORT                      PIC X(132).
000960*-----------------------------------------------------------------
000970 WORKING-STORAGE SECTION.
000980*-----------------------------------------------------------------
000990 01  WS-LINHA-CSV                       PIC X(200).
001000*
001010 01  WS-CAMPOS-CSV.
001020     05  WS-CSV-COD-PRODUTO             PIC X(006).
001030     05  WS-CSV-TIPO-MOVIMENTO          PIC X(007).
001040     05  WS-CSV-QUANTIDADE              PIC X(007).
001050     05  WS-CSV-MOTIVO                  PIC X(040).
001060     05  WS-CSV-USUARIO                 PIC X(020).
001070     05  FILLER                         PIC X(001).
001080*
001090 01  WS-CAMPOS-CSV-DUMP REDEFINES WS-CAMPOS-CSV PIC X(081).
001100*
001110 01  WS-CAMPOS-NUMERICOS.
001120     05  WS-COD-PRODUTO-NUM             PIC 9(06).
001130     05  WS-QUANTIDADE-NUM              PIC 9(07).
001140     05  FILLER                         PIC X(01).
001150*--------------------------------------------------------------*
001160*    TABELA DO LOTE CORRENTE (ATE 100 MOVIMENTOS)               *
001170*--------------------------------------------------------------*
001180 01  WS-TAB-LOTE.
001190     05  LOTE-MOVIMENTO OCCURS 100 TIMES
001200                         INDEXED BY IX-LOTE.
001210         10  LOTE-NR-LINHA               PIC 9(005) COMP.
001220         10  LOTE-COD-PRODUTO            PIC 9(006).
001230         10  LOTE-TIPO-MOVIMENTO         PIC X(007).
001240         10  LOTE-QUANTIDADE             PIC 9(007).
001250         10  LOTE-STOCK-ANTERIOR         PIC 9(007).
001260         10  LOTE-STOCK-NOVO             PIC 9(007).
001270         10  LOTE-MOTIVO                 PIC X(040).
001280         10  LOTE-USUARIO                PIC X(020).
001290         10  FILLER                      PIC X(001).
001300*
001310 01  WS-TAB-LOTE-R REDEFINES WS-TAB-LOTE.
001320     05  FILLER                          PIC X(10000).
001330*--------------------------------------------------------------*
001340*    TABELA DE SALDO EM MEMORIA - UM PRODUTO POR ENTRADA,       *
001350*    USADA PARA ENCADEAR ESTOQUE DENTRO DO MESMO LOTE           *
001360*--------------------------------------------------------------*
001370 01  WS-TAB-SALDO.
001380     05  SALDO-PRODUTO OCCURS 100 TIMES
001390                        INDEXED BY IX-SALDO.
001400         10  SALDO-COD-PRODUTO           PIC 9(006).
001410         10  SALDO-VALOR                 PIC 9(007).
001420         10  FILLER                      PIC X(001).
001430*
001440 01  WS-TAB-SALDO-R REDEFINES WS-TAB-SALDO.
001450     05  FILLER                          PIC X(01400).
001460*--------------------------------------------------------------*
001470*    TABELA DE LINHAS DE ERRO/ROLLBACK PENDENTES DE GRAVACAO.  *
001480*    AS LINHAS DE DETALHE SAO ACUMULADAS AQUI DURANTE A        *
001490*    LEITURA DO LOTE (P300/P500) E SO SAO GRAVADAS NO          *
001500*    SINO0300 PELO P800, DEPOIS DO CABECALHO "ERRORES          *
001510*    ENCONTRADOS" - O RESUMO TEM DE SAIR ANTES DO DETALHE.     *
001520*--------------------------------------------------------------*
001530 01  WS-TAB-ERROS.
001540     05  TAB-ERRO-LINHA OCCURS 500 TIMES
001550                         INDEXED BY IX-ERRO
001560                         PIC X(132).
001570     05  FILLER                          PIC X(001).
001580*
001590 01  WS-TAB-ERROS-R REDEFINES WS-TAB-ERROS.
001600     05  FILLER                          PIC X(66001).
001610*
001620 01  WS-CONTADORES.
001630     05  WS-QTD-TAB-SALDO                PIC 9(005) COMP.
001640     05  WS-QTD-TAB-ERRO                 PIC 9(005) COMP.
001650     05  WS-QTD-LOTE                     PIC 9(005) COMP.
001660     05  WS-NR-LINHA                     PIC 9(005) COMP.
001670     05  WS-MAIOR-COD-MOVIMENTO          PIC 9(006) COMP.
001680     05  WS-TOTAL-LINHAS                 PIC 9(007) COMP.
001690     05  WS-MOVS-EXITOSOS                PIC 9(007) COMP.
001700     05  WS-MOVS-COM-ERRO                PIC 9(007) COMP.
001710     05  WS-LOTES-EXITOSOS               PIC 9(005) COMP.
001720     05  WS-LOTES-COM-ERRO                PIC 9(005) COMP.
001730     05  WS-TOTAL-ERROS                  PIC 9(005) COMP.
001740     05  FILLER                          PIC X(01).
001750*
001760 01  WS-TAXA-SUCESSO                     PIC 9(03)V9.
001770*
001780 01  WS-DATA-HOJE.
001790     05  WS-HOJE-AAAAMMDD                PIC 9(008).
001800     05  WS-HOJE-R REDEFINES WS-HOJE-AAAAMMDD.
001810         10  WS-HOJE-AAAA                PIC 9(004).
001820         10  WS-HOJE-MM                  PIC 9(002).
001830         10  WS-HOJE-DD                  PIC 9(002).
001840     05  FILLER                          PIC X(01).
001850*
001860 77  WS-FS-MOVSTK-CSV                    PIC X(02).
001870     88  WS-FS-MOVSTK-CSV-OK             VALUE "00".
001880*
001890 77  WS-FS-PRODUTO                       PIC X(02).
001900     88  WS-FS-PRODUTO-OK                VALUE "00".
001910*
001920 77  WS-FS-MOVSTK                        PIC X(02).
001930     88  WS-FS-MOVSTK-OK                 VALUE "00".
001940     88  WS-FS-MOVSTK-NAO-EXISTE         VALUE "35".
001950     88  WS-FS-MOVSTK-FIM-TAB             VALUE "10".
001960*
001970 77  WS-FS-SINO0300                      PIC X(02).
001980     88  WS-FS-SINO0300-OK               VALUE "00".
001990*
002000 77  WS-FIM-DE-ARQUIVO                   PIC X(01).
002010     88  FLAG-EOF                        VALUE "S".
002020*
002030 77  WS-CABECALHO-OK                     PIC X(01).
002040     88  FLAG-CABECALHO-OK                VALUE "S".
002050*
002060 77  WS-QTD-ACHA-IDPROD                  PIC 9(02) COMP.
002070*
002080 77  WS-QTD-ACHA-TIPOMOV                 PIC 9(02) COMP.
002090*
002100 77  WS-QTD-ACHA-QTDE                    PIC 9(02) COMP.
002110*
002120 77  WS-REGISTRO-OK                      PIC X(01).
002130     88  FLAG-REGISTRO-OK                 VALUE "S".
002140*
002150 77  WS-LOTE-OK                          PIC X(01).
002160     88  FLAG-LOTE-OK                     VALUE "S".
002170*
002180 77  WS-SALDO-ENCONTRADO                 PIC X(01).
002190     88  FLAG-SALDO-ENCONTRADO            VALUE "S".
002200*
002210 77  WS-MSG-ERRO                         PIC X(090).
002220*
002230 77  WS-NR-LINHA-EDT                     PIC 9(005).
002240*
002250 77  WS-NR-LOTE-ATUAL                    PIC 9(005) COMP.
002260*
002270 01  WS-MSG-LOTE.
002280     05  FILLER             PIC X(004) VALUE "  - ".
002290     05  FILLER             PIC X(012) VALUE
002300                        "LOTE NUMERO ".
002310     05  WS-MSG-LOTE-NR     PIC ZZ9.
002320     05  FILLER             PIC X(032) VALUE
002330                        " DESCARTADO (ROLLBACK). MOTIVO: ".
002340     05  WS-MSG-LOTE-CAUSA  PIC X(081).
002350*
002360 01  WS-REPORT-LINHAS.
002370     03  WS-LST-TITULO.
002380         05  FILLER   PIC X(100) VALUE
002390             "=== RESUMEN DE IMPORTACIÓN ===".
002400*
002410     03  WS-LST-LINHAS-TOTAL.
002420         05  FILLER   PIC X(032) VALUE
002430             "Total de líneas procesadas: ".
002440         05  WS-LST-NR1            PIC ZZZZ9.
002450*
002460     03  WS-LST-MOVS-OK.
002470         05  FILLER   PIC X(032) VALUE
002480             "Movimientos exitosos: ".
002490         05  WS-LST-NR2            PIC ZZZZ9.
002500*
002510     03  WS-LST-MOVS-ERRO.
002520         05  FILLER   PIC X(032) VALUE
002530             "Movimientos con error: ".
002540         05  WS-LST-NR3            PIC ZZZZ9.
002550*
002560     03  WS-LST-LOTES-OK.
002570         05  FILLER   PIC X(032) VALUE
002580             "Lotes exitosos: ".
002590         05  WS-LST-NR4            PIC ZZZ9.
002600*
002610     03  WS-LST-LOTES-ERRO.
002620         05  FILLER   PIC X(032) VALUE
002630             "Lotes con error (rollback): ".
002640         05  WS-LST-NR5            PIC ZZZ9.
002650*
002660     03  WS-LST-TAXA.
002670         05  FILLER   PIC X(032) VALUE
002680             "Tasa de éxito: ".
002690         05  WS-LST-TAXA-VALOR     PIC ZZ9.9.
002700         05  FILLER   PIC X(001) VALUE "%".
002710*
002720     03  WS-LST-ERROS-CAB.
002730         05  FILLER   PIC X(026) VALUE
002740             "Errores encontrados (".
002750         05  WS-LST-NR6            PIC ZZZZ9.
002760         05  FILLER   PIC X(002) VALUE "):".
002770*
002780     03  WS-LST-ERRO-DET.
002790         05  FILLER   PIC X(004) VALUE "  - ".
002800         05  WS-LST-ERRO-MSG       PIC X(096).
002810*-----------------------------------------------------------------
002820 PROCEDURE DIVISION.
002830*-----------------------------------------------------------------
002840 MAIN-PROCEDURE.
002850
002860     PERFORM P100-INICIALIZA        THRU P100-FIM.
002870
002880     PERFORM P200-VALIDA-CABECALHO  THRU P200-FIM.
002890
002900     IF FLAG-CABECALHO-OK
002910         PERFORM P300-LE-E-VALIDA   THRU P300-FIM
002920                                    UNTIL FLAG-EOF
002930         IF WS-QTD-LOTE > 0
002940             PERFORM P500-PROCESSA-LOTE THRU P500-FIM
002950         END-IF
002960     END-IF.
002970
002980     PERFORM P800-FINALIZA-RESUMO   THRU P800-FIM.
002990
003000     PERFORM P900-FIM.
003010*
003020 P100-INICIALIZA.
003030*
003040     SET WS-FS-PRODUTO-OK    TO TRUE.
003050     SET WS-FS-MOVSTK-OK     TO TRUE.
003060     MOVE ZEROS  TO WS-QTD-TAB-SALDO WS-QTD-LOTE WS-NR-LINHA
003070                    WS-MAIOR-COD-MOVIMENTO WS-TOTAL-LINHAS
003080                    WS-MOVS-EXITOSOS WS-MOVS-COM-ERRO
003090                    WS-LOTES-EXITOSOS WS-LOTES-COM-ERRO
003100                    WS-TOTAL-ERROS WS-QTD-TAB-ERRO.
003110     MOVE SPACES TO WS-CABECALHO-OK WS-FIM-DE-ARQUIVO.
003120     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
003130*
003140     OPEN INPUT MOVSTK-CSV.
003150     IF NOT WS-FS-MOVSTK-CSV-OK
003160         DISPLAY "SINP0300 - ERRO NA ABERTURA DO MOVSTK.CSV. "
003170                 "FS: " WS-FS-MOVSTK-CSV
003180         PERFORM P900-FIM
003190     END-IF.
003200*
003210     OPEN I-O PRODUTO.
003220     IF NOT WS-FS-PRODUTO-OK
003230         DISPLAY "SINP0300 - ERRO NA ABERTURA DO PRODUTO.DAT. "
003240                 "FS: " WS-FS-PRODUTO
003250         PERFORM P900-FIM
003260     END-IF.
003270*
003280     OPEN I-O MOVSTK.
003290     IF WS-FS-MOVSTK-NAO-EXISTE
003300         OPEN OUTPUT MOVSTK
003310         CLOSE MOVSTK
003320         OPEN I-O MOVSTK
003330     END-IF.
003340     IF NOT WS-FS-MOVSTK-OK
003350         DISPLAY "SINP0300 - ERRO NA ABERTURA DO MOVSTK.DAT. "
003360                 "FS: " WS-FS-MOVSTK
003370         PERFORM P900-FIM
003380     END-IF.
003390*
003400     OPEN OUTPUT SINO0300.
003410*
003420     PERFORM P110-CARREGA-MAIOR-MOV THRU P110-FIM.
003430*
003440 P100-FIM.
003450*
003460 P110-CARREGA-MAIOR-MOV.
003470*
003480     MOVE LOW-VALUES TO COD-MOVIMENTO.
003490     START MOVSTK KEY IS GREATER THAN COD-MOVIMENTO
003500         INVALID KEY
003510             CONTINUE
003520     END-START.
003530*
003540     PERFORM P115-LE-MAIOR-MOV THRU P115-FIM
003550             UNTIL WS-FS-MOVSTK-FIM-TAB.
003560*
003570     SET WS-FS-MOVSTK-OK TO TRUE.
003580*
003590 P110-FIM.
003600*
003610 P115-LE-MAIOR-MOV.
003620*
003630     READ MOVSTK NEXT RECORD
003640         AT END
003650             SET WS-FS-MOVSTK-FIM-TAB TO TRUE
003660         NOT AT END
003670             IF COD-MOVIMENTO > WS-MAIOR-COD-MOVIMENTO
003680                 MOVE COD-MOVIMENTO TO WS-MAIOR-COD-MOVIMENTO
003690             END-IF
003700     END-READ.
003710*
003720 P115-FIM.
003730*
003740 P200-VALIDA-CABECALHO.
003750*
003760*    CHG-0162 2008-03-11 DCS - CABECALHO E VALIDADO PELO NOME
003770*    DAS COLUNAS ID_PRODUCTO, TIPO_MOVIMIENTO E CANTIDAD, NAO
003780*    SO PELA COLUNA ID_PRODUCTO, POIS UM MOVSTK.CSV SEM A
003790*    COLUNA TIPO_MOVIMIENTO OU CANTIDAD DESALINHA OS CAMPOS.
003800     READ MOVSTK-CSV INTO WS-LINHA-CSV
003810         AT END
003820             SET FLAG-EOF TO TRUE
003830         NOT AT END
003840             CONTINUE
003850     END-READ.
003860*
003870     MOVE ZERO TO WS-QTD-ACHA-IDPROD.
003880     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-IDPROD
003890         FOR ALL "id_producto" ALL "ID_PRODUCTO".
003900*
003910     MOVE ZERO TO WS-QTD-ACHA-TIPOMOV.
003920     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-TIPOMOV
003930         FOR ALL "tipo_movimiento" ALL "TIPO_MOVIMIENTO".
003940*
003950     MOVE ZERO TO WS-QTD-ACHA-QTDE.
003960     INSPECT WS-LINHA-CSV TALLYING WS-QTD-ACHA-QTDE
003970         FOR ALL "cantidad" ALL "CANTIDAD".
003980*
003990     IF WS-QTD-ACHA-IDPROD  > ZERO AND
004000        WS-QTD-ACHA-TIPOMOV > ZERO AND
004010        WS-QTD-ACHA-QTDE    > ZERO
004020         SET FLAG-CABECALHO-OK TO TRUE
004030     ELSE
004040         DISPLAY "SINP0300 - CABECALHO DO MOVSTK.CSV SEM A "
004050                 "COLUNA ID_PRODUCTO/TIPO_MOVIMIENTO/CANTIDAD."
004060     END-IF.
004070*
004080 P200-FIM.
004090*
004100 P300-LE-E-VALIDA.
004110*
004120     READ MOVSTK-CSV INTO WS-LINHA-CSV
004130         AT END
004140             SET FLAG-EOF TO TRUE
004150         NOT AT END
004160             ADD 1 TO WS-NR-LINHA
004170             ADD 1 TO WS-TOTAL-LINHAS
004180             PERFORM P310-SEPARA-CAMPOS  THRU P310-FIM
004190             PERFORM P330-VALIDA-CAMPOS  THRU P330-FIM
004200             IF FLAG-REGISTRO-OK
004210                 ADD 1 TO WS-QTD-LOTE
004220                 SET IX-LOTE TO WS-QTD-LOTE
004230                MOVE WS-NR-LINHA         TO LOTE-NR-LINHA(IX-LOTE)
004240                 MOVE WS-COD-PRODUTO-NUM  TO
004250                                       LOTE-COD-PRODUTO(IX-LOTE)
004260                 MOVE WS-CSV-TIPO-MOVIMENTO TO
004270                                      LOTE-TIPO-MOVIMENTO(IX-LOTE)
004280                 MOVE WS-QUANTIDADE-NUM   TO
004290                                       LOTE-QUANTIDADE(IX-LOTE)
004300                 MOVE WS-CSV-MOTIVO       TO LOTE-MOTIVO(IX-LOTE)
004310                 MOVE WS-CSV-USUARIO      TO LOTE-USUARIO(IX-LOTE)
004320                 IF WS-QTD-LOTE = 100
004330                     PERFORM P500-PROCESSA-LOTE THRU P500-FIM
004340                 END-IF
004350             END-IF
004360     END-READ.
004370*
004380 P300-FIM.
004390*
004400 P310-SEPARA-CAMPOS.
004410*
004420     MOVE SPACES TO WS-CAMPOS-CSV.
004430     UNSTRING WS-LINHA-CSV DELIMITED BY ","
004440         INTO WS-CSV-COD-PRODUTO
004450              WS-CSV-TIPO-MOVIMENTO
004460              WS-CSV-QUANTIDADE
004470              WS-CSV-MOTIVO
004480              WS-CSV-USUARIO
004490     END-UNSTRING.
004500*
004510     INSPECT WS-CSV-TIPO-MOVIMENTO CONVERTING
004520             "abcdefghijklmnopqrstuvwxyz" TO
004530             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004540*
004550     IF WS-CSV-USUARIO = SPACES
004560         MOVE "sistema" TO WS-CSV-USUARIO
004570     END-IF.
004580*
004590 P310-FIM.
004600*
004610 P330-VALIDA-CAMPOS.
004620*
004630     SET FLAG-REGISTRO-OK TO TRUE.
004640*
004650     IF WS-CSV-COD-PRODUTO NOT NUMERIC OR
004660        WS-CSV-COD-PRODUTO = ZEROS
004670         MOVE "ID DE PRODUTO INVALIDO." TO WS-MSG-ERRO
004680         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004690     ELSE
004700     IF WS-CSV-TIPO-MOVIMENTO NOT = "ENTRADA" AND
004710        WS-CSV-TIPO-MOVIMENTO NOT = "SALIDA "
004720         MOVE "TIPO DE MOVIMENTO INVALIDO (ENTRADA/SALIDA)."
004730                                   TO WS-MSG-ERRO
004740         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004750     ELSE
004760     IF WS-CSV-QUANTIDADE NOT NUMERIC OR
004770        WS-CSV-QUANTIDADE = ZEROS
004780         MOVE "QUANTIDADE INVALIDA (DEVE SER MAIOR QUE ZERO)."
004790                                   TO WS-MSG-ERRO
004800         PERFORM P335-REJEITA-LINHA THRU P335-FIM
004810     END-IF END-IF END-IF.
004820*
004830     IF FLAG-REGISTRO-OK
004840         MOVE WS-CSV-COD-PRODUTO TO WS-COD-PRODUTO-NUM
004850         MOVE WS-CSV-QUANTIDADE  TO WS-QUANTIDADE-NUM
004860     END-IF.
004870*
004880 P330-FIM.
004890*
004900 P335-REJEITA-LINHA.
004910*
004920     MOVE SPACES TO WS-REGISTRO-OK.
004930     ADD 1       TO WS-MOVS-COM-ERRO.
004940     ADD 1       TO WS-TOTAL-ERROS.
004950     MOVE WS-NR-LINHA TO WS-NR-LINHA-EDT.
004960     STRING "LINHA " DELIMITED BY SIZE
004970            WS-NR-LINHA-EDT DELIMITED BY SIZE
004980            ": " DELIMITED BY SIZE
004990            WS-MSG-ERRO DELIMITED BY SIZE
005000            INTO WS-LST-ERRO-MSG
005010     END-STRING.
005020     IF WS-QTD-TAB-ERRO < 500
005030         ADD 1 TO WS-QTD-TAB-ERRO
005040         SET IX-ERRO TO WS-QTD-TAB-ERRO
005050         MOVE WS-LST-ERRO-DET TO TAB-ERRO-LINHA(IX-ERRO)
005060     END-IF.
005070*
005080 P335-FIM.
005090*--------------------------------------------------------------*
005100*    PROCESSA O LOTE CORRENTE (ATE 100 MOVIMENTOS) DE FORMA     *
005110*    TUDO-OU-NADA. SE QUALQUER MOVIMENTO FALHAR, NADA NO LOTE   *
005120*    E GRAVADO.                                                 *
005130*--------------------------------------------------------------*
005140 P500-PROCESSA-LOTE.
005150*
005160     MOVE ZEROS  TO WS-QTD-TAB-SALDO.
005170     SET FLAG-LOTE-OK TO TRUE.
005180     SET IX-LOTE TO 1.
005190*
005200     PERFORM P510-VALIDA-MOVIMENTO THRU P510-FIM
005210             VARYING IX-LOTE FROM 1 BY 1
005220             UNTIL IX-LOTE > WS-QTD-LOTE OR NOT FLAG-LOTE-OK.
005230*
005240     IF FLAG-LOTE-OK
005250         PERFORM P550-EFETIVA-LOTE THRU P550-FIM
005260         ADD WS-QTD-LOTE TO WS-MOVS-EXITOSOS
005270         ADD 1           TO WS-LOTES-EXITOSOS
005280     ELSE
005290         ADD WS-QTD-LOTE TO WS-MOVS-COM-ERRO
005300         ADD 1           TO WS-LOTES-COM-ERRO
005310         ADD 1           TO WS-TOTAL-ERROS
005320         COMPUTE WS-NR-LOTE-ATUAL =
005330                 WS-LOTES-EXITOSOS + WS-LOTES-COM-ERRO
005340         MOVE WS-NR-LOTE-ATUAL  TO WS-MSG-LOTE-NR
005350         MOVE WS-MSG-ERRO       TO WS-MSG-LOTE-CAUSA
005360         IF WS-QTD-TAB-ERRO < 500
005370             ADD 1 TO WS-QTD-TAB-ERRO
005380             SET IX-ERRO TO WS-QTD-TAB-ERRO
005390             MOVE WS-MSG-LOTE TO TAB-ERRO-LINHA(IX-ERRO)
005400         END-IF
005410     END-IF.
005420*
005430     MOVE ZEROS TO WS-QTD-LOTE.
005440*
005450 P500-FIM.
005460*
005470 P510-VALIDA-MOVIMENTO.
005480*
005490     MOVE LOTE-COD-PRODUTO(IX-LOTE) TO COD-PRODUTO.
005500     PERFORM P520-OBTEM-SALDO-ATUAL THRU P520-FIM.
005510*
005520     IF NOT FLAG-SALDO-ENCONTRADO
005530         SET FLAG-LOTE-OK TO FALSE
005540         STRING "PRODUTO " DELIMITED BY SIZE
005550                LOTE-COD-PRODUTO(IX-LOTE) DELIMITED BY SIZE
005560                " NAO ENCONTRADO." DELIMITED BY SIZE
005570                INTO WS-MSG-ERRO
005580         END-STRING
005590     ELSE
005600         MOVE SALDO-VALOR(IX-SALDO)
005610                            TO LOTE-STOCK-ANTERIOR(IX-LOTE)
005620         IF LOTE-TIPO-MOVIMENTO(IX-LOTE) = "ENTRADA"
005630             COMPUTE LOTE-STOCK-NOVO(IX-LOTE) =
005640                     LOTE-STOCK-ANTERIOR(IX-LOTE) +
005650                     LOTE-QUANTIDADE(IX-LOTE)
005660            MOVE LOTE-STOCK-NOVO(IX-LOTE) TO SALDO-VALOR(IX-SALDO)
005670         ELSE
005680             IF LOTE-STOCK-ANTERIOR(IX-LOTE) <
005690                LOTE-QUANTIDADE(IX-LOTE)
005700                 SET FLAG-LOTE-OK TO FALSE
005710                 STRING "STOCK INSUFICIENTE NO PRODUTO " DELIMITED
005720                        BY SIZE
005730                       LOTE-COD-PRODUTO(IX-LOTE) DELIMITED BY SIZE
005740                        ". DISPONIBLE: " DELIMITED BY SIZE
005750                        LOTE-STOCK-ANTERIOR(IX-LOTE) DELIMITED BY
005760                        SIZE
005770                        ", SOLICITADO: " DELIMITED BY SIZE
005780                        LOTE-QUANTIDADE(IX-LOTE) DELIMITED BY SIZE
005790                        INTO WS-MSG-ERRO
005800                 END-STRING
005810             ELSE
005820                 COMPUTE LOTE-STOCK-NOVO(IX-LOTE) =
005830                         LOTE-STOCK-ANTERIOR(IX-LOTE) -
005840                         LOTE-QUANTIDADE(IX-LOTE)
005850                 MOVE LOTE-STOCK-NOVO(IX-LOTE)
005860                                   TO SALDO-VALOR(IX-SALDO)
005870             END-IF
005880         END-IF
005890     END-IF.
005900*
005910 P510-FIM.
005920*
005930 P520-OBTEM-SALDO-ATUAL.
005940*
005950     MOVE SPACES TO WS-SALDO-ENCONTRADO.
005960     PERFORM P525-COMPARA-SALDO THRU P525-FIM
005970             VARYING IX-SALDO FROM 1 BY 1
005980             UNTIL IX-SALDO > WS-QTD-TAB-SALDO OR
005990                   FLAG-SALDO-ENCONTRADO.
006000*
006010*    A CLAUSULA VARYING AVANCA O INDICE MAIS UMA VEZ APOS A
006020*    LINHA ONDE A COINCIDENCIA FOI ACHADA - RECUA PARA A ENTRADA
006030*    CORRETA DA TABELA. (CHG-0201)
006040*
006050     IF FLAG-SALDO-ENCONTRADO
006060         SUBTRACT 1 FROM IX-SALDO
006070     END-IF.
006080*
006090     IF NOT FLAG-SALDO-ENCONTRADO
006100         READ PRODUTO
006110             INVALID KEY
006120                 CONTINUE
006130             NOT INVALID KEY
006140                 ADD 1 TO WS-QTD-TAB-SALDO
006150                 SET IX-SALDO TO WS-QTD-TAB-SALDO
006160                MOVE COD-PRODUTO    TO SALDO-COD-PRODUTO(IX-SALDO)
006170                 MOVE STOCK-PRODUTO  TO SALDO-VALOR(IX-SALDO)
006180                 SET FLAG-SALDO-ENCONTRADO TO TRUE
006190         END-READ
006200     END-IF.
006210*
006220 P520-FIM.
006230*
006240 P525-COMPARA-SALDO.
006250*
006260     IF SALDO-COD-PRODUTO(IX-SALDO) = COD-PRODUTO
006270         SET FLAG-SALDO-ENCONTRADO TO TRUE
006280     END-IF.
006290*
006300 P525-FIM.
006310*
006320 P550-EFETIVA-LOTE.
006330*
006340     PERFORM P560-GRAVA-MOVIMENTO THRU P560-FIM
006350          VARYING IX-LOTE FROM 1 BY 1 UNTIL IX-LOTE > WS-QTD-LOTE.
006360*
006370     SET IX-SALDO TO 1.
006380     PERFORM P570-ATUALIZA-ESTOQUE THRU P570-FIM
006390             WS-QTD-TAB-SALDO TIMES.
006400*
006410 P550-FIM.
006420*
006430 P560-GRAVA-MOVIMENTO.
006440*
006450     ADD 1 TO WS-MAIOR-COD-MOVIMENTO.
006460     MOVE WS-MAIOR-COD-MOVIMENTO  TO COD-MOVIMENTO.
006470     MOVE LOTE-COD-PRODUTO(IX-LOTE)       TO FK-COD-PRODUTO.
006480     MOVE LOTE-TIPO-MOVIMENTO(IX-LOTE)    TO TIPO-MOVIMENTO.
006490     MOVE LOTE-QUANTIDADE(IX-LOTE)        TO QUANTIDADE-MOVIMENTO.
006500     MOVE LOTE-STOCK-ANTERIOR(IX-LOTE)    TO ESTOQUE-ANTERIOR-MOV.
006510     MOVE LOTE-STOCK-NOVO(IX-LOTE)        TO ESTOQUE-NOVO-MOV.
006520     MOVE LOTE-MOTIVO(IX-LOTE)            TO MOTIVO-MOVIMENTO.
006530     MOVE WS-HOJE-AAAAMMDD                TO DATA-MOVIMENTO.
006540     MOVE LOTE-USUARIO(IX-LOTE)           TO USUARIO-MOVIMENTO.
006550*
006560     WRITE REG-MOVIMENTO.
006570*
006580 P560-FIM.
006590*
006600 P570-ATUALIZA-ESTOQUE.
006610*
006620     MOVE SALDO-COD-PRODUTO(IX-SALDO) TO COD-PRODUTO.
006630     READ PRODUTO
006640         INVALID KEY
006650             CONTINUE
006660         NOT INVALID KEY
006670             MOVE SALDO-VALOR(IX-SALDO) TO STOCK-PRODUTO
006680             IF STOCK-PRODUTO = ZERO
006690                 SET PRODUTO-ESTOQUE-ZERADO TO TRUE
006700             ELSE
006710                 SET PRODUTO-ESTOQUE-NORMAL TO TRUE
006720             END-IF
006730             MOVE WS-HOJE-AAAAMMDD TO DATA-MODIF-PRODUTO
006740             REWRITE REG-PRODUTO
006750     END-READ.
006760*
006770     SET IX-SALDO UP BY 1.
006780*
006790 P570-FIM.
006800*
006810 P800-FINALIZA-RESUMO.
006820*
006830     WRITE FD-REG-REPORT FROM WS-LST-TITULO.
006840*
006850     MOVE WS-TOTAL-LINHAS    TO WS-LST-NR1.
006860     WRITE FD-REG-REPORT FROM WS-LST-LINHAS-TOTAL.
006870     MOVE WS-MOVS-EXITOSOS   TO WS-LST-NR2.
006880     WRITE FD-REG-REPORT FROM WS-LST-MOVS-OK.
006890     MOVE WS-MOVS-COM-ERRO   TO WS-LST-NR3.
006900     WRITE FD-REG-REPORT FROM WS-LST-MOVS-ERRO.
006910     MOVE WS-LOTES-EXITOSOS  TO WS-LST-NR4.
006920     WRITE FD-REG-REPORT FROM WS-LST-LOTES-OK.
006930     MOVE WS-LOTES-COM-ERRO  TO WS-LST-NR5.
006940     WRITE FD-REG-REPORT FROM WS-LST-LOTES-ERRO.
006950*
006960     IF WS-TOTAL-LINHAS > ZERO
006970         COMPUTE WS-TAXA-SUCESSO ROUNDED =
006980                 (WS-MOVS-EXITOSOS * 100.0) / WS-TOTAL-LINHAS
006990     ELSE
007000         MOVE ZERO TO WS-TAXA-SUCESSO
007010     END-IF.
007020     MOVE WS-TAXA-SUCESSO TO WS-LST-TAXA-VALOR.
007030     WRITE FD-REG-REPORT FROM WS-LST-TAXA.
007040*
007050     MOVE WS-TOTAL-ERROS  TO WS-LST-NR6.
007060     WRITE FD-REG-REPORT FROM WS-LST-ERROS-CAB.
007070*
007080     PERFORM P810-ESCREVE-ERRO-DET THRU P810-FIM
007090             VARYING IX-ERRO FROM 1 BY 1
007100             UNTIL IX-ERRO > WS-QTD-TAB-ERRO.
007110*
007120 P800-FIM.
007130*--------------------------------------------------------------*
007140*    DESCARREGA AS LINHAS DE ERRO/ROLLBACK ACUMULADAS EM       *
007150*    WS-TAB-ERROS NO SINO0300, DEPOIS DO CABECALHO "ERRORES    *
007160*    ENCONTRADOS", NA ORDEM EM QUE FORAM DETECTADAS.           *
007170*--------------------------------------------------------------*
007180 P810-ESCREVE-ERRO-DET.
007190*
007200     WRITE FD-REG-REPORT FROM TAB-ERRO-LINHA(IX-ERRO).
007210*
007220 P810-FIM.
007230*
007240 P900-FIM.
007250*
007260     CLOSE MOVSTK-CSV PRODUTO MOVSTK SINO0300.
007270     GOBACK.
007280*
007290 END PROGRAM SINP0300.
