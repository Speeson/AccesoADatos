000010******************************************************************
000020* PROGRAM-ID..: SINP0440
000030* PURPOSE.....: RELATORIO DE ANALISE DE GIRO DE ESTOQUE POR
000040*               CATEGORIA - PARA CADA CATEGORIA, TOTALIZA
000050*               PRODUTOS, STOCK E VALOR EM CARTEIRA, E CRUZA COM
000060*               OS MOVIMENTOS DOS ULTIMOS 30 DIAS (ENTRADAS E
000070*               SAIDAS) PARA CALCULAR O INDICE DE GIRO (UNIDADES
000080*               VENDIDAS NO PERIODO DIVIDIDO PELO STOCK MEDIO DA
000090*               CATEGORIA). SAIDA EM ORDEM DECRESCENTE DE GIRO.
000100******************************************************************
000110*-----------------------------------------------------------------
000120 IDENTIFICATION DIVISION.
000130*-----------------------------------------------------------------
000140 PROGRAM-ID.    SINP0440.
000150 AUTHOR.        P TAVARES VIEIRA.
000160 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000170 DATE-WRITTEN.  JUNHO 2003.
000180 DATE-COMPILED.
000190 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000200*-----------------------------------------------------------------
000210* HISTORICO DE ALTERACOES
000220*-----------------------------------------------------------------
000230* 2003-06-02 PTV CHG-0201 PROGRAMA ORIGINAL - ANALISE DE GIRO DE
000240*                         ESTOQUE POR CATEGORIA, CRUZANDO O
000250*                         CADASTRO DE PRODUTOS COM O DIARIO DE
000260*                         MOVIMENTOS DOS ULTIMOS 30 DIAS.
000270* 2003-06-02 PTV CHG-0201 CALCULO DE DIAS ENTRE DATAS FEITO PELA
000280*                         CONVENCAO COMERCIAL 30/360 (MES = 30
000290*                         DIAS, ANO = 360 DIAS), MESMO PADRAO JA
000300*                         EMPREGADO NOS RELATORIOS FINANCEIROS DA
000310*                         CONTABILIDADE - DISPENSA TABELA DE DIAS
000320*                         DO MES E REGRA DE ANO BISSEXTO.
000330* 2005-09-14 PTV CHG-0217 INDICE DE GIRO PASSOU A SER ZERADO (E
000340*                         NAO REJEITADO) QUANDO O STOCK MEDIO DA
000350*                         CATEGORIA E ZERO, EVITANDO DIVISAO POR
000360*                         ZERO SEM DERRUBAR O RELATORIO.
000370* 2008-02-19 PTV CHG-0238 INCLUIDA ORDENACAO DAS CATEGORIAS POR
000380*                         INDICE DE GIRO DECRESCENTE, MESMO PADRAO
000390*                         JA ADOTADO NO SINP0410 E SINP0420.
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000460*-----------------------------------------------------------------
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490*
000500     SELECT PRODUTO         ASSIGN TO "PRODUTO"
000510         ORGANIZATION       IS INDEXED
000520         ACCESS             IS DYNAMIC
000530         RECORD KEY         IS COD-PRODUTO
000540         FILE STATUS        IS WS-FS-PRODUTO.
000550*
000560     SELECT MOVSTK          ASSIGN TO "MOVSTK"
000570         ORGANIZATION       IS INDEXED
000580         ACCESS             IS DYNAMIC
000590         RECORD KEY         IS COD-MOVIMENTO
000600         FILE STATUS        IS WS-FS-MOVSTK.
000610*
000620     SELECT SINO0440        ASSIGN TO "SINO0440"
000630         ORGANIZATION       IS LINE SEQUENTIAL
000640         ACCESS             IS SEQUENTIAL.
000650*
000660     SELECT SORT-CATEGORIA  ASSIGN TO "SORTWK1"
000670         ORGANIZATION       IS LINE SEQUENTIAL
000680         ACCESS             IS SEQUENTIAL.
000690*-----------------------------------------------------------------
000700 DATA DIVISION.
000710*-----------------------------------------------------------------
000720 FILE SECTION.
000730*
000740 FD  PRODUTO.
000750     COPY "PRODUTO.CPY".
000760*
000770 FD  MOVSTK.
000780     COPY "MOVSTK.CPY".
000790*
000800 FD  SINO0440.
000810 01  FD-REG-REPORT                  PIC X(132).
000820*
000830 SD  SORT-CATEGORIA.
000840 01  SD-REG-CATEGORIA.
000850     05  SD-CATEGORIA                PIC X(15).
000860     05  SD-STOCK                     PIC 9(07).
000870     05  SD-VALOR                     PIC 9(13)V99.
000880     05  FILLER                       PIC X(01).
000890*-----------------------------------------------------------------
000900 WORKING-STORAGE SECTION.
000910*-----------------------------------------------------------------
000920 01  WS-REG-CATEGORIA.
000930     05  WS-SD-CATEGORIA              PIC X(15).
000940     05  WS-SD-STOCK                  PIC 9(07).
000950     05  WS-SD-VALOR                  PIC 9(13)V99.
000960     05  FILLER                       PIC X(01).
000970*
000980 01  WS-TAB-CATEGORIA-AREA.
000990     05  WS-TAB-CATEGORIA OCCURS 500 TIMES
001000                           INDEXED BY IX-CAT.
001010         10  TAB-CAT-NOME            PIC X(15).
001020         10  TAB-CAT-QTD             PIC 9(05) COMP.
001030         10  TAB-CAT-STOCK           PIC 9(09) COMP.
001040         10  TAB-CAT-VALOR           PIC 9(13)V99.
001050         10  TAB-CAT-VENDAS-TRANS    PIC 9(07) COMP.
001060         10  TAB-CAT-UNID-VENDIDAS   PIC 9(09) COMP.
001070         10  TAB-CAT-UNID-COMPRADAS  PIC 9(09) COMP.
001080         10  TAB-CAT-INDICE          PIC 9(05)V99.
001090         10  FILLER                  PIC X(04).
001100     05  FILLER                      PIC X(01).
001110*
001120 01  WS-TAB-CATEGORIA-R REDEFINES WS-TAB-CATEGORIA-AREA
001130                           PIC X(35000).
001140*
001150 01  WS-TAB-SWAP.
001160     05  SWP-CAT-NOME                PIC X(15).
001170     05  SWP-CAT-QTD                 PIC 9(05) COMP.
001180     05  SWP-CAT-STOCK                PIC 9(09) COMP.
001190     05  SWP-CAT-VALOR                PIC 9(13)V99.
001200     05  SWP-CAT-VENDAS-TRANS         PIC 9(07) COMP.
001210     05  SWP-CAT-UNID-VENDIDAS        PIC 9(09) COMP.
001220     05  SWP-CAT-UNID-COMPRADAS       PIC 9(09) COMP.
001230     05  SWP-CAT-INDICE               PIC 9(05)V99.
001240     05  FILLER                       PIC X(04).
001250*
001260 01  WS-TAB-PROD-CAT-AREA.
001270     05  WS-TAB-PROD-CAT OCCURS 5000 TIMES
001280                           INDEXED BY IX-PC.
001290         10  PC-COD-PRODUTO          PIC 9(06).
001300         10  PC-CATEGORIA            PIC X(15).
001310         10  FILLER                  PIC X(01).
001320     05  FILLER                      PIC X(01).
001330*
001340 01  WS-TAB-PROD-CAT-R REDEFINES WS-TAB-PROD-CAT-AREA
001350                           PIC X(110010).
001360*
001370 77  WS-QTD-TAB-CAT                  PIC 9(05) COMP.
001380 77  WS-QTD-TAB-PC                   PIC 9(07) COMP.
001390 77  IX-ORD1                         PIC 9(05) COMP.
001400 77  WS-LIMITE-ORD                   PIC 9(05) COMP.
001410 77  IX-PC-BUSCA                     PIC 9(07) COMP.
001420 77  IX-CAT-BUSCA                    PIC 9(05) COMP.
001430*
001440 77  WS-ACC-QTD                      PIC 9(05) COMP.
001450 77  WS-ACC-STOCK                    PIC 9(09) COMP.
001460 77  WS-ACC-VALOR                    PIC 9(13)V99.
001470*
001480 77  WS-FS-PRODUTO                   PIC X(02).
001490     88  WS-FS-PRD-OK                 VALUE "00".
001500     88  WS-FS-PRD-NAO-EXISTE         VALUE "35".
001510*
001520 77  WS-FS-MOVSTK                    PIC X(02).
001530     88  WS-FS-MOV-OK                 VALUE "00".
001540     88  WS-FS-MOV-NAO-EXISTE         VALUE "35".
001550*
001560 77  WS-FLAG-EOF-PRD                 PIC X(01).
001570     88  FLAG-EOF-PRD                 VALUE "S".
001580 77  WS-FLAG-EOF-SORT                PIC X(01).
001590     88  FLAG-EOF-SORT                VALUE "S".
001600 77  WS-FLAG-EOF-MOV                 PIC X(01).
001610     88  FLAG-EOF-MOV                 VALUE "S".
001620 77  WS-FLAG-PRIMEIRA-CAT            PIC X(01).
001630     88  FLAG-PRIMEIRA-CAT            VALUE "S".
001640 77  WS-FLAG-TROCOU                  PIC X(01).
001650     88  HOUVE-TROCA                  VALUE "S".
001660     88  NAO-HOUVE-TROCA              VALUE "N".
001670 77  WS-FLAG-ACHOU-PC                PIC X(01).
001680     88  FLAG-ACHOU-PC                VALUE "S".
001690 77  WS-FLAG-ACHOU-CAT               PIC X(01).
001700     88  FLAG-ACHOU-CAT               VALUE "S".
001710 77  WS-FLAG-MOV-NO-PERIODO          PIC X(01).
001720     88  MOV-NO-PERIODO                VALUE "S".
001730*
001740 01  WS-CAT-ANTERIOR                 PIC X(15).
001750*
001760*    CALCULO DE DIA ABSOLUTO PELA CONVENCAO COMERCIAL 30/360 -
001770*    VIDE CHG-0201 NO HISTORICO ACIMA.
001780*
001790 01  WS-DIAS-ABSOLUTOS.
001800     05  WS-DIA-ABS-HOJE              PIC 9(07) COMP.
001810     05  WS-DIA-ABS-CORTE             PIC 9(07) COMP.
001820     05  WS-DIA-ABS-MOV                PIC 9(07) COMP.
001830     05  FILLER                        PIC X(01).
001840*
001850 01  WS-DATA-CORRENTE-GRP.
001860     05  WS-DATA-CORRENTE             PIC 9(08).
001870     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
001880         10  WS-AAAA-CORRENTE         PIC 9(04).
001890         10  WS-MM-CORRENTE           PIC 9(02).
001900         10  WS-DD-CORRENTE           PIC 9(02).
001910     05  FILLER                       PIC X(01).
001920*
001930*    AREA DE DESPEJO (DUMP) PARA DIAGNOSTICO EM ABEND.
001940*
001950 01  WS-AUXILIARES-DUMP REDEFINES WS-CAT-ANTERIOR PIC X(15).
001960*
001970 01  WS-RELATORIO.
001980     03  WS-LST-CAB-1.
001990         05  FILLER  PIC X(01) VALUE SPACES.
002000         05  FILLER  PIC X(99) VALUE ALL "=".
002010         05  FILLER  PIC X(01) VALUE SPACES.
002020*
002030     03  WS-LST-CAB-2.
002040         05  FILLER  PIC X(01) VALUE SPACES.
002050         05  FILLER  PIC X(11) VALUE "SINO0440 - ".
002060         05  FILLER  PIC X(37) VALUE
002070                 "GIRO DE ESTOQUE POR CATEGORIA (30D)".
002080         05  FILLER  PIC X(20) VALUE SPACES.
002090         05  FILLER  PIC X(09) VALUE "EMISSAO: ".
002100         05  WS-CAB-DT-SIS        PIC X(10) VALUE SPACES.
002110*
002120     03  WS-LST-CAB-3.
002130         05  FILLER  PIC X(01) VALUE SPACES.
002140         05  FILLER  PIC X(99) VALUE ALL "=".
002150         05  FILLER  PIC X(01) VALUE SPACES.
002160*
002170     03  WS-LST-CAB-4.
002180         05  FILLER  PIC X(01) VALUE SPACES.
002190         05  FILLER  PIC X(15) VALUE "CATEGORIA".
002200         05  FILLER  PIC X(01) VALUE SPACES.
002210         05  FILLER  PIC X(09) VALUE "PRODUTOS".
002220         05  FILLER  PIC X(01) VALUE SPACES.
002230         05  FILLER  PIC X(10) VALUE "STOCK".
002240         05  FILLER  PIC X(01) VALUE SPACES.
002250         05  FILLER  PIC X(13) VALUE "VALOR INVENT.".
002260         05  FILLER  PIC X(01) VALUE SPACES.
002270         05  FILLER  PIC X(07) VALUE "VENDAS".
002280         05  FILLER  PIC X(01) VALUE SPACES.
002290         05  FILLER  PIC X(10) VALUE "UNID VEND.".
002300         05  FILLER  PIC X(01) VALUE SPACES.
002310         05  FILLER  PIC X(10) VALUE "UNID COMP.".
002320         05  FILLER  PIC X(01) VALUE SPACES.
002330         05  FILLER  PIC X(06) VALUE "GIRO".
002340*
002350     03  WS-LST-CAB-5.
002360         05  FILLER  PIC X(01) VALUE SPACES.
002370         05  FILLER  PIC X(15) VALUE ALL "=".
002380         05  FILLER  PIC X(01) VALUE SPACES.
002390         05  FILLER  PIC X(09) VALUE ALL "=".
002400         05  FILLER  PIC X(01) VALUE SPACES.
002410         05  FILLER  PIC X(10) VALUE ALL "=".
002420         05  FILLER  PIC X(01) VALUE SPACES.
002430         05  FILLER  PIC X(13) VALUE ALL "=".
002440         05  FILLER  PIC X(01) VALUE SPACES.
002450         05  FILLER  PIC X(07) VALUE ALL "=".
002460         05  FILLER  PIC X(01) VALUE SPACES.
002470         05  FILLER  PIC X(10) VALUE ALL "=".
002480         05  FILLER  PIC X(01) VALUE SPACES.
002490         05  FILLER  PIC X(10) VALUE ALL "=".
002500         05  FILLER  PIC X(01) VALUE SPACES.
002510         05  FILLER  PIC X(06) VALUE ALL "=".
002520*
002530     03  WS-LST-LINHA.
002540         05  FILLER  PIC X(01) VALUE SPACES.
002550         05  FILLER  PIC X(99) VALUE ALL "-".
002560         05  FILLER  PIC X(01) VALUE SPACES.
002570*
002580     03  WS-DET-REPORT.
002590         05  FILLER               PIC X(01) VALUE SPACES.
002600         05  WS-DET-CATEGORIA     PIC X(15) VALUE SPACES.
002610         05  FILLER               PIC X(01) VALUE SPACES.
002620         05  WS-DET-QTD           PIC ZZZZ9.
002630         05  FILLER               PIC X(05) VALUE SPACES.
002640         05  WS-DET-STOCK         PIC ZZZZZZZZ9.
002650         05  FILLER               PIC X(02) VALUE SPACES.
002660         05  WS-DET-VALOR         PIC ZZZZZZZZZZ9.99.
002670         05  FILLER               PIC X(02) VALUE SPACES.
002680         05  WS-DET-VENDAS-TRANS  PIC ZZZZZ9.
002690         05  FILLER               PIC X(01) VALUE SPACES.
002700         05  WS-DET-UNID-VENDIDAS PIC ZZZZZZZZ9.
002710         05  FILLER               PIC X(01) VALUE SPACES.
002720         05  WS-DET-UNID-COMPRAD  PIC ZZZZZZZZ9.
002730         05  FILLER               PIC X(02) VALUE SPACES.
002740         05  WS-DET-INDICE        PIC ZZ9.99.
002750*
002760     03  WS-LST-FINAL-0.
002770         05  FILLER               PIC X(05) VALUE SPACES.
002780         05  FILLER               PIC X(33) VALUE
002790                 "NENHUMA CATEGORIA COM PRODUTOS".
002800*-----------------------------------------------------------------
002810 LINKAGE SECTION.
002820*-----------------------------------------------------------------
002830*-----------------------------------------------------------------
002840 PROCEDURE DIVISION.
002850*-----------------------------------------------------------------
002860 MAIN-PROCEDURE.
002870
002880     PERFORM P100-INICIALIZA        THRU P100-FIM.
002890
002900     PERFORM P200-CALCULA-CORTE     THRU P200-FIM.
002910
002920     PERFORM P300-LISTA             THRU P300-FIM.
002930
002940     PERFORM P600-APURA-MOVIMENTOS  THRU P600-FIM.
002950
002960     PERFORM P650-CALCULA-INDICES   THRU P650-FIM.
002970
002980     PERFORM P750-ORDENA-TABELA     THRU P750-FIM.
002990
003000     PERFORM P800-GERA-RELATORIO    THRU P800-FIM.
003010
003020     PERFORM P900-FIM.
003030
003040 P100-INICIALIZA.
003050*
003060     SET  WS-FS-PRD-OK              TO TRUE.
003070     SET  WS-FS-MOV-OK              TO TRUE.
003080     MOVE "N"                       TO WS-FLAG-EOF-PRD.
003090     MOVE "N"                       TO WS-FLAG-EOF-SORT.
003100     MOVE "N"                       TO WS-FLAG-EOF-MOV.
003110     MOVE SPACES                    TO WS-CAT-ANTERIOR.
003120     MOVE ZERO                      TO WS-QTD-TAB-CAT.
003130     MOVE ZERO                      TO WS-QTD-TAB-PC.
003140*
003150     PERFORM P120-ABRE-ARQUIVOS     THRU P120-FIM.
003160*
003170 P100-FIM.
003180*
003190 P120-ABRE-ARQUIVOS.
003200*
003210     OPEN INPUT PRODUTO.
003220     IF NOT WS-FS-PRD-OK
003230         DISPLAY "SINP0440 - ERRO NA ABERTURA DO PRODUTO.DAT. "
003240                 "FS: " WS-FS-PRODUTO
003250         PERFORM P900-FIM
003260     END-IF.
003270*
003280     OPEN INPUT MOVSTK.
003290     IF NOT WS-FS-MOV-OK
003300         DISPLAY "SINP0440 - ERRO NA ABERTURA DO MOVSTK.DAT. "
003310                 "FS: " WS-FS-MOVSTK
003320         PERFORM P900-FIM
003330     END-IF.
003340*
003350     OPEN OUTPUT SINO0440.
003360     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
003370     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
003380            WS-AAAA-CORRENTE       INTO WS-CAB-DT-SIS.
003390*
003400 P120-FIM.
003410*
003420 P200-CALCULA-CORTE.
003430*
003440     COMPUTE WS-DIA-ABS-HOJE =
003450             (WS-AAAA-CORRENTE * 360) + (WS-MM-CORRENTE * 30)
003460                                       + WS-DD-CORRENTE.
003470*
003480     SUBTRACT 30 FROM WS-DIA-ABS-HOJE GIVING WS-DIA-ABS-CORTE.
003490*
003500 P200-FIM.
003510*
003520 P300-LISTA.
003530*
003540     SORT SORT-CATEGORIA
003550             ON ASCENDING   KEY SD-CATEGORIA
003560         INPUT  PROCEDURE IS P400-PROCESSA-ENTRADA THRU P400-FIM
003570         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA   THRU P500-FIM.
003580*
003590 P300-FIM.
003600*
003610 P400-PROCESSA-ENTRADA.
003620*
003630     PERFORM P410-LE-PRODUTO THRU P410-FIM
003640         UNTIL FLAG-EOF-PRD.
003650*
003660 P400-FIM.
003670*
003680 P410-LE-PRODUTO.
003690*
003700     READ PRODUTO NEXT RECORD
003710         AT END
003720             SET FLAG-EOF-PRD       TO TRUE
003730         NOT AT END
003740             PERFORM P420-GRAVA-SORT THRU P420-FIM
003750     END-READ.
003760*
003770 P410-FIM.
003780*
003790 P420-GRAVA-SORT.
003800*
003810     MOVE CATEGORIA-PRODUTO         TO SD-CATEGORIA.
003820     MOVE STOCK-PRODUTO             TO SD-STOCK.
003830     COMPUTE SD-VALOR = PRECO-PRODUTO * STOCK-PRODUTO.
003840*
003850     RELEASE SD-REG-CATEGORIA.
003860*
003870     ADD 1                          TO WS-QTD-TAB-PC.
003880  MOVE COD-PRODUTO               TO PC-COD-PRODUTO(WS-QTD-TAB-PC).
003890    MOVE CATEGORIA-PRODUTO         TO PC-CATEGORIA(WS-QTD-TAB-PC).
003900*
003910 P420-FIM.
003920*
003930 P500-PROCESSA-SAIDA.
003940*
003950     SET FLAG-PRIMEIRA-CAT          TO TRUE.
003960*
003970     PERFORM P510-LE-SORT THRU P510-FIM
003980         UNTIL FLAG-EOF-SORT.
003990*
004000     IF NOT FLAG-PRIMEIRA-CAT
004010         PERFORM P530-FECHA-QUEBRA  THRU P530-FIM
004020     END-IF.
004030*
004040 P500-FIM.
004050*
004060 P510-LE-SORT.
004070*
004080     RETURN SORT-CATEGORIA INTO WS-REG-CATEGORIA
004090         AT END
004100             SET FLAG-EOF-SORT      TO TRUE
004110         NOT AT END
004120             PERFORM P520-ACUMULA   THRU P520-FIM
004130     END-RETURN.
004140*
004150 P510-FIM.
004160*
004170 P520-ACUMULA.
004180*
004190     IF FLAG-PRIMEIRA-CAT
004200         MOVE "N"                   TO WS-FLAG-PRIMEIRA-CAT
004210         MOVE WS-SD-CATEGORIA       TO WS-CAT-ANTERIOR
004220         PERFORM P525-ZERA-ACUMULADORES THRU P525-FIM
004230     ELSE
004240         IF WS-SD-CATEGORIA NOT = WS-CAT-ANTERIOR
004250             PERFORM P530-FECHA-QUEBRA THRU P530-FIM
004260             MOVE WS-SD-CATEGORIA   TO WS-CAT-ANTERIOR
004270             PERFORM P525-ZERA-ACUMULADORES THRU P525-FIM
004280         END-IF
004290     END-IF.
004300*
004310     ADD 1                          TO WS-ACC-QTD.
004320     ADD WS-SD-STOCK                TO WS-ACC-STOCK.
004330     ADD WS-SD-VALOR                TO WS-ACC-VALOR.
004340*
004350 P520-FIM.
004360*
004370 P525-ZERA-ACUMULADORES.
004380*
004390     MOVE ZERO TO WS-ACC-QTD WS-ACC-STOCK WS-ACC-VALOR.
004400*
004410 P525-FIM.
004420*
004430 P530-FECHA-QUEBRA.
004440*
004450     ADD 1 TO WS-QTD-TAB-CAT.
004460     MOVE WS-CAT-ANTERIOR         TO TAB-CAT-NOME(WS-QTD-TAB-CAT).
004470     MOVE WS-ACC-QTD              TO TAB-CAT-QTD(WS-QTD-TAB-CAT).
004480    MOVE WS-ACC-STOCK            TO TAB-CAT-STOCK(WS-QTD-TAB-CAT).
004490    MOVE WS-ACC-VALOR            TO TAB-CAT-VALOR(WS-QTD-TAB-CAT).
004500     MOVE ZERO TO TAB-CAT-VENDAS-TRANS(WS-QTD-TAB-CAT)
004510                  TAB-CAT-UNID-VENDIDAS(WS-QTD-TAB-CAT)
004520                  TAB-CAT-UNID-COMPRADAS(WS-QTD-TAB-CAT)
004530                  TAB-CAT-INDICE(WS-QTD-TAB-CAT).
004540*
004550 P530-FIM.
004560*
004570 P600-APURA-MOVIMENTOS.
004580*
004590     PERFORM P610-LE-MOVSTK THRU P610-FIM
004600         UNTIL FLAG-EOF-MOV.
004610*
004620 P600-FIM.
004630*
004640 P610-LE-MOVSTK.
004650*
004660     READ MOVSTK NEXT RECORD
004670         AT END
004680             SET FLAG-EOF-MOV       TO TRUE
004690         NOT AT END
004700             PERFORM P615-VERIFICA-PERIODO THRU P615-FIM
004710             IF MOV-NO-PERIODO
004720                 PERFORM P620-PROCESSA-MOVIMENTO THRU P620-FIM
004730             END-IF
004740     END-READ.
004750*
004760 P610-FIM.
004770*
004780 P615-VERIFICA-PERIODO.
004790*
004800     MOVE "N"                       TO WS-FLAG-MOV-NO-PERIODO.
004810*
004820     COMPUTE WS-DIA-ABS-MOV =
004830             (AAAA-MOVIMENTO * 360) + (MM-MOVIMENTO * 30)
004840                                     + DD-MOVIMENTO.
004850*
004860     IF WS-DIA-ABS-MOV >= WS-DIA-ABS-CORTE AND
004870        WS-DIA-ABS-MOV <= WS-DIA-ABS-HOJE
004880         SET MOV-NO-PERIODO          TO TRUE
004890     END-IF.
004900*
004910 P615-FIM.
004920*
004930 P620-PROCESSA-MOVIMENTO.
004940*
004950     PERFORM P630-LOCALIZA-PROD-CAT THRU P630-FIM.
004960*
004970     IF FLAG-ACHOU-PC
004980         PERFORM P640-LOCALIZA-CATEGORIA THRU P640-FIM
004990         IF FLAG-ACHOU-CAT
005000             IF MOVIMENTO-SAIDA
005010                 ADD 1 TO TAB-CAT-VENDAS-TRANS(IX-CAT-BUSCA)
005020                 ADD QUANTIDADE-MOVIMENTO TO
005030                             TAB-CAT-UNID-VENDIDAS(IX-CAT-BUSCA)
005040             ELSE
005050                 ADD QUANTIDADE-MOVIMENTO TO
005060                             TAB-CAT-UNID-COMPRADAS(IX-CAT-BUSCA)
005070             END-IF
005080         END-IF
005090     END-IF.
005100*
005110 P620-FIM.
005120*
005130 P630-LOCALIZA-PROD-CAT.
005140*
005150     MOVE "N"                       TO WS-FLAG-ACHOU-PC.
005160*
005170     PERFORM P635-COMPARA-PC THRU P635-FIM
005180         VARYING IX-PC-BUSCA FROM 1 BY 1
005190         UNTIL IX-PC-BUSCA > WS-QTD-TAB-PC OR FLAG-ACHOU-PC.
005200*
005210     IF FLAG-ACHOU-PC
005220         SUBTRACT 1                 FROM IX-PC-BUSCA
005230     END-IF.
005240*
005250 P630-FIM.
005260*
005270 P635-COMPARA-PC.
005280*
005290     IF PC-COD-PRODUTO(IX-PC-BUSCA) = FK-COD-PRODUTO
005300         SET FLAG-ACHOU-PC           TO TRUE
005310     END-IF.
005320*
005330 P635-FIM.
005340*
005350 P640-LOCALIZA-CATEGORIA.
005360*
005370     MOVE "N"                       TO WS-FLAG-ACHOU-CAT.
005380*
005390     PERFORM P645-COMPARA-CAT THRU P645-FIM
005400         VARYING IX-CAT-BUSCA FROM 1 BY 1
005410         UNTIL IX-CAT-BUSCA > WS-QTD-TAB-CAT OR FLAG-ACHOU-CAT.
005420*
005430     IF FLAG-ACHOU-CAT
005440         SUBTRACT 1                 FROM IX-CAT-BUSCA
005450     END-IF.
005460*
005470 P640-FIM.
005480*
005490 P645-COMPARA-CAT.
005500*
005510     IF TAB-CAT-NOME(IX-CAT-BUSCA) = PC-CATEGORIA(IX-PC-BUSCA)
005520         SET FLAG-ACHOU-CAT          TO TRUE
005530     END-IF.
005540*
005550 P645-FIM.
005560*
005570 P650-CALCULA-INDICES.
005580*
005590     PERFORM P660-CALCULA-UM-INDICE THRU P660-FIM
005600         VARYING IX-CAT FROM 1 BY 1
005610         UNTIL IX-CAT > WS-QTD-TAB-CAT.
005620*
005630 P650-FIM.
005640*
005650 P660-CALCULA-UM-INDICE.
005660*
005670     IF TAB-CAT-STOCK(IX-CAT) = ZERO OR TAB-CAT-QTD(IX-CAT) = ZERO
005680         MOVE ZERO                   TO TAB-CAT-INDICE(IX-CAT)
005690     ELSE
005700         COMPUTE TAB-CAT-INDICE(IX-CAT) ROUNDED =
005710                 TAB-CAT-UNID-VENDIDAS(IX-CAT) /
005720                 (TAB-CAT-STOCK(IX-CAT) / TAB-CAT-QTD(IX-CAT))
005730     END-IF.
005740*
005750 P660-FIM.
005760*
005770 P750-ORDENA-TABELA.
005780*
005790     MOVE WS-QTD-TAB-CAT             TO WS-LIMITE-ORD.
005800*
005810     PERFORM P760-PASSADA-ORDENACAO THRU P760-FIM
005820         UNTIL NAO-HOUVE-TROCA OR WS-LIMITE-ORD <= 1.
005830*
005840 P750-FIM.
005850*
005860 P760-PASSADA-ORDENACAO.
005870*
005880     SET NAO-HOUVE-TROCA             TO TRUE.
005890*
005900     PERFORM P770-COMPARA-PAR THRU P770-FIM
005910         VARYING IX-ORD1 FROM 1 BY 1
005920         UNTIL IX-ORD1 >= WS-LIMITE-ORD.
005930*
005940     SUBTRACT 1                      FROM WS-LIMITE-ORD.
005950*
005960 P760-FIM.
005970*
005980 P770-COMPARA-PAR.
005990*
006000     IF TAB-CAT-INDICE(IX-ORD1) < TAB-CAT-INDICE(IX-ORD1 + 1)
006010         MOVE TAB-CAT-NOME(IX-ORD1)          TO SWP-CAT-NOME
006020         MOVE TAB-CAT-QTD(IX-ORD1)           TO SWP-CAT-QTD
006030         MOVE TAB-CAT-STOCK(IX-ORD1)         TO SWP-CAT-STOCK
006040         MOVE TAB-CAT-VALOR(IX-ORD1)         TO SWP-CAT-VALOR
006050         MOVE TAB-CAT-VENDAS-TRANS(IX-ORD1)  TO
006060                                       SWP-CAT-VENDAS-TRANS
006070         MOVE TAB-CAT-UNID-VENDIDAS(IX-ORD1) TO
006080                                       SWP-CAT-UNID-VENDIDAS
006090         MOVE TAB-CAT-UNID-COMPRADAS(IX-ORD1) TO
006100                                       SWP-CAT-UNID-COMPRADAS
006110         MOVE TAB-CAT-INDICE(IX-ORD1)         TO SWP-CAT-INDICE
006120*
006130         MOVE TAB-CAT-NOME(IX-ORD1 + 1)
006140                             TO TAB-CAT-NOME(IX-ORD1)
006150         MOVE TAB-CAT-QTD(IX-ORD1 + 1)
006160                             TO TAB-CAT-QTD(IX-ORD1)
006170         MOVE TAB-CAT-STOCK(IX-ORD1 + 1)
006180                             TO TAB-CAT-STOCK(IX-ORD1)
006190         MOVE TAB-CAT-VALOR(IX-ORD1 + 1)
006200                             TO TAB-CAT-VALOR(IX-ORD1)
006210         MOVE TAB-CAT-VENDAS-TRANS(IX-ORD1 + 1)
006220                             TO TAB-CAT-VENDAS-TRANS(IX-ORD1)
006230         MOVE TAB-CAT-UNID-VENDIDAS(IX-ORD1 + 1)
006240                             TO TAB-CAT-UNID-VENDIDAS(IX-ORD1)
006250         MOVE TAB-CAT-UNID-COMPRADAS(IX-ORD1 + 1)
006260                             TO TAB-CAT-UNID-COMPRADAS(IX-ORD1)
006270         MOVE TAB-CAT-INDICE(IX-ORD1 + 1)
006280                             TO TAB-CAT-INDICE(IX-ORD1)
006290*
006300         MOVE SWP-CAT-NOME        TO TAB-CAT-NOME(IX-ORD1 + 1)
006310         MOVE SWP-CAT-QTD         TO TAB-CAT-QTD(IX-ORD1 + 1)
006320         MOVE SWP-CAT-STOCK       TO TAB-CAT-STOCK(IX-ORD1 + 1)
006330         MOVE SWP-CAT-VALOR       TO TAB-CAT-VALOR(IX-ORD1 + 1)
006340         MOVE SWP-CAT-VENDAS-TRANS TO
006350                             TAB-CAT-VENDAS-TRANS(IX-ORD1 + 1)
006360         MOVE SWP-CAT-UNID-VENDIDAS TO
006370                             TAB-CAT-UNID-VENDIDAS(IX-ORD1 + 1)
006380         MOVE SWP-CAT-UNID-COMPRADAS TO
006390                             TAB-CAT-UNID-COMPRADAS(IX-ORD1 + 1)
006400         MOVE SWP-CAT-INDICE      TO TAB-CAT-INDICE(IX-ORD1 + 1)
006410*
006420         SET HOUVE-TROCA          TO TRUE
006430     END-IF.
006440*
006450 P770-FIM.
006460*
006470 P800-GERA-RELATORIO.
006480*
006490     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
006500     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
006510     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
006520     WRITE FD-REG-REPORT FROM WS-LST-CAB-4.
006530     WRITE FD-REG-REPORT FROM WS-LST-CAB-5.
006540*
006550     IF WS-QTD-TAB-CAT = ZERO
006560         WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
006570     ELSE
006580         PERFORM P810-ESCREVE-LINHA THRU P810-FIM
006590             VARYING IX-CAT FROM 1 BY 1
006600             UNTIL IX-CAT > WS-QTD-TAB-CAT
006610*
006620         WRITE FD-REG-REPORT FROM WS-LST-LINHA
006630     END-IF.
006640*
006650 P800-FIM.
006660*
006670 P810-ESCREVE-LINHA.
006680*
006690     MOVE TAB-CAT-NOME(IX-CAT)           TO WS-DET-CATEGORIA.
006700     MOVE TAB-CAT-QTD(IX-CAT)            TO WS-DET-QTD.
006710     MOVE TAB-CAT-STOCK(IX-CAT)          TO WS-DET-STOCK.
006720     MOVE TAB-CAT-VALOR(IX-CAT)          TO WS-DET-VALOR.
006730     MOVE TAB-CAT-VENDAS-TRANS(IX-CAT)   TO WS-DET-VENDAS-TRANS.
006740     MOVE TAB-CAT-UNID-VENDIDAS(IX-CAT)  TO WS-DET-UNID-VENDIDAS.
006750     MOVE TAB-CAT-UNID-COMPRADAS(IX-CAT) TO WS-DET-UNID-COMPRAD.
006760     MOVE TAB-CAT-INDICE(IX-CAT)         TO WS-DET-INDICE.
006770*
006780     WRITE FD-REG-REPORT FROM WS-DET-REPORT.
006790*
006800 P810-FIM.
006810*
006820 P900-FIM.
006830*
006840     CLOSE PRODUTO
006850           MOVSTK
006860           SINO0440.
006870     GOBACK.
006880*
006890 END PROGRAM SINP0440.
