000010******************************************************************
000020* PROGRAM-ID..: SINP0200
000030* PURPOSE.....: SUB-ROTINA DE LOTE QUE DISPARA A CARGA INICIAL DE
000040*               PRODUTOS (SINP0210) DENTRO DO FLUXO DO BATCH
000050*               PRINCIPAL DE CONTROLE DE ESTOQUE.
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    SINP0200.
000110 AUTHOR.        A SANTANA FILHO.
000120 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000130 DATE-WRITTEN.  OUTUBRO 1990.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000160*-----------------------------------------------------------------
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------
000190* 1990-10-15 ASF CHG-0067 PROGRAMA ORIGINAL - MENU DO CADASTRO DE
000200*                         PRODUTOS (ROTINAS INTERATIVAS DE TELA,
000210*                         COM RELATORIO DE PRODUTOS EMBUTIDO).
000220* 1998-08-19 MCN CHG-0143 VIRADA DO ANO 2000 - AJUSTE DAS DATAS
000230*                         DE CABECALHO PARA AAAAMMDD.
000240* 2007-02-19 PTV CHG-0229 TELA DE MENU SUBSTITUIDA POR ROTINA DE
000250*                         LOTE, SEM INTERACAO COM O OPERADOR - A
000260*                         CARGA DE PRODUTOS PASSA A SER DISPARADA
000270*                         DIRETO PELO BATCH NOTURNO, SEM PASSAR
000280*                         PELO MENU.
000290* 2007-02-19 PTV CHG-0229 REMOVIDAS AS OPCOES DE ALTERACAO E
000300*                         EXCLUSAO DE PRODUTO DO FLUXO DE LOTE
000310*                         (PERMANECEM SO NO CADASTRO INTERATIVO,
000320*                         FORA DESTE PROGRAMA); O RELATORIO DE
000330*                         PRODUTOS SAI DESTE FLUXO E PASSA A SER
000340*                         EMITIDO PELOS PROGRAMAS DA FAMILIA
000350*                         SINP04XX.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000420*-----------------------------------------------------------------
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*-----------------------------------------------------------------
000460 DATA DIVISION.
000470*-----------------------------------------------------------------
000480 FILE SECTION.
000490*-----------------------------------------------------------------
000500 WORKING-STORAGE SECTION.
000510*
000520 01  WS-COM-AREA.
000530     05  WS-MENSAGEM                  PIC X(20).
000540*
000550 01  WS-COM-AREA-DUMP REDEFINES WS-COM-AREA PIC X(20).
000560*
000570 01  WS-DATA-EXECUCAO-GRP.
000580     05  WS-DATA-EXECUCAO             PIC 9(08).
000590     05  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
000600         10  WS-AAAA-EXEC             PIC 9(04).
000610         10  WS-MM-EXEC               PIC 9(02).
000620         10  WS-DD-EXEC                PIC 9(02).
000630     05  FILLER                       PIC X(01).
000640*
000650 01  WS-STATUS-CHAMADA-GRP.
000660     05  WS-RC-CHAMADA                PIC 9(02) COMP.
000670     05  FILLER                       PIC X(01).
000680*
000690 01  WS-STATUS-CHAMADA-DUMP REDEFINES WS-STATUS-CHAMADA-GRP
000700                           PIC X(03).
000710*-----------------------------------------------------------------
000720 PROCEDURE DIVISION.
000730*-----------------------------------------------------------------
000740 MAIN-PROCEDURE.
000750
000760     MOVE ZERO                       TO WS-RC-CHAMADA.
000770     MOVE SPACES                     TO WS-MENSAGEM.
000780     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
000790
000800     DISPLAY "SINP0200 - INICIO DA CARGA DE PRODUTOS - "
000810             WS-DD-EXEC "/" WS-MM-EXEC "/" WS-AAAA-EXEC.
000820
000830     PERFORM P100-CHAMA-CARGA-PRODUTO THRU P100-FIM.
000840
000850     GOBACK.
000860
000870 P100-CHAMA-CARGA-PRODUTO.
000880*
000890     CALL "SINP0210".
000900*
000910 P100-FIM.
000920*
000930 END PROGRAM SINP0200.
