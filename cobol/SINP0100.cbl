000010******************************************************************
000020* PROGRAM-ID..: SINP0100
000030* PURPOSE.....: SUB-ROTINA DE LOTE QUE DISPARA A CARGA INICIAL DE
000040*               CATEGORIAS DE PRODUTOS (SINP0110) DENTRO DO FLUXO
000050*               DO BATCH PRINCIPAL DE CONTROLE DE ESTOQUE.
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    SINP0100.
000110 AUTHOR.        A SANTANA FILHO.
000120 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000130 DATE-WRITTEN.  OUTUBRO 1990.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000160*-----------------------------------------------------------------
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------
000190* 1990-10-08 ASF CHG-0066 PROGRAMA ORIGINAL - MENU DO CADASTRO DE
000200*                         CATEGORIAS DE PRODUTOS (ROTINAS
000210*                         INTERATIVAS DE TELA).
000220* 1996-04-11 ASF CHG-0131 INCLUIDA OPCAO DE RELATORIO DE
000230*                         CATEGORIAS NO MENU.
000240* 1998-08-19 MCN CHG-0143 VIRADA DO ANO 2000 - AJUSTE DAS DATAS
000250*                         DE CABECALHO PARA AAAAMMDD.
000260* 2007-02-12 PTV CHG-0229 TELA DE MENU SUBSTITUIDA POR ROTINA DE
000270*                         LOTE, SEM INTERACAO COM O OPERADOR - A
000280*                         CARGA DE CATEGORIAS PASSA A SER
000290*                         DISPARADA DIRETO PELO BATCH NOTURNO,
000300*                         SEM PASSAR PELO MENU.
000310* 2007-02-12 PTV CHG-0229 REMOVIDAS AS OPCOES DE ALTERACAO E
000320*                         EXCLUSAO DE CATEGORIA DO FLUXO DE LOTE
000330*                         (PERMANECEM SO NO CADASTRO INTERATIVO,
000340*                         FORA DESTE PROGRAMA).
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370*-----------------------------------------------------------------
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000410*-----------------------------------------------------------------
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440*-----------------------------------------------------------------
000450 DATA DIVISION.
000460*-----------------------------------------------------------------
000470 FILE SECTION.
000480*-----------------------------------------------------------------
000490 WORKING-STORAGE SECTION.
000500*
000510 01  WS-COM-AREA.
000520     05  WS-MENSAGEM                  PIC X(20).
000530*
000540 01  WS-COM-AREA-DUMP REDEFINES WS-COM-AREA PIC X(20).
000550*
000560 01  WS-DATA-EXECUCAO-GRP.
000570     05  WS-DATA-EXECUCAO             PIC 9(08).
000580     05  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
000590         10  WS-AAAA-EXEC             PIC 9(04).
000600         10  WS-MM-EXEC               PIC 9(02).
000610         10  WS-DD-EXEC                PIC 9(02).
000620     05  FILLER                       PIC X(01).
000630*
000640 01  WS-STATUS-CHAMADA-GRP.
000650     05  WS-RC-CHAMADA                PIC 9(02) COMP.
000660     05  FILLER                       PIC X(01).
000670*
000680 01  WS-STATUS-CHAMADA-DUMP REDEFINES WS-STATUS-CHAMADA-GRP
000690                           PIC X(03).
000700*-----------------------------------------------------------------
000710 PROCEDURE DIVISION.
000720*-----------------------------------------------------------------
000730 MAIN-PROCEDURE.
000740
000750     MOVE ZERO                       TO WS-RC-CHAMADA.
000760     MOVE SPACES                     TO WS-MENSAGEM.
000770     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
000780
000790     DISPLAY "SINP0100 - INICIO DA CARGA DE CATEGORIAS - "
000800             WS-DD-EXEC "/" WS-MM-EXEC "/" WS-AAAA-EXEC.
000810
000820     PERFORM P100-CHAMA-CARGA-CATEGORIA THRU P100-FIM.
000830
000840     GOBACK.
000850
000860 P100-CHAMA-CARGA-CATEGORIA.
000870*
000880     CALL "SINP0110".
000890*
000900 P100-FIM.
000910*
000920 END PROGRAM SINP0100.
