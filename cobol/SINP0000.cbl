000010******************************************************************
000020* PROGRAM-ID..: SINP0000
000030* PURPOSE.....: ROTINA MESTRA DO BATCH NOTURNO DO CONTROLE DE
000040*               ESTOQUE - ENCADEIA, SEM INTERVENCAO DO OPERADOR,
000050*               A CARGA INICIAL DE CATEGORIAS/PRODUTOS (SO QUANDO
000060*               O CADASTRO DE PRODUTOS ESTA VAZIO), A IMPORTACAO
000070*               DO DIARIO DE MOVIMENTOS DE ESTOQUE E A EMISSAO
000080*               DOS RELATORIOS GERENCIAIS.
000090******************************************************************
000100*-----------------------------------------------------------------
000110 IDENTIFICATION DIVISION.
000120*-----------------------------------------------------------------
000130 PROGRAM-ID.    SINP0000.
000140 AUTHOR.        A SANTANA FILHO.
000150 INSTALLATION.  DEPTO PROCESSAMENTO DE DADOS - CONTROLE ESTOQUE.
000160 DATE-WRITTEN.  OUTUBRO 1990.
000170 DATE-COMPILED.
000180 SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
000190*-----------------------------------------------------------------
000200* HISTORICO DE ALTERACOES
000210*-----------------------------------------------------------------
000220* 1990-10-01 ASF CHG-0065 PROGRAMA ORIGINAL - MENU PRINCIPAL DO
000230*                         CONTROLE DE ESTOQUE (ROTINAS
000240*                         INTERATIVAS DE TELA).
000250* 1993-02-24 MCN CHG-0099 INCLUIDA OPCAO DE RELATORIOS NO MENU
000260*                         PRINCIPAL.
000270* 1998-08-19 MCN CHG-0143 VIRADA DO ANO 2000 - AJUSTE DAS DATAS
000280*                         DE CABECALHO PARA AAAAMMDD.
000290* 2007-02-05 PTV CHG-0228 TELA DE MENU PRINCIPAL SUBSTITUIDA POR
000300*                         ROTINA MESTRA DE LOTE, SEM INTERACAO
000310*                         COM O OPERADOR - O CONTROLE DE ESTOQUE
000320*                         PASSA A SER TOTALMENTE EXECUTADO COMO
000330*                         JOB NOTURNO NO SCHEDULER.
000340* 2007-02-05 PTV CHG-0228 INCLUIDA A VERIFICACAO DE CADASTRO
000350*                         VAZIO (CONTAGEM ZERO DE PRODUTOS) PARA
000360*                         DECIDIR SE A CARGA INICIAL DE
000370*                         CATEGORIAS E PRODUTOS DEVE OU NAO SER
000380*                         DISPARADA NESTA EXECUCAO - A CARGA SO
000390*                         RODA UMA UNICA VEZ, NA PRIMEIRA NOITE.
000400* 2007-03-05 PTV CHG-0231 INCLUIDA CHAMADA DA ROTINA MESTRA DE
000410*                         RELATORIOS (SINP0400) AO FINAL DO
000420*                         FLUXO, NO LUGAR DA OPCAO DE MENU.
000430*-----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*-----------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     CLASS CLASSE-NUMERICA IS "0" THRU "9".
000490*-----------------------------------------------------------------
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*
000530     SELECT PRODUTO         ASSIGN TO "PRODUTO"
000540         ORGANIZATION       IS INDEXED
000550         ACCESS             IS SEQUENTIAL
000560         RECORD KEY         IS COD-PRODUTO
000570         FILE STATUS        IS WS-FS-PRODUTO.
000580*-----------------------------------------------------------------
000590 DATA DIVISION.
000600*-----------------------------------------------------------------
000610 FILE SECTION.
000620*
000630 FD  PRODUTO.
000640     COPY "PRODUTO.CPY".
000650*-----------------------------------------------------------------
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WS-COM-AREA.
000690     05  WS-MENSAGEM                  PIC X(20).
000700*
000710 01  WS-COM-AREA-DUMP REDEFINES WS-COM-AREA PIC X(20).
000720*
000730 01  WS-DATA-EXECUCAO-GRP.
000740     05  WS-DATA-EXECUCAO             PIC 9(08).
000750     05  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
000760         10  WS-AAAA-EXEC             PIC 9(04).
000770         10  WS-MM-EXEC               PIC 9(02).
000780         10  WS-DD-EXEC                PIC 9(02).
000790     05  FILLER                       PIC X(01).
000800*
000810 01  WS-CONTROLE-CARGA-GRP.
000820     05  WS-FLAG-CADASTRO-VAZIO       PIC X(01).
000830         88  CADASTRO-VAZIO            VALUE "S".
000840         88  CADASTRO-COM-PRODUTOS     VALUE "N".
000850     05  FILLER                       PIC X(01).
000860*
000870 01  WS-CONTROLE-CARGA-DUMP REDEFINES WS-CONTROLE-CARGA-GRP
000880                           PIC X(02).
000890*
000900 77  WS-FS-PRODUTO                   PIC X(02).
000910     88  WS-FS-PRD-OK                  VALUE "00".
000920     88  WS-FS-PRD-NAO-EXISTE          VALUE "35".
000930*
000940 77  WS-CONT-ETAPAS                  PIC 9(02) COMP.
000950*-----------------------------------------------------------------
000960 PROCEDURE DIVISION.
000970*-----------------------------------------------------------------
000980 MAIN-PROCEDURE.
000990
001000     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
001010     MOVE ZERO                       TO WS-CONT-ETAPAS.
001020
001030     DISPLAY "SINP0000 - INICIO DO BATCH NOTURNO DO CONTROLE DE "
001040             "ESTOQUE - " WS-DD-EXEC "/" WS-MM-EXEC "/"
001050             WS-AAAA-EXEC.
001060
001070     PERFORM P100-VERIFICA-CADASTRO     THRU P100-FIM.
001080     ADD 1                             TO WS-CONT-ETAPAS.
001090
001100     PERFORM P200-CARGA-MASTERS         THRU P200-FIM.
001110     ADD 1                             TO WS-CONT-ETAPAS.
001120
001130     PERFORM P300-IMPORTA-MOVIMENTOS    THRU P300-FIM.
001140     ADD 1                             TO WS-CONT-ETAPAS.
001150
001160     PERFORM P400-GERA-RELATORIOS       THRU P400-FIM.
001170     ADD 1                             TO WS-CONT-ETAPAS.
001180
001190     DISPLAY "SINP0000 - FIM DO BATCH NOTURNO DO CONTROLE DE "
001200             "ESTOQUE - ETAPAS EXECUTADAS: " WS-CONT-ETAPAS.
001210
001220     GOBACK.
001230
001240 P100-VERIFICA-CADASTRO.
001250*
001260     SET CADASTRO-VAZIO               TO TRUE.
001270*
001280     OPEN INPUT PRODUTO.
001290     IF WS-FS-PRD-OK
001300         READ PRODUTO NEXT RECORD
001310             AT END
001320                 SET CADASTRO-VAZIO      TO TRUE
001330             NOT AT END
001340                 SET CADASTRO-COM-PRODUTOS TO TRUE
001350         END-READ
001360         CLOSE PRODUTO
001370     END-IF.
001380*
001390 P100-FIM.
001400*
001410 P200-CARGA-MASTERS.
001420*
001430     IF CADASTRO-VAZIO
001440         DISPLAY "SINP0000 - CADASTRO DE PRODUTOS VAZIO. "
001450                 "DISPARANDO CARGA INICIAL."
001460         PERFORM P210-CHAMA-CARGA-CATEGORIA THRU P210-FIM
001470         PERFORM P220-CHAMA-CARGA-PRODUTO   THRU P220-FIM
001480     ELSE
001490         DISPLAY "SINP0000 - CADASTRO DE PRODUTOS JA POVOADO. "
001500                 "CARGA INICIAL NAO EXECUTADA."
001510     END-IF.
001520*
001530 P200-FIM.
001540*
001550 P210-CHAMA-CARGA-CATEGORIA.
001560*
001570     CALL "SINP0100".
001580*
001590 P210-FIM.
001600*
001610 P220-CHAMA-CARGA-PRODUTO.
001620*
001630     CALL "SINP0200".
001640*
001650 P220-FIM.
001660*
001670 P300-IMPORTA-MOVIMENTOS.
001680*
001690     CALL "SINP0300".
001700*
001710 P300-FIM.
001720*
001730 P400-GERA-RELATORIOS.
001740*
001750     CALL "SINP0400".
001760*
001770 P400-FIM.
001780*
001790 END PROGRAM SINP0000.
